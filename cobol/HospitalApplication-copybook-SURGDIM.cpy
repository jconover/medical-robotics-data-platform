000100******************************************************************
000200* SURGDIM  -  SURGEON DIMENSION RECORD  (SCD TYPE 2)             *
000300* READ AS THE EXISTING DIMENSION AT START OF RUN, REWRITTEN IN   *
000400* FULL AS THE MERGED DIMENSION AT END OF RUN.  FIXED 146 BYTES.  *
000500*                                                                *
000600* 102289 RJH  ADDED FOR ROBOTICS SURGERY DATA WAREHOUSE PROJECT  *
000700******************************************************************
000800 01  SURG-DIM-REC.
000900     05  SG-SURGEON-KEY          PIC 9(07).
001000     05  SG-SURGEON-ID           PIC X(09).
001100     05  SG-SURGEON-NAME         PIC X(30).
001200     05  SG-SPECIALIZATION       PIC X(20).
001300     05  SG-YEARS-EXPERIENCE     PIC 9(02).
001400     05  SG-CERT-LEVEL           PIC X(20).
001500     05  SG-EFFECTIVE-DATE       PIC 9(08).
001600     05  SG-EXPIRATION-DATE      PIC 9(08).
001700     05  SG-IS-CURRENT           PIC X(01).
001800         88  SG-CURRENT          VALUE "Y".
001900         88  SG-NOT-CURRENT      VALUE "N".
002000     05  FILLER                  PIC X(41).
