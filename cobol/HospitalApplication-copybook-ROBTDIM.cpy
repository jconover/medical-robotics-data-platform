000100******************************************************************
000200* ROBTDIM  -  ROBOT DIMENSION RECORD  (SCD TYPE 2)               *
000300* REBUILT IN FULL EVERY RUN - EVERY CURRENT ROW FOR A ROBOT IN   *
000400* THE DAILY ROBOT MASTER IS EXPIRED AND A FRESH ROW INSERTED.    *
000500* FIXED 204-BYTE RECORD.                                         *
000600*                                                                *
000700* 102289 RJH  ADDED FOR ROBOTICS SURGERY DATA WAREHOUSE PROJECT  *
000800******************************************************************
000900 01  ROBT-DIM-REC.
001000     05  RB-ROBOT-KEY            PIC 9(07).
001100     05  RB-ROBOT-ID             PIC X(36).
001200     05  RB-ROBOT-SERIAL         PIC X(12).
001300     05  RB-ROBOT-MODEL          PIC X(20).
001400     05  RB-MANUFACTURER         PIC X(20).
001500     05  RB-FACILITY-KEY         PIC 9(07).
001600     05  RB-INSTALL-DATE         PIC 9(08).
001700     05  RB-STATUS               PIC X(12).
001800     05  RB-LAST-MAINT-DATE      PIC 9(08).
001900     05  RB-TOTAL-PROC-COUNT     PIC 9(07).
002000     05  RB-TOTAL-OPER-HOURS     PIC 9(07)V99.
002100     05  RB-EFFECTIVE-DATE       PIC 9(08).
002200     05  RB-EXPIRATION-DATE      PIC 9(08).
002300     05  RB-IS-CURRENT           PIC X(01).
002400         88  RB-CURRENT          VALUE "Y".
002500         88  RB-NOT-CURRENT      VALUE "N".
002600     05  FILLER                  PIC X(41).
