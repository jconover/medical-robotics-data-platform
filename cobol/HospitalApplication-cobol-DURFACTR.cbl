000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DURFACTR.
000400 AUTHOR. R J HARMON.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS CALLED BY EDITOUTC TO CHECK THE
001400*          EXPECTED-DURATION SANITY EDIT (RULE E12) FOR A
001500*          SURGICAL PROCEDURE.  GIVEN THE RECORDED DURATION AND
001600*          THE PROCEDURE'S COMPLEXITY RATING IT RETURNS THE
001700*          MAXIMUM PLAUSIBLE DURATION AND A PASS/FAIL CODE.
001800*
001900******************************************************************
002000* CHANGE LOG                                                     *
002100******************************************************************
002200* 031191 RJH  INITIAL VERSION - TICKET DW-0112                   *
002300* 040591 RJH  ROUNDED MAX-ALLOWED-MIN TO WHOLE MINUTE PER SPEC   *
002400* 071592 RJH  ADDED LOWER BOUND CHECK - PROCS UNDER 30 MIN FLAG  *
002500* 091798 JLK  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, N/C    *
002600* 052301 RJH  ADDED RETURN-CD 0004 FOR BELOW-MINIMUM CONDITION   *
002700******************************************************************
002800 
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400 
003500 DATA DIVISION.
003600 FILE SECTION.
003700 
003800 WORKING-STORAGE SECTION.
003900 01  DURFACTR-WORK-FIELDS.
004000     05  WS-COMPLEXITY-FACTOR    PIC S9(3)V9(4) COMP-3.
004100     05  WS-MAX-ALLOWED-RAW      PIC S9(5)V9(4) COMP-3.
004200     05  FILLER                  PIC X(01).
004300 
004400 LINKAGE SECTION.
004500 01  DUR-CHECK-REC.
004600     05  DC-DURATION-MIN         PIC 9(04).
004700     05  DC-COMPLEXITY           PIC 9V99.
004800     05  DC-MAX-ALLOWED-MIN      PIC 9(04).
004900     05  DC-DURATION-OK-SW       PIC X(01).
005000         88  DC-DURATION-OK      VALUE "Y".
005100         88  DC-DURATION-TOO-LONG VALUE "H".
005200         88  DC-DURATION-TOO-SHORT VALUE "L".
005300     05  FILLER                  PIC X(01).
005400 
005500 01  RETURN-CD                   PIC 9(4) COMP.
005600 
005700 PROCEDURE DIVISION USING DUR-CHECK-REC, RETURN-CD.
005800     PERFORM 100-CALC-MAX-ALLOWED.
005900     PERFORM 200-SET-RESULT-SW.
006000     MOVE ZERO TO RETURN-CD.
006100     GOBACK.
006200 
006300 100-CALC-MAX-ALLOWED.
006400*    480 * (1 + (COMPLEXITY - 1) * 0.2), ROUNDED TO WHOLE MINUTE
006500     COMPUTE WS-COMPLEXITY-FACTOR ROUNDED =
006600         1 + ((DC-COMPLEXITY - 1) * 0.2).
006700     COMPUTE WS-MAX-ALLOWED-RAW ROUNDED =
006800         480 * WS-COMPLEXITY-FACTOR.
006900     COMPUTE DC-MAX-ALLOWED-MIN ROUNDED =
007000         WS-MAX-ALLOWED-RAW.
007100 
007200 200-SET-RESULT-SW.
007300     IF DC-DURATION-MIN > DC-MAX-ALLOWED-MIN
007400         MOVE "H" TO DC-DURATION-OK-SW
007500     ELSE
007600     IF DC-DURATION-MIN < 30
007700         MOVE "L" TO DC-DURATION-OK-SW
007800     ELSE
007900         MOVE "Y" TO DC-DURATION-OK-SW.
