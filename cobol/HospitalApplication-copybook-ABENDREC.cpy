000100******************************************************************
000200* ABENDREC  -  STANDARD SHOP ABEND DUMP RECORD AND TRIGGER       *
000300* COPY THIS MEMBER INTO ANY BATCH PROGRAM THAT NEEDS A FORCED    *
000400* SYSTEM ABEND ON AN UNRECOVERABLE OUT-OF-BALANCE CONDITION.     *
000500* WRITE SYSOUT-REC FROM ABEND-REC, THEN DIVIDE ZERO-VAL INTO     *
000600* ONE-VAL TO FORCE THE 0C7/0CB ABEND SO THE OPERATOR SEES A      *
000700* SYSTEM COMPLETION CODE IN THE JOB LOG, NOT JUST A DISPLAY.     *
000800*                                                                *
000900* 102289 RJH  ADDED FOR ROBOTICS SURGERY DATA WAREHOUSE PROJECT  *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  FILLER                  PIC X(03)  VALUE "***".
001300     05  ABEND-PROGRAM           PIC X(08).
001400     05  FILLER                  PIC X(01)  VALUE SPACES.
001500     05  PARA-NAME               PIC X(25).
001600     05  FILLER                  PIC X(01)  VALUE SPACES.
001700     05  ABEND-REASON            PIC X(40).
001800     05  FILLER                  PIC X(01)  VALUE SPACES.
001900     05  EXPECTED-VAL            PIC X(12).
002000     05  FILLER                  PIC X(01)  VALUE SPACES.
002100     05  ACTUAL-VAL              PIC X(12).
002200     05  FILLER                  PIC X(26)  VALUE SPACES.
002300 
002400 77  ZERO-VAL                    PIC 9(01)  COMP VALUE ZERO.
002500 77  ONE-VAL                     PIC 9(01)  COMP VALUE 1.
