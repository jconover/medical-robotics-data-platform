000100******************************************************************
000200* TELEMREC  -  INTRA-OPERATIVE TELEMETRY SAMPLE INPUT RECORD     *
000300* ONE ROW PER ARM-POSITION/SENSOR SAMPLE, FLATTENED FROM THE     *
000400* DEVICE'S NESTED SENSOR GROUPS BY THE UPSTREAM EXTRACT.         *
000500* FIXED 216-BYTE RECORD.                                         *
000600*                                                                *
000700* 102289 RJH  ADDED FOR ROBOTICS SURGERY DATA WAREHOUSE PROJECT  *
000800* 112093 RJH  ADDED MOTOR-CURRENT AND NET-LATENCY-MS PER VENDOR  *
000900******************************************************************
001000 01  TELEM-DALY-REC.
001100     05  TD-PROC-ID              PIC X(36).
001200     05  TD-SAMPLE-TS            PIC 9(14).
001300     05  TD-ARM-POS-X            PIC S9(06)V9(04).
001400     05  TD-ARM-POS-Y            PIC S9(06)V9(04).
001500     05  TD-ARM-POS-Z            PIC S9(06)V9(04).
001600     05  TD-ARM-ROT-X            PIC S9(06)V9(04).
001700     05  TD-ARM-ROT-Y            PIC S9(06)V9(04).
001800     05  TD-ARM-ROT-Z            PIC S9(06)V9(04).
001900     05  TD-FORCE-FEEDBACK       PIC S9(06)V9(04).
002000     05  TD-TOOL-TYPE            PIC X(15).
002100     05  TD-TOOL-ACTIVE          PIC X(01).
002200         88  TD-TOOL-IS-ACTIVE   VALUE "Y".
002300         88  TD-TOOL-NOT-ACTIVE  VALUE "N".
002400     05  TD-CAMERA-ZOOM          PIC 9(03)V99.
002500     05  TD-LIGHTING-LEVEL       PIC 9(03).
002600     05  TD-SYSTEM-TEMP          PIC 9(03)V99.
002700     05  TD-MOTOR-CURRENT        PIC 9(04)V9(04).
002800     05  TD-NET-LATENCY-MS       PIC 9(05).
002900     05  TD-VIDEO-FPS            PIC 9(03).
003000     05  FILLER                  PIC X(51).
