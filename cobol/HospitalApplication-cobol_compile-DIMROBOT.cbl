000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DIMROBOT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/19/91.
000700 DATE-COMPILED. 03/19/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BUILDS THE ROBOT DIMENSION FROM THE
001400*          SURGICAL ROBOT MASTER FILE, ACCUMULATING PROCEDURE
001500*          COUNT AND OPERATING HOURS AGAINST EACH ROBOT FROM THE
001600*          DAILY PROCEDURE FILE.
001700*
001800*          THE ROBOT DIMENSION IS REFRESHED IN FULL EVERY RUN -
001900*          EVERY ROBOT ON THE MASTER FILE GETS ITS PRIOR CURRENT
002000*          ROW EXPIRED (IF ONE EXISTS) AND A FRESH CURRENT ROW
002100*          INSERTED, REGARDLESS OF WHETHER ITS ATTRIBUTES ACTUALLY
002200*          CHANGED.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE               -  DDS0001.ROBOTREC
002700*          INPUT FILE               -  DDS0001.PROCDALY
002800*          INPUT FILE               -  DDS0001.FACLDIM
002900*          INPUT/OUTPUT FILE        -  DDS0001.ROBTDIM  (RE-READ
003000*                                      AS ROBTDMO, SEE BELOW)
003100*          DUMP FILE                -  SYSOUT
003200*
003300******************************************************************
003400* CHANGE LOG                                                     *
003500******************************************************************
003600* 031991 JS   INITIAL VERSION - TICKET DW-0122                   *
003700* 071591 JS   ADDED FACILITY-KEY RESOLUTION AGAINST FACLDIM       *
003800* 091798 JLK  Y2K REVIEW - ADDED CENTURY WINDOW ON ACCEPT FROM    *
003900*             DATE (WS-SYSDATE), 50/50 SPLIT PER SHOP STANDARD   *
004000* 032601 RJH  ROBOTS WITH ZERO PROCEDURES STILL GET A DIM ROW -   *
004100*             AUDIT FINDING AU-2001-037                          *
004200******************************************************************
004300 
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300 
005400     SELECT ROBOTREC
005500     ASSIGN TO UT-S-ROBOTREC
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS RFCODE.
005800 
005900     SELECT PROCDALY
006000     ASSIGN TO UT-S-PROCDLY
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS PFCODE.
006300 
006400     SELECT FACLDIM
006500     ASSIGN TO UT-S-FACLDIM
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS LFCODE.
006800 
006900     SELECT ROBTDIM
007000     ASSIGN TO UT-S-ROBTDIM
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS DFCODE.
007300 
007400     SELECT ROBTDMO
007500     ASSIGN TO UT-S-ROBTDMO
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800 
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800 
008900 FD  ROBOTREC
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 199 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS ROBOT-DALY-REC-DATA.
009500 01  ROBOT-DALY-REC-DATA PIC X(199).
009600 
009700 FD  PROCDALY
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 256 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS PROC-DALY-REC-DATA.
010300 01  PROC-DALY-REC-DATA PIC X(256).
010400 
010500****** REFERENCE LIST OF FACILITIES, SORTED BY FACILITY-ID BY
010600****** THE FACILITIES MASTER SYSTEM - NOT RE-SORTED HERE
010700 FD  FACLDIM
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 52 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS FACL-DIM-REC-DATA.
011300 01  FACL-DIM-REC-DATA PIC X(52).
011400 
011500****** EXISTING ROBOT DIMENSION AS OF LAST NIGHT'S RUN
011600 FD  ROBTDIM
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 204 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS ROBT-DIM-REC-DATA.
012200 01  ROBT-DIM-REC-DATA PIC X(204).
012300 
012400****** MERGED ROBOT DIMENSION - REBUILT IN FULL EVERY RUN
012500 FD  ROBTDMO
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 204 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS ROBT-DIM-OUT-DATA.
013100 01  ROBT-DIM-OUT-DATA PIC X(204).
013200 
013300 WORKING-STORAGE SECTION.
013400 
013500 01  FILE-STATUS-CODES.
013600     05  RFCODE                  PIC X(2).
013700         88  CODE-READ-OK        VALUE SPACES, "00".
013800     05  PFCODE                  PIC X(2).
013900         88  CODE-READ-OK2       VALUE SPACES, "00".
014000     05  LFCODE                  PIC X(2).
014100         88  CODE-READ-OK3       VALUE SPACES, "00".
014200     05  DFCODE                  PIC X(2).
014300         88  CODE-READ-OK4       VALUE SPACES, "00".
014400     05  OFCODE                  PIC X(2).
014500         88  CODE-WRITE-OK       VALUE SPACES, "00".
014600 
014700 COPY ROBOTREC.
014800 
014900 COPY PROCDALY.
015000 
015100 COPY FACLDIM.
015200 
015300 COPY ROBTDIM.
015400 
015500 01  ROBOT-TABLE-AREA.
015600     05  ROBOT-TABLE-CT          PIC 9(05) COMP VALUE ZERO.
015700     05  ROBOT-TABLE OCCURS 300 TIMES
015800             ASCENDING KEY IS RT-ROBOT-ID
015900             INDEXED BY RT-IDX, RT-IDX2.
016000         10  RT-ROBOT-ID         PIC X(36).
016100         10  RT-ROBOT-SERIAL     PIC X(12).
016200         10  RT-ROBOT-MODEL      PIC X(20).
016300         10  RT-MANUFACTURER     PIC X(20).
016400         10  RT-FACILITY-ID      PIC X(08).
016500         10  RT-INSTALL-DATE     PIC 9(08).
016600         10  RT-STATUS           PIC X(12).
016700         10  RT-LAST-MAINT-DATE  PIC 9(08).
016800         10  RT-PROC-COUNT       PIC 9(07).
016900         10  RT-DURATION-MIN-SUM PIC 9(09).
017000     05  FILLER                  PIC X(10).
017100 
017200 01  FACILITY-TABLE-AREA.
017300     05  FACILITY-TABLE-CT       PIC 9(05) COMP VALUE ZERO.
017400****** LOADED AS-IS FROM FACLDIM, WHICH THE FACILITIES MASTER
017500****** SYSTEM GUARANTEES SORTED ASCENDING BY FACILITY-ID
017600     05  FACILITY-TABLE OCCURS 300 TIMES
017700             ASCENDING KEY IS FT-FACILITY-ID
017800             INDEXED BY FT-IDX.
017900         10  FT-FACILITY-KEY     PIC 9(07).
018000         10  FT-FACILITY-ID      PIC X(08).
018100         10  FT-FACILITY-NAME    PIC X(35).
018200         10  FT-IS-CURRENT       PIC X(01).
018300     05  FILLER                  PIC X(10).
018400 
018500 01  ROBTDIM-TABLE-AREA.
018600     05  ROBTDIM-TABLE-CT        PIC 9(05) COMP VALUE ZERO.
018700     05  ROBTDIM-TABLE OCCURS 600 TIMES
018800             ASCENDING KEY IS BT-ROBOT-ID, BT-IS-CURRENT
018900             INDEXED BY BT-IDX, BT-IDX2.
019000         10  BT-ROBOT-KEY        PIC 9(07).
019100         10  BT-ROBOT-ID         PIC X(36).
019200         10  BT-ROBOT-SERIAL     PIC X(12).
019300         10  BT-ROBOT-MODEL      PIC X(20).
019400         10  BT-MANUFACTURER     PIC X(20).
019500         10  BT-FACILITY-KEY     PIC 9(07).
019600         10  BT-INSTALL-DATE     PIC 9(08).
019700         10  BT-STATUS           PIC X(12).
019800         10  BT-LAST-MAINT-DATE  PIC 9(08).
019900         10  BT-TOTAL-PROC-COUNT PIC 9(07).
020000         10  BT-TOTAL-OPER-HOURS PIC 9(07)V99.
020100         10  BT-EFFECTIVE-DATE   PIC 9(08).
020200         10  BT-EXPIRATION-DATE  PIC 9(08).
020300         10  BT-IS-CURRENT       PIC X(01).
020400             88  BT-CURRENT      VALUE "Y".
020500             88  BT-NOT-CURRENT  VALUE "N".
020600     05  FILLER                  PIC X(10).
020700 
020800 01  SORT-WORK-FIELDS.
020900     05  SRT-IDX-1               PIC 9(05) COMP.
021000     05  SRT-IDX-2               PIC 9(05) COMP.
021100     05  SRT-SWAPPED-SW          PIC X(01) VALUE "Y".
021200         88  SRT-A-SWAP-HAPPENED VALUE "Y".
021300         88  SRT-NO-SWAP-HAPPENED VALUE "N".
021400     05  SRT-HOLD-ROBOT          PIC X(140).
021500     05  SRT-HOLD-ROBTDIM        PIC X(163).
021600 
021700 01  DATE-WORK-FIELDS.
021800     05  WS-SYSDATE              PIC 9(06).
021900     05  WS-SYSDATE-R REDEFINES WS-SYSDATE.
022000         10  WS-SY-YY            PIC 9(02).
022100         10  WS-SY-MM            PIC 9(02).
022200         10  WS-SY-DD            PIC 9(02).
022300     05  WS-RUN-DATE             PIC 9(08).
022400     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
022500         10  WS-RUN-YY           PIC 9(04).
022600         10  WS-RUN-MM           PIC 9(02).
022700         10  WS-RUN-DD           PIC 9(02).
022800     05  WS-PRIOR-DATE           PIC 9(08).
022900     05  WS-PRIOR-DATE-R REDEFINES WS-PRIOR-DATE.
023000         10  WS-PRIOR-YY         PIC 9(04).
023100         10  WS-PRIOR-MM         PIC 9(02).
023200         10  WS-PRIOR-DD         PIC 9(02).
023300     05  WS-LEAP-Q               PIC 9(04) COMP.
023400     05  WS-LEAP-R               PIC 9(04) COMP.
023500     05  WS-LEAP-SW              PIC X(01).
023600         88  WS-IS-LEAP          VALUE "Y".
023700 
023800 01  DAYS-IN-MONTH-DEFN.
023900     05  FILLER PIC 9(02) VALUE 31.
024000     05  FILLER PIC 9(02) VALUE 28.
024100     05  FILLER PIC 9(02) VALUE 31.
024200     05  FILLER PIC 9(02) VALUE 30.
024300     05  FILLER PIC 9(02) VALUE 31.
024400     05  FILLER PIC 9(02) VALUE 30.
024500     05  FILLER PIC 9(02) VALUE 31.
024600     05  FILLER PIC 9(02) VALUE 31.
024700     05  FILLER PIC 9(02) VALUE 30.
024800     05  FILLER PIC 9(02) VALUE 31.
024900     05  FILLER PIC 9(02) VALUE 30.
025000     05  FILLER PIC 9(02) VALUE 31.
025100 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-DEFN.
025200     05  DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
025300 
025400 01  MISC-WS-FLDS.
025500     05  WS-NEXT-ROBOT-KEY       PIC 9(07).
025600     05  MATCH-FOUND-SW          PIC X(01) VALUE "N".
025700         88  ITEM-MATCHED        VALUE "Y".
025800         88  ITEM-NOT-MATCHED    VALUE "N".
025900     05  FACILITY-FOUND-SW       PIC X(01) VALUE "N".
026000         88  FACILITY-MATCHED    VALUE "Y".
026100         88  FACILITY-NOT-MATCHED VALUE "N".
026200     05  WS-OPER-HOURS-RAW       PIC S9(07)V9(4) COMP-3.
026300 
026400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
026500     05  RECORDS-READ            PIC 9(07) COMP.
026600     05  ROBOTS-LOADED           PIC 9(05) COMP.
026700     05  ROWS-INSERTED           PIC 9(05) COMP.
026800     05  ROWS-EXPIRED            PIC 9(05) COMP.
026900     05  ROWS-WRITTEN            PIC 9(05) COMP.
027000 
027100 01  FLAGS-AND-SWITCHES.
027200     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
027300         88  NO-MORE-DATA        VALUE "N".
027400 
027500 COPY ABENDREC.
027600 
027700 PROCEDURE DIVISION.
027800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027900     PERFORM 100-MAINLINE THRU 100-EXIT
028000             UNTIL NO-MORE-DATA.
028100     PERFORM 200-BUILD-DIM-ROWS THRU 200-EXIT
028200             VARYING RT-IDX FROM 1 BY 1
028300             UNTIL RT-IDX > ROBOT-TABLE-CT.
028400     PERFORM 950-CLEANUP THRU 950-EXIT.
028500     MOVE +0 TO RETURN-CODE.
028600     GOBACK.
028700 
028800 000-HOUSEKEEPING.
028900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029000     DISPLAY "******** BEGIN JOB DIMROBOT ********".
029100     MOVE "DIMROBOT" TO ABEND-PROGRAM.
029200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
029300     ACCEPT WS-SYSDATE FROM DATE.
029400     IF WS-SY-YY < 50
029500         COMPUTE WS-RUN-YY = 2000 + WS-SY-YY
029600     ELSE
029700         COMPUTE WS-RUN-YY = 1900 + WS-SY-YY.
029800     MOVE WS-SY-MM TO WS-RUN-MM.
029900     MOVE WS-SY-DD TO WS-RUN-DD.
030000     PERFORM 380-CALC-PRIOR-DAY THRU 380-EXIT.
030100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030200     PERFORM 050-LOAD-ROBOT-TABLE THRU 050-EXIT.
030300     PERFORM 055-SORT-ROBOT-TABLE THRU 055-EXIT.
030400     PERFORM 060-LOAD-FACILITY-TABLE THRU 060-EXIT.
030500     PERFORM 070-LOAD-ROBTDIM-TABLE THRU 070-EXIT.
030600     PERFORM 075-SORT-ROBTDIM-TABLE THRU 075-EXIT.
030700     MOVE 1 TO WS-NEXT-ROBOT-KEY.
030800     PERFORM 080-FIND-NEXT-KEY THRU 080-EXIT
030900             VARYING BT-IDX FROM 1 BY 1
031000             UNTIL BT-IDX > ROBTDIM-TABLE-CT.
031100     PERFORM 900-READ-PROCDALY THRU 900-EXIT.
031200 000-EXIT.
031300     EXIT.
031400 
031500 050-LOAD-ROBOT-TABLE.
031600     MOVE "050-LOAD-ROBOT-TABLE" TO PARA-NAME.
031700     READ ROBOTREC INTO ROBOT-DALY-REC
031800         AT END GO TO 050-EXIT
031900     END-READ.
032000 050-READ-LOOP.
032100     ADD 1 TO ROBOT-TABLE-CT.
032200     ADD 1 TO ROBOTS-LOADED.
032300     SET RT-IDX TO ROBOT-TABLE-CT.
032400     MOVE RD-ROBOT-ID TO RT-ROBOT-ID (RT-IDX).
032500     MOVE RD-ROBOT-SERIAL TO RT-ROBOT-SERIAL (RT-IDX).
032600     MOVE RD-ROBOT-MODEL TO RT-ROBOT-MODEL (RT-IDX).
032700     MOVE RD-MANUFACTURER TO RT-MANUFACTURER (RT-IDX).
032800     MOVE RD-FACILITY-ID TO RT-FACILITY-ID (RT-IDX).
032900     MOVE RD-INSTALL-DATE TO RT-INSTALL-DATE (RT-IDX).
033000     MOVE RD-STATUS TO RT-STATUS (RT-IDX).
033100     MOVE RD-LAST-MAINT-DATE TO RT-LAST-MAINT-DATE (RT-IDX).
033200     MOVE ZERO TO RT-PROC-COUNT (RT-IDX).
033300     MOVE ZERO TO RT-DURATION-MIN-SUM (RT-IDX).
033400     READ ROBOTREC INTO ROBOT-DALY-REC
033500         AT END GO TO 050-EXIT
033600     END-READ.
033700     IF ROBOT-TABLE-CT < 300
033800         GO TO 050-READ-LOOP.
033900 050-EXIT.
034000     EXIT.
034100 
034200****** BUBBLE SORT ASCENDING BY ROBOT-ID SO 100-MAINLINE CAN
034300****** SEARCH ALL (BINARY SEARCH) THE ROBOT TABLE PER
034400****** PROCEDURE RECORD
034500 055-SORT-ROBOT-TABLE.
034600     MOVE "055-SORT-ROBOT-TABLE" TO PARA-NAME.
034700     IF ROBOT-TABLE-CT < 2
034800         GO TO 055-EXIT.
034900     MOVE "Y" TO SRT-SWAPPED-SW.
035000 055-OUTER-PASS.
035100     IF SRT-NO-SWAP-HAPPENED
035200         GO TO 055-EXIT.
035300     MOVE "N" TO SRT-SWAPPED-SW.
035400     MOVE 1 TO SRT-IDX-1.
035500 055-INNER-PASS.
035600     IF SRT-IDX-1 >= ROBOT-TABLE-CT
035700         GO TO 055-OUTER-PASS.
035800     COMPUTE SRT-IDX-2 = SRT-IDX-1 + 1.
035900     SET RT-IDX  TO SRT-IDX-1.
036000     SET RT-IDX2 TO SRT-IDX-2.
036100     IF RT-ROBOT-ID (RT-IDX) > RT-ROBOT-ID (RT-IDX2)
036200         MOVE ROBOT-TABLE (RT-IDX)  TO SRT-HOLD-ROBOT
036300         MOVE ROBOT-TABLE (RT-IDX2) TO ROBOT-TABLE (RT-IDX)
036400         MOVE SRT-HOLD-ROBOT        TO ROBOT-TABLE (RT-IDX2)
036500         MOVE "Y" TO SRT-SWAPPED-SW.
036600     ADD 1 TO SRT-IDX-1.
036700     GO TO 055-INNER-PASS.
036800 055-EXIT.
036900     EXIT.
037000 
037100 060-LOAD-FACILITY-TABLE.
037200     MOVE "060-LOAD-FACILITY-TABLE" TO PARA-NAME.
037300     READ FACLDIM INTO FACL-DIM-REC
037400         AT END GO TO 060-EXIT
037500     END-READ.
037600 060-READ-LOOP.
037700     ADD 1 TO FACILITY-TABLE-CT.
037800     SET FT-IDX TO FACILITY-TABLE-CT.
037900     MOVE FL-FACILITY-KEY TO FT-FACILITY-KEY (FT-IDX).
038000     MOVE FL-FACILITY-ID TO FT-FACILITY-ID (FT-IDX).
038100     MOVE FL-FACILITY-NAME TO FT-FACILITY-NAME (FT-IDX).
038200     MOVE FL-IS-CURRENT TO FT-IS-CURRENT (FT-IDX).
038300     READ FACLDIM INTO FACL-DIM-REC
038400         AT END GO TO 060-EXIT
038500     END-READ.
038600     IF FACILITY-TABLE-CT < 300
038700         GO TO 060-READ-LOOP.
038800 060-EXIT.
038900     EXIT.
039000 
039100 070-LOAD-ROBTDIM-TABLE.
039200     MOVE "070-LOAD-ROBTDIM-TABLE" TO PARA-NAME.
039300     READ ROBTDIM INTO ROBT-DIM-REC
039400         AT END GO TO 070-EXIT
039500     END-READ.
039600 070-READ-LOOP.
039700     ADD 1 TO ROBTDIM-TABLE-CT.
039800     SET BT-IDX TO ROBTDIM-TABLE-CT.
039900     MOVE RB-ROBOT-KEY TO BT-ROBOT-KEY (BT-IDX).
040000     MOVE RB-ROBOT-ID TO BT-ROBOT-ID (BT-IDX).
040100     MOVE RB-ROBOT-SERIAL TO BT-ROBOT-SERIAL (BT-IDX).
040200     MOVE RB-ROBOT-MODEL TO BT-ROBOT-MODEL (BT-IDX).
040300     MOVE RB-MANUFACTURER TO BT-MANUFACTURER (BT-IDX).
040400     MOVE RB-FACILITY-KEY TO BT-FACILITY-KEY (BT-IDX).
040500     MOVE RB-INSTALL-DATE TO BT-INSTALL-DATE (BT-IDX).
040600     MOVE RB-STATUS TO BT-STATUS (BT-IDX).
040700     MOVE RB-LAST-MAINT-DATE TO BT-LAST-MAINT-DATE (BT-IDX).
040800     MOVE RB-TOTAL-PROC-COUNT TO BT-TOTAL-PROC-COUNT (BT-IDX).
040900     MOVE RB-TOTAL-OPER-HOURS TO BT-TOTAL-OPER-HOURS (BT-IDX).
041000     MOVE RB-EFFECTIVE-DATE TO BT-EFFECTIVE-DATE (BT-IDX).
041100     MOVE RB-EXPIRATION-DATE TO BT-EXPIRATION-DATE (BT-IDX).
041200     MOVE RB-IS-CURRENT TO BT-IS-CURRENT (BT-IDX).
041300     READ ROBTDIM INTO ROBT-DIM-REC
041400         AT END GO TO 070-EXIT
041500     END-READ.
041600     IF ROBTDIM-TABLE-CT < 600
041700         GO TO 070-READ-LOOP.
041800 070-EXIT.
041900     EXIT.
042000 
042100****** BUBBLE SORT ASCENDING BY (ROBOT-ID, IS-CURRENT) SO
042200****** 200-BUILD-DIM-ROWS CAN SEARCH ALL (BINARY SEARCH) FOR
042300****** THE CURRENT ROW OF A GIVEN ROBOT
042400 075-SORT-ROBTDIM-TABLE.
042500     MOVE "075-SORT-ROBTDIM-TABLE" TO PARA-NAME.
042600     IF ROBTDIM-TABLE-CT < 2
042700         GO TO 075-EXIT.
042800     MOVE "Y" TO SRT-SWAPPED-SW.
042900 075-OUTER-PASS.
043000     IF SRT-NO-SWAP-HAPPENED
043100         GO TO 075-EXIT.
043200     MOVE "N" TO SRT-SWAPPED-SW.
043300     MOVE 1 TO SRT-IDX-1.
043400 075-INNER-PASS.
043500     IF SRT-IDX-1 >= ROBTDIM-TABLE-CT
043600         GO TO 075-OUTER-PASS.
043700     COMPUTE SRT-IDX-2 = SRT-IDX-1 + 1.
043800     SET BT-IDX  TO SRT-IDX-1.
043900     SET BT-IDX2 TO SRT-IDX-2.
044000     IF BT-ROBOT-ID (BT-IDX) > BT-ROBOT-ID (BT-IDX2)
044100        OR (BT-ROBOT-ID (BT-IDX) = BT-ROBOT-ID (BT-IDX2)
044200            AND BT-IS-CURRENT (BT-IDX) > BT-IS-CURRENT (BT-IDX2))
044300         MOVE ROBTDIM-TABLE (BT-IDX)  TO SRT-HOLD-ROBTDIM
044400         MOVE ROBTDIM-TABLE (BT-IDX2) TO ROBTDIM-TABLE (BT-IDX)
044500         MOVE SRT-HOLD-ROBTDIM        TO ROBTDIM-TABLE (BT-IDX2)
044600         MOVE "Y" TO SRT-SWAPPED-SW.
044700     ADD 1 TO SRT-IDX-1.
044800     GO TO 075-INNER-PASS.
044900 075-EXIT.
045000     EXIT.
045100 
045200 080-FIND-NEXT-KEY.
045300     IF BT-ROBOT-KEY (BT-IDX) >= WS-NEXT-ROBOT-KEY
045400         COMPUTE WS-NEXT-ROBOT-KEY = BT-ROBOT-KEY (BT-IDX) + 1.
045500 080-EXIT.
045600     EXIT.
045700 
045800****** R1 - ACCUMULATE PER-ROBOT PROCEDURE COUNT AND DURATION
045900 100-MAINLINE.
046000     MOVE "100-MAINLINE" TO PARA-NAME.
046100     MOVE "N" TO MATCH-FOUND-SW.
046200     IF ROBOT-TABLE-CT > 0
046300         SEARCH ALL ROBOT-TABLE
046400             AT END
046500                 MOVE "N" TO MATCH-FOUND-SW
046600             WHEN RT-ROBOT-ID (RT-IDX) = PD-ROBOT-ID
046700                 MOVE "Y" TO MATCH-FOUND-SW.
046800     IF ITEM-MATCHED
046900         ADD 1 TO RT-PROC-COUNT (RT-IDX)
047000         ADD PD-DURATION-MIN TO RT-DURATION-MIN-SUM (RT-IDX).
047100     PERFORM 900-READ-PROCDALY THRU 900-EXIT.
047200 100-EXIT.
047300     EXIT.
047400 
047500****** R2, R3 - RESOLVE FACILITY-KEY, EXPIRE THE PRIOR CURRENT
047600****** ROW (IF ANY) AND INSERT A FRESH CURRENT ROW PER ROBOT
047700 200-BUILD-DIM-ROWS.
047800     MOVE "200-BUILD-DIM-ROWS" TO PARA-NAME.
047900     MOVE "N" TO FACILITY-FOUND-SW.
048000     IF FACILITY-TABLE-CT > 0
048100         SEARCH ALL FACILITY-TABLE
048200             AT END
048300                 MOVE "N" TO FACILITY-FOUND-SW
048400             WHEN FT-FACILITY-ID (FT-IDX) = RT-FACILITY-ID (RT-IDX)
048500                 MOVE "Y" TO FACILITY-FOUND-SW.
048600     COMPUTE WS-OPER-HOURS-RAW ROUNDED =
048700         RT-DURATION-MIN-SUM (RT-IDX) / 60.
048800****** EXPIRE A PRIOR CURRENT ROW FOR THIS ROBOT, IF ONE EXISTS
048900     MOVE "N" TO MATCH-FOUND-SW.
049000     IF ROBTDIM-TABLE-CT > 0
049100         SEARCH ALL ROBTDIM-TABLE
049200             AT END
049300                 MOVE "N" TO MATCH-FOUND-SW
049400             WHEN BT-ROBOT-ID (BT-IDX) = RT-ROBOT-ID (RT-IDX)
049500                 AND BT-CURRENT (BT-IDX)
049600                 MOVE "Y" TO MATCH-FOUND-SW.
049700     IF ITEM-MATCHED
049800         MOVE WS-PRIOR-DATE TO BT-EXPIRATION-DATE (BT-IDX)
049900         MOVE "N" TO BT-IS-CURRENT (BT-IDX)
050000         ADD 1 TO ROWS-EXPIRED.
050100 
050200     ADD 1 TO ROBTDIM-TABLE-CT.
050300     SET BT-IDX TO ROBTDIM-TABLE-CT.
050400     MOVE WS-NEXT-ROBOT-KEY TO BT-ROBOT-KEY (BT-IDX).
050500     ADD 1 TO WS-NEXT-ROBOT-KEY.
050600     MOVE RT-ROBOT-ID (RT-IDX) TO BT-ROBOT-ID (BT-IDX).
050700     MOVE RT-ROBOT-SERIAL (RT-IDX) TO BT-ROBOT-SERIAL (BT-IDX).
050800     MOVE RT-ROBOT-MODEL (RT-IDX) TO BT-ROBOT-MODEL (BT-IDX).
050900     MOVE RT-MANUFACTURER (RT-IDX) TO BT-MANUFACTURER (BT-IDX).
051000     IF FACILITY-MATCHED
051100         MOVE FT-FACILITY-KEY (FT-IDX) TO BT-FACILITY-KEY (BT-IDX)
051200     ELSE
051300         MOVE ZERO TO BT-FACILITY-KEY (BT-IDX).
051400     MOVE RT-INSTALL-DATE (RT-IDX) TO BT-INSTALL-DATE (BT-IDX).
051500     MOVE RT-STATUS (RT-IDX) TO BT-STATUS (BT-IDX).
051600     MOVE RT-LAST-MAINT-DATE (RT-IDX) TO BT-LAST-MAINT-DATE (BT-IDX).
051700     MOVE RT-PROC-COUNT (RT-IDX) TO BT-TOTAL-PROC-COUNT (BT-IDX).
051800     MOVE WS-OPER-HOURS-RAW TO BT-TOTAL-OPER-HOURS (BT-IDX).
051900     MOVE WS-RUN-DATE TO BT-EFFECTIVE-DATE (BT-IDX).
052000     MOVE ZERO TO BT-EXPIRATION-DATE (BT-IDX).
052100     MOVE "Y" TO BT-IS-CURRENT (BT-IDX).
052200     ADD 1 TO ROWS-INSERTED.
052300 200-EXIT.
052400     EXIT.
052500 
052600****** RUN DATE MINUS ONE CALENDAR DAY, CORRECT ACROSS MONTH
052700****** AND YEAR BOUNDARIES (RULE R3)
052800 380-CALC-PRIOR-DAY.
052900     MOVE "380-CALC-PRIOR-DAY" TO PARA-NAME.
053000     MOVE WS-RUN-DATE TO WS-PRIOR-DATE.
053100     IF WS-PRIOR-DD > 1
053200         SUBTRACT 1 FROM WS-PRIOR-DD
053300         GO TO 380-EXIT.
053400     IF WS-PRIOR-MM = 1
053500         MOVE 12 TO WS-PRIOR-MM
053600         SUBTRACT 1 FROM WS-PRIOR-YY
053700         MOVE 31 TO WS-PRIOR-DD
053800         GO TO 380-EXIT.
053900     SUBTRACT 1 FROM WS-PRIOR-MM.
054000     MOVE DAYS-IN-MONTH (WS-PRIOR-MM) TO WS-PRIOR-DD.
054100     IF WS-PRIOR-MM = 2
054200         PERFORM 385-CHECK-LEAP-YEAR THRU 385-EXIT
054300         IF WS-IS-LEAP
054400             MOVE 29 TO WS-PRIOR-DD.
054500 380-EXIT.
054600     EXIT.
054700 
054800 385-CHECK-LEAP-YEAR.
054900     MOVE "N" TO WS-LEAP-SW.
055000     DIVIDE WS-PRIOR-YY BY 4 GIVING WS-LEAP-Q
055100         REMAINDER WS-LEAP-R.
055200     IF WS-LEAP-R = 0
055300         MOVE "Y" TO WS-LEAP-SW
055400         DIVIDE WS-PRIOR-YY BY 100 GIVING WS-LEAP-Q
055500             REMAINDER WS-LEAP-R
055600         IF WS-LEAP-R = 0
055700             MOVE "N" TO WS-LEAP-SW
055800             DIVIDE WS-PRIOR-YY BY 400 GIVING WS-LEAP-Q
055900                 REMAINDER WS-LEAP-R
056000             IF WS-LEAP-R = 0
056100                 MOVE "Y" TO WS-LEAP-SW.
056200 385-EXIT.
056300     EXIT.
056400 
056500 800-OPEN-FILES.
056600     MOVE "800-OPEN-FILES" TO PARA-NAME.
056700     OPEN OUTPUT SYSOUT.
056800     OPEN INPUT  ROBOTREC.
056900     OPEN INPUT  PROCDALY.
057000     OPEN INPUT  FACLDIM.
057100     OPEN INPUT  ROBTDIM.
057200     OPEN OUTPUT ROBTDMO.
057300 800-EXIT.
057400     EXIT.
057500 
057600 850-CLOSE-FILES.
057700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
057800     CLOSE SYSOUT, ROBOTREC, PROCDALY, FACLDIM, ROBTDIM, ROBTDMO.
057900 850-EXIT.
058000     EXIT.
058100 
058200 900-READ-PROCDALY.
058300     MOVE "900-READ-PROCDALY" TO PARA-NAME.
058400     READ PROCDALY INTO PROC-DALY-REC
058500         AT END MOVE "N" TO MORE-DATA-SW
058600         GO TO 900-EXIT
058700     END-READ.
058800     ADD 1 TO RECORDS-READ.
058900 900-EXIT.
059000     EXIT.
059100 
059200 910-WRITE-ROBTDIM-ROW.
059300     MOVE "910-WRITE-ROBTDIM-ROW" TO PARA-NAME.
059400     SET BT-IDX TO SRT-IDX-1.
059500     MOVE BT-ROBOT-KEY (BT-IDX) TO RB-ROBOT-KEY.
059600     MOVE BT-ROBOT-ID (BT-IDX) TO RB-ROBOT-ID.
059700     MOVE BT-ROBOT-SERIAL (BT-IDX) TO RB-ROBOT-SERIAL.
059800     MOVE BT-ROBOT-MODEL (BT-IDX) TO RB-ROBOT-MODEL.
059900     MOVE BT-MANUFACTURER (BT-IDX) TO RB-MANUFACTURER.
060000     MOVE BT-FACILITY-KEY (BT-IDX) TO RB-FACILITY-KEY.
060100     MOVE BT-INSTALL-DATE (BT-IDX) TO RB-INSTALL-DATE.
060200     MOVE BT-STATUS (BT-IDX) TO RB-STATUS.
060300     MOVE BT-LAST-MAINT-DATE (BT-IDX) TO RB-LAST-MAINT-DATE.
060400     MOVE BT-TOTAL-PROC-COUNT (BT-IDX) TO RB-TOTAL-PROC-COUNT.
060500     MOVE BT-TOTAL-OPER-HOURS (BT-IDX) TO RB-TOTAL-OPER-HOURS.
060600     MOVE BT-EFFECTIVE-DATE (BT-IDX) TO RB-EFFECTIVE-DATE.
060700     MOVE BT-EXPIRATION-DATE (BT-IDX) TO RB-EXPIRATION-DATE.
060800     MOVE BT-IS-CURRENT (BT-IDX) TO RB-IS-CURRENT.
060900     WRITE ROBT-DIM-OUT-DATA FROM ROBT-DIM-REC.
061000     ADD 1 TO ROWS-WRITTEN.
061100 910-EXIT.
061200     EXIT.
061300 
061400 950-CLEANUP.
061500     MOVE "950-CLEANUP" TO PARA-NAME.
061600     PERFORM 910-WRITE-ROBTDIM-ROW THRU 910-EXIT
061700             VARYING SRT-IDX-1 FROM 1 BY 1
061800             UNTIL SRT-IDX-1 > ROBTDIM-TABLE-CT.
061900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062000     DISPLAY "** PROCEDURE RECORDS READ **".
062100     DISPLAY RECORDS-READ.
062200     DISPLAY "** ROBOTS LOADED **".
062300     DISPLAY ROBOTS-LOADED.
062400     DISPLAY "** ROBOT DIMENSION ROWS INSERTED **".
062500     DISPLAY ROWS-INSERTED.
062600     DISPLAY "** ROBOT DIMENSION ROWS EXPIRED **".
062700     DISPLAY ROWS-EXPIRED.
062800     DISPLAY "** ROBOT DIMENSION ROWS WRITTEN **".
062900     DISPLAY ROWS-WRITTEN.
063000     DISPLAY "******** NORMAL END OF JOB DIMROBOT ********".
063100 950-EXIT.
063200     EXIT.
063300 
063400 1000-ABEND-RTN.
063500     WRITE SYSOUT-REC FROM ABEND-REC.
063600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063700     DISPLAY "*** ABNORMAL END OF JOB - DIMROBOT ***" UPON CONSOLE.
063800     DIVIDE ZERO-VAL INTO ONE-VAL.
