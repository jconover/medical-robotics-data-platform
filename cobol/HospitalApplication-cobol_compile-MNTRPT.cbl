000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MNTRPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/28/91.
000700 DATE-COMPILED. 03/28/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM PRINTS THE NIGHTLY MAINT-REPORT SUMMARY
001400*          FOR THE ROBOTICS SURGERY DATA WAREHOUSE.  FOUR SECTIONS -
001500*          MAINTENANCE BY TYPE, OUTCOMES SUMMARY, PROCEDURES BY
001600*          CATEGORY, AND ROBOT UTILIZATION - ARE WRITTEN TO ONE
001700*          132-COLUMN PRINT FILE.
001800*
001900*          THE MAINTENANCE-BY-TYPE SECTION DOES NOT BREAK ON THE
002000*          PHYSICAL MAINT-TYPE VALUE COMING OFF THE SORTED FEED.
002100*          THE FEED SORTS BY THE RAW TYPE TEXT, BUT TWO DIFFERENT
002200*          UNRECOGNIZED VALUES DO NOT NECESSARILY SORT TOGETHER,
002300*          AND BOTH HAVE TO LAND IN THE SAME "OTHER" LINE - SO
002400*          THIS PROGRAM ACCUMULATES INTO FIVE NAMED BUCKETS
002500*          (ROUTINE/EMERGENCY/UPGRADE/CALIBRATION/OTHER) IN ONE
002600*          PASS INSTEAD OF KEYING A GO TO CONTROL BREAK OFF THE
002700*          PHYSICAL SORT ORDER.  SEE TICKET DW-0205.
002800*
002900*          THE OUTCOMES AND PROCEDURES-BY-CATEGORY SECTIONS ARE
003000*          BOTH DRIVEN OFF THE PROC-FACT STORE IN A SINGLE PASS,
003100*          SINCE FACTPROC ALREADY JOINED THE OUTCOME FIELDS AND
003200*          CARRIED THE PROCEDURE CATEGORY ONTO EVERY FACT ROW -
003300*          NO NEED TO RE-READ THE ORIGINAL OUTCOME OR PROCEDURE
003400*          FEEDS FOR THIS REPORT.
003500*
003600******************************************************************
003700*
003800*          INPUT FILE               -  DDS0001.MAINTDLY
003900*          INPUT FILE               -  DDS0001.PROCFACT
004000*          INPUT FILE               -  DDS0001.ROBTDIM
004100*          OUTPUT FILE              -  DDS0001.SUMRPT
004200*          DUMP FILE                -  SYSOUT
004300*
004400******************************************************************
004500* CHANGE LOG                                                     *
004600******************************************************************
004700* 032891 JS   INITIAL VERSION - TICKET DW-0150                   *
004800* 091798 JLK  Y2K REVIEW - ADDED CENTURY WINDOW ON ACCEPT FROM    *
004900*             DATE (WS-SYSDATE), 50/50 SPLIT PER SHOP STANDARD   *
005000* 061403 RJH  MAINT-TYPE SECTION CHANGED FROM A GO TO CONTROL    *
005100*             BREAK TO FIVE ACCUMULATOR BUCKETS - FEEDER SORT    *
005200*             WAS SPLITTING "OTHER" ACROSS TWO PRINT LINES,      *
005300*             TICKET DW-0205                                    *
005400******************************************************************
005500 
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS NEXT-PAGE.
006200 
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800 
006900     SELECT MAINTDLY
007000     ASSIGN TO UT-S-MAINTDLY
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS MFCODE.
007300 
007400     SELECT PROCFACT
007500     ASSIGN TO UT-S-PROCFACT
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS XFCODE.
007800 
007900     SELECT ROBTDIM
008000     ASSIGN TO UT-S-ROBTDIM
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS RFCODE.
008300 
008400     SELECT SUMRPT
008500     ASSIGN TO UT-S-SUMRPT
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800 
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800 
009900****** SORTED BY MAINT-TYPE THEN MAINT-DATE BY THE FEEDER JOB -
010000****** SEE THE REMARKS ABOVE FOR WHY THIS PROGRAM DOES NOT TRUST
010100****** THAT ORDERING FOR THE "OTHER" BUCKET
010200 FD  MAINTDLY
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 148 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS MAINT-DALY-REC-DATA.
010800 01  MAINT-DALY-REC-DATA PIC X(148).
010900 
011000****** FACT STORE BUILT BY LAST NIGHT'S FACTPROC RUN - READ ONLY
011100****** HERE, FOR THE OUTCOMES AND PROCEDURES-BY-CATEGORY SECTIONS
011200 FD  PROCFACT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 220 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS PROC-FACT-REC-DATA.
011800 01  PROC-FACT-REC-DATA PIC X(220).
011900 
012000****** CURRENT ROBOT DIMENSION AS OF LAST NIGHT'S DIMROBOT RUN
012100 FD  ROBTDIM
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 204 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS ROBT-DIM-REC-DATA.
012700 01  ROBT-DIM-REC-DATA PIC X(204).
012800 
012900 FD  SUMRPT
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 132 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS RPT-REC.
013500 01  RPT-REC  PIC X(132).
013600 
013700 WORKING-STORAGE SECTION.
013800 
013900 01  FILE-STATUS-CODES.
014000     05  MFCODE                  PIC X(2).
014100         88  CODE-READ-OK        VALUE SPACES, "00".
014200     05  XFCODE                  PIC X(2).
014300         88  CODE-READ-OK2       VALUE SPACES, "00".
014400     05  RFCODE                  PIC X(2).
014500         88  CODE-READ-OK3       VALUE SPACES, "00".
014600     05  OFCODE                  PIC X(2).
014700         88  CODE-WRITE-OK       VALUE SPACES, "00".
014800 
014900 COPY MAINTREC.
015000 
015100 COPY PROCFACT.
015200 
015300 COPY ROBTDIM.
015400 
015500 01  ROBOT-UTIL-TABLE-AREA.
015600     05  ROBOT-UTIL-CT           PIC 9(05) COMP VALUE ZERO.
015700     05  ROBOT-UTIL-TABLE OCCURS 300 TIMES
015800             INDEXED BY RU-IDX, RU-IDX2.
015900         10  RU-ROBOT-SERIAL     PIC X(12).
016000         10  RU-ROBOT-MODEL      PIC X(20).
016100         10  RU-PROC-COUNT       PIC 9(07).
016200         10  RU-OPER-HOURS       PIC 9(07)V99.
016300     05  FILLER                  PIC X(10).
016400 
016500 01  CATEGORY-ACCUM-TABLE-AREA.
016600     05  CATEGORY-ACCUM-CT       PIC 9(05) COMP VALUE ZERO.
016700     05  CATEGORY-ACCUM-TABLE OCCURS 20 TIMES
016800             INDEXED BY CA-IDX, CA-IDX2.
016900         10  CA-CATEGORY         PIC X(15).
017000         10  CA-COUNT            PIC 9(07) COMP.
017100         10  CA-TOTAL-DURATION   PIC 9(09) COMP.
017200         10  CA-TOTAL-COMPLEXITY PIC 9(07)V9 COMP-3.
017300     05  FILLER                  PIC X(10).
017400 
017500 01  SORT-WORK-FIELDS.
017600     05  SRT-IDX-1               PIC 9(05) COMP.
017700     05  SRT-IDX-2               PIC 9(05) COMP.
017800     05  SRT-SWAPPED-SW          PIC X(01) VALUE "Y".
017900         88  SRT-A-SWAP-HAPPENED VALUE "Y".
018000         88  SRT-NO-SWAP-HAPPENED VALUE "N".
018100     05  SRT-HOLD-ROBOTUTIL      PIC X(46).
018200     05  SRT-HOLD-ROBOTUTIL-R REDEFINES SRT-HOLD-ROBOTUTIL.
018300         10  SRT-HOLD-SERIAL     PIC X(12).
018400         10  SRT-HOLD-MODEL      PIC X(20).
018500         10  SRT-HOLD-COUNT      PIC 9(07).
018600         10  SRT-HOLD-HOURS      PIC 9(07)V99.
018700 
018800 01  MAINT-TYPE-ACCUM-AREA.
018900     05  RTN-COUNT               PIC 9(07) COMP VALUE ZERO.
019000     05  RTN-TOTAL-COST          PIC S9(09)V99 COMP-3 VALUE ZERO.
019100     05  RTN-TOTAL-DOWNTIME      PIC S9(07)V99 COMP-3 VALUE ZERO.
019200     05  EMG-COUNT               PIC 9(07) COMP VALUE ZERO.
019300     05  EMG-TOTAL-COST          PIC S9(09)V99 COMP-3 VALUE ZERO.
019400     05  EMG-TOTAL-DOWNTIME      PIC S9(07)V99 COMP-3 VALUE ZERO.
019500     05  UPG-COUNT               PIC 9(07) COMP VALUE ZERO.
019600     05  UPG-TOTAL-COST          PIC S9(09)V99 COMP-3 VALUE ZERO.
019700     05  UPG-TOTAL-DOWNTIME      PIC S9(07)V99 COMP-3 VALUE ZERO.
019800     05  CAL-COUNT               PIC 9(07) COMP VALUE ZERO.
019900     05  CAL-TOTAL-COST          PIC S9(09)V99 COMP-3 VALUE ZERO.
020000     05  CAL-TOTAL-DOWNTIME      PIC S9(07)V99 COMP-3 VALUE ZERO.
020100     05  OTH-COUNT               PIC 9(07) COMP VALUE ZERO.
020200     05  OTH-TOTAL-COST          PIC S9(09)V99 COMP-3 VALUE ZERO.
020300     05  OTH-TOTAL-DOWNTIME      PIC S9(07)V99 COMP-3 VALUE ZERO.
020400     05  GRD-COUNT               PIC 9(07) COMP VALUE ZERO.
020500     05  GRD-TOTAL-COST          PIC S9(09)V99 COMP-3 VALUE ZERO.
020600     05  GRD-TOTAL-DOWNTIME      PIC S9(07)V99 COMP-3 VALUE ZERO.
020700 
020800 01  OUTCOME-ACCUM-AREA.
020900     05  SUC-COUNT               PIC 9(07) COMP VALUE ZERO.
021000     05  SUC-TOTAL-BLOOD-LOSS    PIC 9(09) COMP VALUE ZERO.
021100     05  SUC-TOTAL-STAY-DAYS     PIC 9(07) COMP VALUE ZERO.
021200     05  SUC-TOTAL-SATISFACTION  PIC 9(07)V9 COMP-3 VALUE ZERO.
021300     05  CMP-COUNT               PIC 9(07) COMP VALUE ZERO.
021400     05  CMP-TOTAL-BLOOD-LOSS    PIC 9(09) COMP VALUE ZERO.
021500     05  CMP-TOTAL-STAY-DAYS     PIC 9(07) COMP VALUE ZERO.
021600     05  CMP-TOTAL-SATISFACTION  PIC 9(07)V9 COMP-3 VALUE ZERO.
021700     05  FLD-COUNT               PIC 9(07) COMP VALUE ZERO.
021800     05  FLD-TOTAL-BLOOD-LOSS    PIC 9(09) COMP VALUE ZERO.
021900     05  FLD-TOTAL-STAY-DAYS     PIC 9(07) COMP VALUE ZERO.
022000     05  FLD-TOTAL-SATISFACTION  PIC 9(07)V9 COMP-3 VALUE ZERO.
022100 
022200 01  AVG-WORK-FIELDS.
022300     05  WS-AVG-COST             PIC S9(07)V99 COMP-3.
022400     05  WS-AVG-BLOOD-LOSS       PIC S9(07)V99 COMP-3.
022500     05  WS-AVG-STAY-DAYS        PIC S9(05)V99 COMP-3.
022600     05  WS-AVG-SATISFACTION     PIC S9(05)V99 COMP-3.
022700     05  WS-AVG-DURATION         PIC S9(07)V99 COMP-3.
022800     05  WS-AVG-COMPLEXITY       PIC S9(03)V99 COMP-3.
022900 
023000 01  DATE-WORK-FIELDS.
023100     05  WS-SYSDATE              PIC 9(06).
023200     05  WS-SYSDATE-R REDEFINES WS-SYSDATE.
023300         10  WS-SY-YY            PIC 9(02).
023400         10  WS-SY-MM            PIC 9(02).
023500         10  WS-SY-DD            PIC 9(02).
023600     05  WS-RUN-DATE             PIC 9(08).
023700     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
023800         10  WS-RUN-YY           PIC 9(04).
023900         10  WS-RUN-MM           PIC 9(02).
024000         10  WS-RUN-DD           PIC 9(02).
024100 
024200 01  PRINT-CONTROL-FIELDS.
024300     05  WS-PAGE-CTR             PIC 9(03) COMP VALUE ZERO.
024400     05  WS-LINE-CTR             PIC 9(03) COMP VALUE ZERO.
024500     05  WS-MAX-LINES            PIC 9(03) COMP VALUE 50.
024600     05  WS-CURRENT-COLM-HDR     PIC X(132).
024700 
024800 01  WS-PAGE-HDR.
024900     05  FILLER                  PIC X(01) VALUE SPACES.
025000     05  HDR-MM                  PIC 9(02).
025100     05  FILLER                  PIC X(01) VALUE "/".
025200     05  HDR-DD                  PIC 9(02).
025300     05  FILLER                  PIC X(01) VALUE "/".
025400     05  HDR-YY                  PIC 9(04).
025500     05  FILLER                  PIC X(09) VALUE SPACES.
025600     05  FILLER                  PIC X(50) VALUE
025700         "ROBOTICS SURGERY DATA WAREHOUSE - MAINT-REPORT".
025800     05  FILLER                  PIC X(15)
025900                   VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
026000     05  PAGE-NBR-O              PIC ZZ9.
026100     05  FILLER                  PIC X(44) VALUE SPACES.
026200 
026300 01  WS-BLANK-LINE.
026400     05  FILLER                  PIC X(132) VALUE SPACES.
026500 
026600 01  WS-MAINT-SECTION-HDR.
026700     05  FILLER                  PIC X(132)
026800         VALUE "MAINTENANCE BY TYPE".
026900 
027000 01  WS-MAINT-COLM-HDR.
027100     05  FILLER                  PIC X(02) VALUE SPACES.
027200     05  FILLER                  PIC X(12) VALUE "TYPE".
027300     05  FILLER                  PIC X(03) VALUE SPACES.
027400     05  FILLER                  PIC X(07) VALUE "COUNT".
027500     05  FILLER                  PIC X(03) VALUE SPACES.
027600     05  FILLER                  PIC X(12) VALUE "TOTAL-COST".
027700     05  FILLER                  PIC X(02) VALUE SPACES.
027800     05  FILLER                  PIC X(09) VALUE "AVG-COST".
027900     05  FILLER                  PIC X(02) VALUE SPACES.
028000     05  FILLER                  PIC X(10) VALUE "DOWNTIME".
028100     05  FILLER                  PIC X(70) VALUE SPACES.
028200 
028300 01  MAINT-TYPE-RPT-LINE.
028400     05  FILLER                  PIC X(02) VALUE SPACES.
028500     05  MR-TYPE-LABEL           PIC X(12).
028600     05  FILLER                  PIC X(03) VALUE SPACES.
028700     05  MR-COUNT                PIC ZZZ,ZZ9.
028800     05  FILLER                  PIC X(03) VALUE SPACES.
028900     05  MR-TOTAL-COST           PIC Z,ZZZ,ZZ9.99.
029000     05  FILLER                  PIC X(02) VALUE SPACES.
029100     05  MR-AVG-COST             PIC ZZ,ZZ9.99.
029200     05  FILLER                  PIC X(02) VALUE SPACES.
029300     05  MR-TOTAL-DOWNTIME       PIC ZZZ,ZZ9.99.
029400     05  FILLER                  PIC X(70) VALUE SPACES.
029500 
029600 01  MAINT-FLAG-LINE.
029700     05  FILLER                  PIC X(02) VALUE SPACES.
029800     05  MF-RULE-ID              PIC X(03).
029900     05  FILLER                  PIC X(02) VALUE SPACES.
030000     05  MF-MAINT-ID             PIC X(36).
030100     05  FILLER                  PIC X(02) VALUE SPACES.
030200     05  MF-MESSAGE              PIC X(60).
030300     05  FILLER                  PIC X(27) VALUE SPACES.
030400 
030500 01  WS-OUTCOME-SECTION-HDR.
030600     05  FILLER                  PIC X(132)
030700         VALUE "OUTCOMES SUMMARY".
030800 
030900 01  WS-OUTCOME-COLM-HDR.
031000     05  FILLER                  PIC X(02) VALUE SPACES.
031100     05  FILLER                  PIC X(12) VALUE "STATUS".
031200     05  FILLER                  PIC X(03) VALUE SPACES.
031300     05  FILLER                  PIC X(07) VALUE "COUNT".
031400     05  FILLER                  PIC X(03) VALUE SPACES.
031500     05  FILLER                  PIC X(09) VALUE "AVG-LOSS".
031600     05  FILLER                  PIC X(02) VALUE SPACES.
031700     05  FILLER                  PIC X(05) VALUE "STAY".
031800     05  FILLER                  PIC X(02) VALUE SPACES.
031900     05  FILLER                  PIC X(05) VALUE "SATIS".
032000     05  FILLER                  PIC X(82) VALUE SPACES.
032100 
032200 01  OUTCOME-RPT-LINE.
032300     05  FILLER                  PIC X(02) VALUE SPACES.
032400     05  OR-STATUS-LABEL         PIC X(12).
032500     05  FILLER                  PIC X(03) VALUE SPACES.
032600     05  OR-COUNT                PIC ZZZ,ZZ9.
032700     05  FILLER                  PIC X(03) VALUE SPACES.
032800     05  OR-AVG-BLOOD-LOSS       PIC ZZ,ZZ9.99.
032900     05  FILLER                  PIC X(02) VALUE SPACES.
033000     05  OR-AVG-STAY-DAYS        PIC Z9.99.
033100     05  FILLER                  PIC X(02) VALUE SPACES.
033200     05  OR-AVG-SATISFACTION     PIC Z9.99.
033300     05  FILLER                  PIC X(82) VALUE SPACES.
033400 
033500 01  WS-CATEGORY-SECTION-HDR.
033600     05  FILLER                  PIC X(132)
033700         VALUE "PROCEDURES BY CATEGORY".
033800 
033900 01  WS-CATEGORY-COLM-HDR.
034000     05  FILLER                  PIC X(02) VALUE SPACES.
034100     05  FILLER                  PIC X(15) VALUE "CATEGORY".
034200     05  FILLER                  PIC X(03) VALUE SPACES.
034300     05  FILLER                  PIC X(07) VALUE "COUNT".
034400     05  FILLER                  PIC X(03) VALUE SPACES.
034500     05  FILLER                  PIC X(08) VALUE "AVG-MIN".
034600     05  FILLER                  PIC X(02) VALUE SPACES.
034700     05  FILLER                  PIC X(04) VALUE "CPLX".
034800     05  FILLER                  PIC X(88) VALUE SPACES.
034900 
035000 01  CATEGORY-RPT-LINE.
035100     05  FILLER                  PIC X(02) VALUE SPACES.
035200     05  CR-CATEGORY-LABEL       PIC X(15).
035300     05  FILLER                  PIC X(03) VALUE SPACES.
035400     05  CR-COUNT                PIC ZZZ,ZZ9.
035500     05  FILLER                  PIC X(03) VALUE SPACES.
035600     05  CR-AVG-DURATION         PIC ZZZ9.99.
035700     05  FILLER                  PIC X(02) VALUE SPACES.
035800     05  CR-AVG-COMPLEXITY       PIC 9.99.
035900     05  FILLER                  PIC X(89) VALUE SPACES.
036000 
036100 01  WS-ROBOT-SECTION-HDR.
036200     05  FILLER                  PIC X(132)
036300         VALUE "ROBOT UTILIZATION".
036400 
036500 01  WS-ROBOT-COLM-HDR.
036600     05  FILLER                  PIC X(02) VALUE SPACES.
036700     05  FILLER                  PIC X(12) VALUE "SERIAL".
036800     05  FILLER                  PIC X(03) VALUE SPACES.
036900     05  FILLER                  PIC X(20) VALUE "MODEL".
037000     05  FILLER                  PIC X(03) VALUE SPACES.
037100     05  FILLER                  PIC X(07) VALUE "PROCS".
037200     05  FILLER                  PIC X(03) VALUE SPACES.
037300     05  FILLER                  PIC X(10) VALUE "OPER-HRS".
037400     05  FILLER                  PIC X(72) VALUE SPACES.
037500 
037600 01  ROBOT-UTIL-RPT-LINE.
037700     05  FILLER                  PIC X(02) VALUE SPACES.
037800     05  UR-ROBOT-SERIAL         PIC X(12).
037900     05  FILLER                  PIC X(03) VALUE SPACES.
038000     05  UR-ROBOT-MODEL          PIC X(20).
038100     05  FILLER                  PIC X(03) VALUE SPACES.
038200     05  UR-PROC-COUNT           PIC ZZZ,ZZ9.
038300     05  FILLER                  PIC X(03) VALUE SPACES.
038400     05  UR-OPER-HOURS           PIC ZZZ,ZZ9.99.
038500     05  FILLER                  PIC X(72) VALUE SPACES.
038600 
038700 01  MISC-WS-FLDS.
038800     05  WS-FLAG-MSG             PIC X(60).
038900 
039000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
039100     05  MAINT-RECORDS-READ      PIC 9(07) COMP VALUE ZERO.
039200     05  MAINT-FLAGS-WRITTEN     PIC 9(07) COMP VALUE ZERO.
039300     05  PROCFACT-RECORDS-READ   PIC 9(07) COMP VALUE ZERO.
039400     05  PROCFACT-WITH-OUTCOME   PIC 9(07) COMP VALUE ZERO.
039500     05  ROBTDIM-RECORDS-READ    PIC 9(07) COMP VALUE ZERO.
039600 
039700 01  FLAGS-AND-SWITCHES.
039800     05  MORE-MAINT-SW           PIC X(01) VALUE "Y".
039900         88  NO-MORE-MAINT       VALUE "N".
040000     05  MORE-PROCFACT-SW        PIC X(01) VALUE "Y".
040100         88  NO-MORE-PROCFACT    VALUE "N".
040200 
040300 COPY ABENDREC.
040400 
040500 PROCEDURE DIVISION.
040600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
040700     PERFORM 100-MAINT-SECTION THRU 100-EXIT.
040800     PERFORM 400-PROCFACT-SECTION THRU 400-EXIT.
040900     PERFORM 800-ROBOT-SECTION THRU 800-EXIT.
041000     PERFORM 950-CLEANUP THRU 950-EXIT.
041100     MOVE +0 TO RETURN-CODE.
041200     GOBACK.
041300 
041400 000-HOUSEKEEPING.
041500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
041600     DISPLAY "******** BEGIN JOB MNTRPT ********".
041700     MOVE "MNTRPT" TO ABEND-PROGRAM.
041800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
041900     ACCEPT WS-SYSDATE FROM DATE.
042000     IF WS-SY-YY < 50
042100         COMPUTE WS-RUN-YY = 2000 + WS-SY-YY
042200     ELSE
042300         COMPUTE WS-RUN-YY = 1900 + WS-SY-YY.
042400     MOVE WS-SY-MM TO WS-RUN-MM.
042500     MOVE WS-SY-DD TO WS-RUN-DD.
042600     MOVE WS-RUN-MM TO HDR-MM.
042700     MOVE WS-RUN-DD TO HDR-DD.
042800     MOVE WS-RUN-YY TO HDR-YY.
042900     PERFORM 090-OPEN-FILES THRU 090-EXIT.
043000     PERFORM 050-LOAD-ROBOT-UTIL THRU 050-EXIT.
043100     PERFORM 055-SORT-ROBOT-UTIL THRU 055-EXIT.
043200 000-EXIT.
043300     EXIT.
043400 
043500****** LOADS THE ROBOT UTILIZATION TABLE FROM THE CURRENT ROWS
043600****** OF LAST NIGHT'S ROBOT-DIM STORE, FOR SECTION 4
043700 050-LOAD-ROBOT-UTIL.
043800     MOVE "050-LOAD-ROBOT-UTIL" TO PARA-NAME.
043900     READ ROBTDIM INTO ROBT-DIM-REC
044000         AT END GO TO 050-EXIT
044100     END-READ.
044200 050-READ-LOOP.
044300     ADD 1 TO ROBTDIM-RECORDS-READ.
044400     IF RB-CURRENT
044500         ADD 1 TO ROBOT-UTIL-CT
044600         SET RU-IDX TO ROBOT-UTIL-CT
044700         MOVE RB-ROBOT-SERIAL TO RU-ROBOT-SERIAL (RU-IDX)
044800         MOVE RB-ROBOT-MODEL TO RU-ROBOT-MODEL (RU-IDX)
044900         MOVE RB-TOTAL-PROC-COUNT TO RU-PROC-COUNT (RU-IDX)
045000         MOVE RB-TOTAL-OPER-HOURS TO RU-OPER-HOURS (RU-IDX).
045100     READ ROBTDIM INTO ROBT-DIM-REC
045200         AT END GO TO 050-EXIT
045300     END-READ.
045400     IF ROBOT-UTIL-CT < 300
045500         GO TO 050-READ-LOOP.
045600 050-EXIT.
045700     EXIT.
045800 
045900****** DESCENDING BUBBLE SORT BY PROC-COUNT, PER BATCH-FLOW STEP 5
046000 055-SORT-ROBOT-UTIL.
046100     MOVE "055-SORT-ROBOT-UTIL" TO PARA-NAME.
046200     IF ROBOT-UTIL-CT < 2
046300         GO TO 055-EXIT.
046400     MOVE "Y" TO SRT-SWAPPED-SW.
046500 055-OUTER-PASS.
046600     IF SRT-NO-SWAP-HAPPENED
046700         GO TO 055-EXIT.
046800     MOVE "N" TO SRT-SWAPPED-SW.
046900     MOVE 1 TO SRT-IDX-1.
047000 055-INNER-PASS.
047100     IF SRT-IDX-1 >= ROBOT-UTIL-CT
047200         GO TO 055-OUTER-PASS.
047300     COMPUTE SRT-IDX-2 = SRT-IDX-1 + 1.
047400     SET RU-IDX  TO SRT-IDX-1.
047500     SET RU-IDX2 TO SRT-IDX-2.
047600     IF RU-PROC-COUNT (RU-IDX) < RU-PROC-COUNT (RU-IDX2)
047700         MOVE ROBOT-UTIL-TABLE (RU-IDX)  TO SRT-HOLD-ROBOTUTIL
047800         MOVE ROBOT-UTIL-TABLE (RU-IDX2) TO
047900             ROBOT-UTIL-TABLE (RU-IDX)
048000         MOVE SRT-HOLD-ROBOTUTIL TO ROBOT-UTIL-TABLE (RU-IDX2)
048100         MOVE "Y" TO SRT-SWAPPED-SW.
048200     ADD 1 TO SRT-IDX-1.
048300     GO TO 055-INNER-PASS.
048400 055-EXIT.
048500     EXIT.
048600 
048700****** BATCH-FLOW STEP 2 - MAINTENANCE BY TYPE
048800 100-MAINT-SECTION.
048900     MOVE "100-MAINT-SECTION" TO PARA-NAME.
049000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
049100     MOVE WS-MAINT-COLM-HDR TO WS-CURRENT-COLM-HDR.
049200     WRITE RPT-REC FROM WS-MAINT-SECTION-HDR
049300         AFTER ADVANCING 2.
049400     WRITE RPT-REC FROM WS-MAINT-COLM-HDR
049500         AFTER ADVANCING 1.
049600     ADD 2 TO WS-LINE-CTR.
049700     PERFORM 110-READ-MAINTDLY THRU 110-EXIT.
049800     PERFORM 150-PROCESS-MAINT-REC THRU 150-EXIT
049900             UNTIL NO-MORE-MAINT.
050000     PERFORM 190-PRINT-MAINT-TOTALS THRU 190-EXIT.
050100 100-EXIT.
050200     EXIT.
050300 
050400 110-READ-MAINTDLY.
050500     MOVE "110-READ-MAINTDLY" TO PARA-NAME.
050600     READ MAINTDLY INTO MAINT-DALY-REC
050700         AT END MOVE "N" TO MORE-MAINT-SW
050800         GO TO 110-EXIT
050900     END-READ.
051000     ADD 1 TO MAINT-RECORDS-READ.
051100 110-EXIT.
051200     EXIT.
051300 
051400 150-PROCESS-MAINT-REC.
051500     MOVE "150-PROCESS-MAINT-REC" TO PARA-NAME.
051600     PERFORM 300-ACCUM-MAINT-TYPE THRU 300-EXIT.
051700     PERFORM 350-CHECK-M3-DOWNTIME-BAND THRU 350-EXIT.
051800     PERFORM 360-CHECK-M4-PARTS-RULE THRU 360-EXIT.
051900     PERFORM 110-READ-MAINTDLY THRU 110-EXIT.
052000 150-EXIT.
052100     EXIT.
052200 
052300****** M2 - FIVE FIXED BUCKETS, UNKNOWN TYPES FOLD INTO OTHER
052400 300-ACCUM-MAINT-TYPE.
052500     MOVE "300-ACCUM-MAINT-TYPE" TO PARA-NAME.
052600     EVALUATE TRUE
052700         WHEN MD-TYPE-ROUTINE
052800             ADD 1 TO RTN-COUNT
052900             ADD MD-COST TO RTN-TOTAL-COST
053000             ADD MD-DOWNTIME-HRS TO RTN-TOTAL-DOWNTIME
053100         WHEN MD-TYPE-EMERGENCY
053200             ADD 1 TO EMG-COUNT
053300             ADD MD-COST TO EMG-TOTAL-COST
053400             ADD MD-DOWNTIME-HRS TO EMG-TOTAL-DOWNTIME
053500         WHEN MD-TYPE-UPGRADE
053600             ADD 1 TO UPG-COUNT
053700             ADD MD-COST TO UPG-TOTAL-COST
053800             ADD MD-DOWNTIME-HRS TO UPG-TOTAL-DOWNTIME
053900         WHEN MD-TYPE-CALIBRATION
054000             ADD 1 TO CAL-COUNT
054100             ADD MD-COST TO CAL-TOTAL-COST
054200             ADD MD-DOWNTIME-HRS TO CAL-TOTAL-DOWNTIME
054300         WHEN OTHER
054400             ADD 1 TO OTH-COUNT
054500             ADD MD-COST TO OTH-TOTAL-COST
054600             ADD MD-DOWNTIME-HRS TO OTH-TOTAL-DOWNTIME
054700     END-EVALUATE.
054800     ADD 1 TO GRD-COUNT.
054900     ADD MD-COST TO GRD-TOTAL-COST.
055000     ADD MD-DOWNTIME-HRS TO GRD-TOTAL-DOWNTIME.
055100 300-EXIT.
055200     EXIT.
055300 
055400****** M3 - DOWNTIME PLAUSIBILITY BAND BY TYPE, FLAG DO NOT DROP
055500 350-CHECK-M3-DOWNTIME-BAND.
055600     MOVE "350-CHECK-M3-DOWNTIME-BAND" TO PARA-NAME.
055700     IF MD-TYPE-ROUTINE
055800         AND (MD-DOWNTIME-HRS < 0.50 OR MD-DOWNTIME-HRS > 3.00)
055900         MOVE "DOWNTIME OUT OF BAND FOR ROUTINE MAINTENANCE"
056000             TO WS-FLAG-MSG
056100         PERFORM 370-WRITE-FLAG-LINE THRU 370-EXIT.
056200     IF MD-TYPE-CALIBRATION
056300         AND (MD-DOWNTIME-HRS < 1.00 OR MD-DOWNTIME-HRS > 4.00)
056400         MOVE "DOWNTIME OUT OF BAND FOR CALIBRATION MAINTENANCE"
056500             TO WS-FLAG-MSG
056600         PERFORM 370-WRITE-FLAG-LINE THRU 370-EXIT.
056700     IF MD-TYPE-UPGRADE
056800         AND (MD-DOWNTIME-HRS < 2.00 OR MD-DOWNTIME-HRS > 12.00)
056900         MOVE "DOWNTIME OUT OF BAND FOR UPGRADE MAINTENANCE"
057000             TO WS-FLAG-MSG
057100         PERFORM 370-WRITE-FLAG-LINE THRU 370-EXIT.
057200     IF MD-TYPE-EMERGENCY
057300         AND (MD-DOWNTIME-HRS < 4.00 OR MD-DOWNTIME-HRS > 24.00)
057400         MOVE "DOWNTIME OUT OF BAND FOR EMERGENCY MAINTENANCE"
057500             TO WS-FLAG-MSG
057600         PERFORM 370-WRITE-FLAG-LINE THRU 370-EXIT.
057700 350-EXIT.
057800     EXIT.
057900 
058000****** M4 - EMERGENCY MAINTENANCE MUST HAVE PARTS REPLACED
058100 360-CHECK-M4-PARTS-RULE.
058200     MOVE "360-CHECK-M4-PARTS-RULE" TO PARA-NAME.
058300     IF MD-TYPE-EMERGENCY AND MD-NO-PARTS
058400         MOVE "EMERGENCY MAINTENANCE WITH NO PARTS REPLACED"
058500             TO WS-FLAG-MSG
058600         PERFORM 370-WRITE-FLAG-LINE THRU 370-EXIT.
058700 360-EXIT.
058800     EXIT.
058900 
059000 370-WRITE-FLAG-LINE.
059100     MOVE "350-CHECK-M3-DOWNTIME-BAND" TO PARA-NAME.
059200     MOVE "FLG" TO MF-RULE-ID.
059300     MOVE MD-MAINT-ID TO MF-MAINT-ID.
059400     MOVE WS-FLAG-MSG TO MF-MESSAGE.
059500     WRITE RPT-REC FROM MAINT-FLAG-LINE
059600         AFTER ADVANCING 1.
059700     ADD 1 TO WS-LINE-CTR.
059800     ADD 1 TO MAINT-FLAGS-WRITTEN.
059900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
060000 370-EXIT.
060100     EXIT.
060200 
060300****** M1 - AVERAGE COST PER TYPE, PLUS THE GRAND TOTAL LINE
060400 190-PRINT-MAINT-TOTALS.
060500     MOVE "190-PRINT-MAINT-TOTALS" TO PARA-NAME.
060600     MOVE "ROUTINE" TO MR-TYPE-LABEL.
060700     MOVE RTN-COUNT TO MR-COUNT.
060800     MOVE RTN-TOTAL-COST TO MR-TOTAL-COST.
060900     IF RTN-COUNT > 0
061000         COMPUTE WS-AVG-COST ROUNDED =
061100             RTN-TOTAL-COST / RTN-COUNT
061200     ELSE
061300         MOVE ZERO TO WS-AVG-COST.
061400     MOVE WS-AVG-COST TO MR-AVG-COST.
061500     MOVE RTN-TOTAL-DOWNTIME TO MR-TOTAL-DOWNTIME.
061600     WRITE RPT-REC FROM MAINT-TYPE-RPT-LINE AFTER ADVANCING 1.
061700     ADD 1 TO WS-LINE-CTR.
061800 
061900     MOVE "EMERGENCY" TO MR-TYPE-LABEL.
062000     MOVE EMG-COUNT TO MR-COUNT.
062100     MOVE EMG-TOTAL-COST TO MR-TOTAL-COST.
062200     IF EMG-COUNT > 0
062300         COMPUTE WS-AVG-COST ROUNDED =
062400             EMG-TOTAL-COST / EMG-COUNT
062500     ELSE
062600         MOVE ZERO TO WS-AVG-COST.
062700     MOVE WS-AVG-COST TO MR-AVG-COST.
062800     MOVE EMG-TOTAL-DOWNTIME TO MR-TOTAL-DOWNTIME.
062900     WRITE RPT-REC FROM MAINT-TYPE-RPT-LINE AFTER ADVANCING 1.
063000     ADD 1 TO WS-LINE-CTR.
063100 
063200     MOVE "UPGRADE" TO MR-TYPE-LABEL.
063300     MOVE UPG-COUNT TO MR-COUNT.
063400     MOVE UPG-TOTAL-COST TO MR-TOTAL-COST.
063500     IF UPG-COUNT > 0
063600         COMPUTE WS-AVG-COST ROUNDED =
063700             UPG-TOTAL-COST / UPG-COUNT
063800     ELSE
063900         MOVE ZERO TO WS-AVG-COST.
064000     MOVE WS-AVG-COST TO MR-AVG-COST.
064100     MOVE UPG-TOTAL-DOWNTIME TO MR-TOTAL-DOWNTIME.
064200     WRITE RPT-REC FROM MAINT-TYPE-RPT-LINE AFTER ADVANCING 1.
064300     ADD 1 TO WS-LINE-CTR.
064400 
064500     MOVE "CALIBRATION" TO MR-TYPE-LABEL.
064600     MOVE CAL-COUNT TO MR-COUNT.
064700     MOVE CAL-TOTAL-COST TO MR-TOTAL-COST.
064800     IF CAL-COUNT > 0
064900         COMPUTE WS-AVG-COST ROUNDED =
065000             CAL-TOTAL-COST / CAL-COUNT
065100     ELSE
065200         MOVE ZERO TO WS-AVG-COST.
065300     MOVE WS-AVG-COST TO MR-AVG-COST.
065400     MOVE CAL-TOTAL-DOWNTIME TO MR-TOTAL-DOWNTIME.
065500     WRITE RPT-REC FROM MAINT-TYPE-RPT-LINE AFTER ADVANCING 1.
065600     ADD 1 TO WS-LINE-CTR.
065700 
065800     MOVE "OTHER" TO MR-TYPE-LABEL.
065900     MOVE OTH-COUNT TO MR-COUNT.
066000     MOVE OTH-TOTAL-COST TO MR-TOTAL-COST.
066100     IF OTH-COUNT > 0
066200         COMPUTE WS-AVG-COST ROUNDED =
066300             OTH-TOTAL-COST / OTH-COUNT
066400     ELSE
066500         MOVE ZERO TO WS-AVG-COST.
066600     MOVE WS-AVG-COST TO MR-AVG-COST.
066700     MOVE OTH-TOTAL-DOWNTIME TO MR-TOTAL-DOWNTIME.
066800     WRITE RPT-REC FROM MAINT-TYPE-RPT-LINE AFTER ADVANCING 1.
066900     ADD 1 TO WS-LINE-CTR.
067000 
067100     MOVE "GRAND TOTAL" TO MR-TYPE-LABEL.
067200     MOVE GRD-COUNT TO MR-COUNT.
067300     MOVE GRD-TOTAL-COST TO MR-TOTAL-COST.
067400     IF GRD-COUNT > 0
067500         COMPUTE WS-AVG-COST ROUNDED =
067600             GRD-TOTAL-COST / GRD-COUNT
067700     ELSE
067800         MOVE ZERO TO WS-AVG-COST.
067900     MOVE WS-AVG-COST TO MR-AVG-COST.
068000     MOVE GRD-TOTAL-DOWNTIME TO MR-TOTAL-DOWNTIME.
068100     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
068200     WRITE RPT-REC FROM MAINT-TYPE-RPT-LINE AFTER ADVANCING 1.
068300     ADD 2 TO WS-LINE-CTR.
068400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
068500 190-EXIT.
068600     EXIT.
068700 
068800****** BATCH-FLOW STEPS 3 AND 4 - BOTH DRIVEN OFF A SINGLE PASS
068900****** OVER THE PROC-FACT STORE, SEE THE REMARKS ABOVE
069000 400-PROCFACT-SECTION.
069100     MOVE "400-PROCFACT-SECTION" TO PARA-NAME.
069200     OPEN INPUT PROCFACT.
069300     PERFORM 410-READ-PROCFACT THRU 410-EXIT.
069400     PERFORM 450-PROCESS-PROCFACT-REC THRU 450-EXIT
069500             UNTIL NO-MORE-PROCFACT.
069600     CLOSE PROCFACT.
069700     PERFORM 490-PRINT-OUTCOME-TOTALS THRU 490-EXIT.
069800     PERFORM 495-PRINT-CATEGORY-TOTALS THRU 495-EXIT.
069900 400-EXIT.
070000     EXIT.
070100 
070200 410-READ-PROCFACT.
070300     MOVE "410-READ-PROCFACT" TO PARA-NAME.
070400     READ PROCFACT INTO PROC-FACT-REC
070500         AT END MOVE "N" TO MORE-PROCFACT-SW
070600         GO TO 410-EXIT
070700     END-READ.
070800     ADD 1 TO PROCFACT-RECORDS-READ.
070900 410-EXIT.
071000     EXIT.
071100 
071200 450-PROCESS-PROCFACT-REC.
071300     MOVE "450-PROCESS-PROCFACT-REC" TO PARA-NAME.
071400     IF PF-SUCCESS-STATUS NOT = SPACES
071500         ADD 1 TO PROCFACT-WITH-OUTCOME
071600         PERFORM 460-ACCUM-OUTCOME THRU 460-EXIT.
071700     PERFORM 470-ACCUM-CATEGORY THRU 470-EXIT.
071800     PERFORM 410-READ-PROCFACT THRU 410-EXIT.
071900 450-EXIT.
072000     EXIT.
072100 
072200 460-ACCUM-OUTCOME.
072300     MOVE "460-ACCUM-OUTCOME" TO PARA-NAME.
072400     EVALUATE TRUE
072500         WHEN PF-SUCCESS-STATUS = "successful  "
072600             ADD 1 TO SUC-COUNT
072700             ADD PF-BLOOD-LOSS-ML TO SUC-TOTAL-BLOOD-LOSS
072800             ADD PF-STAY-DAYS TO SUC-TOTAL-STAY-DAYS
072900             ADD PF-SATISFACTION TO SUC-TOTAL-SATISFACTION
073000         WHEN PF-SUCCESS-STATUS = "complicated "
073100             ADD 1 TO CMP-COUNT
073200             ADD PF-BLOOD-LOSS-ML TO CMP-TOTAL-BLOOD-LOSS
073300             ADD PF-STAY-DAYS TO CMP-TOTAL-STAY-DAYS
073400             ADD PF-SATISFACTION TO CMP-TOTAL-SATISFACTION
073500         WHEN PF-SUCCESS-STATUS = "failed      "
073600             ADD 1 TO FLD-COUNT
073700             ADD PF-BLOOD-LOSS-ML TO FLD-TOTAL-BLOOD-LOSS
073800             ADD PF-STAY-DAYS TO FLD-TOTAL-STAY-DAYS
073900             ADD PF-SATISFACTION TO FLD-TOTAL-SATISFACTION
074000         WHEN OTHER
074100             CONTINUE
074200     END-EVALUATE.
074300 460-EXIT.
074400     EXIT.
074500 
074600****** CATEGORIES ARE NOT A FIXED ENUMERATED LIST LIKE MAINT-TYPE,
074700****** SO THE CATEGORY TABLE IS BUILT ON THE FLY - A LINEAR
074800****** SEARCH THAT FALLS THROUGH TO A NEW TABLE ENTRY ON A MISS,
074900****** THE SAME WAY THE SHOP'S LOOKUP TABLES ARE LOADED ELSEWHERE
075000 470-ACCUM-CATEGORY.
075100     MOVE "470-ACCUM-CATEGORY" TO PARA-NAME.
075200     SET CA-IDX TO 1.
075300     IF CATEGORY-ACCUM-CT = 0
075400         GO TO 475-ADD-NEW-CATEGORY.
075500 471-SEARCH-LOOP.
075600     IF CA-IDX > CATEGORY-ACCUM-CT
075700         GO TO 475-ADD-NEW-CATEGORY.
075800     IF CA-CATEGORY (CA-IDX) = PF-PROC-CATEGORY
075900         GO TO 480-UPDATE-CATEGORY.
076000     SET CA-IDX UP BY 1.
076100     GO TO 471-SEARCH-LOOP.
076200 475-ADD-NEW-CATEGORY.
076300     IF CATEGORY-ACCUM-CT >= 20
076400         GO TO 470-EXIT.
076500     ADD 1 TO CATEGORY-ACCUM-CT.
076600     SET CA-IDX TO CATEGORY-ACCUM-CT.
076700     MOVE PF-PROC-CATEGORY TO CA-CATEGORY (CA-IDX).
076800     MOVE ZERO TO CA-COUNT (CA-IDX).
076900     MOVE ZERO TO CA-TOTAL-DURATION (CA-IDX).
077000     MOVE ZERO TO CA-TOTAL-COMPLEXITY (CA-IDX).
077100 480-UPDATE-CATEGORY.
077200     ADD 1 TO CA-COUNT (CA-IDX).
077300     ADD PF-DURATION-MIN TO CA-TOTAL-DURATION (CA-IDX).
077400     ADD PF-COMPLEXITY TO CA-TOTAL-COMPLEXITY (CA-IDX).
077500 470-EXIT.
077600     EXIT.
077700 
077800****** M5 - OUTCOMES SUMMARY AVERAGES, SIMPLE MEANS, 2 DECIMALS
077900 490-PRINT-OUTCOME-TOTALS.
078000     MOVE "490-PRINT-OUTCOME-TOTALS" TO PARA-NAME.
078100     MOVE WS-OUTCOME-COLM-HDR TO WS-CURRENT-COLM-HDR.
078200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
078300     WRITE RPT-REC FROM WS-OUTCOME-SECTION-HDR
078400         AFTER ADVANCING 2.
078500     WRITE RPT-REC FROM WS-OUTCOME-COLM-HDR
078600         AFTER ADVANCING 1.
078700     ADD 2 TO WS-LINE-CTR.
078800 
078900     MOVE "SUCCESSFUL" TO OR-STATUS-LABEL.
079000     MOVE SUC-COUNT TO OR-COUNT.
079100     IF SUC-COUNT > 0
079200         COMPUTE WS-AVG-BLOOD-LOSS ROUNDED =
079300             SUC-TOTAL-BLOOD-LOSS / SUC-COUNT
079400         COMPUTE WS-AVG-STAY-DAYS ROUNDED =
079500             SUC-TOTAL-STAY-DAYS / SUC-COUNT
079600         COMPUTE WS-AVG-SATISFACTION ROUNDED =
079700             SUC-TOTAL-SATISFACTION / SUC-COUNT
079800     ELSE
079900         MOVE ZERO TO WS-AVG-BLOOD-LOSS
080000         MOVE ZERO TO WS-AVG-STAY-DAYS
080100         MOVE ZERO TO WS-AVG-SATISFACTION.
080200     MOVE WS-AVG-BLOOD-LOSS TO OR-AVG-BLOOD-LOSS.
080300     MOVE WS-AVG-STAY-DAYS TO OR-AVG-STAY-DAYS.
080400     MOVE WS-AVG-SATISFACTION TO OR-AVG-SATISFACTION.
080500     WRITE RPT-REC FROM OUTCOME-RPT-LINE AFTER ADVANCING 1.
080600     ADD 1 TO WS-LINE-CTR.
080700 
080800     MOVE "COMPLICATED" TO OR-STATUS-LABEL.
080900     MOVE CMP-COUNT TO OR-COUNT.
081000     IF CMP-COUNT > 0
081100         COMPUTE WS-AVG-BLOOD-LOSS ROUNDED =
081200             CMP-TOTAL-BLOOD-LOSS / CMP-COUNT
081300         COMPUTE WS-AVG-STAY-DAYS ROUNDED =
081400             CMP-TOTAL-STAY-DAYS / CMP-COUNT
081500         COMPUTE WS-AVG-SATISFACTION ROUNDED =
081600             CMP-TOTAL-SATISFACTION / CMP-COUNT
081700     ELSE
081800         MOVE ZERO TO WS-AVG-BLOOD-LOSS
081900         MOVE ZERO TO WS-AVG-STAY-DAYS
082000         MOVE ZERO TO WS-AVG-SATISFACTION.
082100     MOVE WS-AVG-BLOOD-LOSS TO OR-AVG-BLOOD-LOSS.
082200     MOVE WS-AVG-STAY-DAYS TO OR-AVG-STAY-DAYS.
082300     MOVE WS-AVG-SATISFACTION TO OR-AVG-SATISFACTION.
082400     WRITE RPT-REC FROM OUTCOME-RPT-LINE AFTER ADVANCING 1.
082500     ADD 1 TO WS-LINE-CTR.
082600 
082700     MOVE "FAILED" TO OR-STATUS-LABEL.
082800     MOVE FLD-COUNT TO OR-COUNT.
082900     IF FLD-COUNT > 0
083000         COMPUTE WS-AVG-BLOOD-LOSS ROUNDED =
083100             FLD-TOTAL-BLOOD-LOSS / FLD-COUNT
083200         COMPUTE WS-AVG-STAY-DAYS ROUNDED =
083300             FLD-TOTAL-STAY-DAYS / FLD-COUNT
083400         COMPUTE WS-AVG-SATISFACTION ROUNDED =
083500             FLD-TOTAL-SATISFACTION / FLD-COUNT
083600     ELSE
083700         MOVE ZERO TO WS-AVG-BLOOD-LOSS
083800         MOVE ZERO TO WS-AVG-STAY-DAYS
083900         MOVE ZERO TO WS-AVG-SATISFACTION.
084000     MOVE WS-AVG-BLOOD-LOSS TO OR-AVG-BLOOD-LOSS.
084100     MOVE WS-AVG-STAY-DAYS TO OR-AVG-STAY-DAYS.
084200     MOVE WS-AVG-SATISFACTION TO OR-AVG-SATISFACTION.
084300     WRITE RPT-REC FROM OUTCOME-RPT-LINE AFTER ADVANCING 1.
084400     ADD 1 TO WS-LINE-CTR.
084500 490-EXIT.
084600     EXIT.
084700 
084800****** M5 - PROCEDURES-BY-CATEGORY AVERAGES, SIMPLE MEANS
084900 495-PRINT-CATEGORY-TOTALS.
085000     MOVE "495-PRINT-CATEGORY-TOTALS" TO PARA-NAME.
085100     MOVE WS-CATEGORY-COLM-HDR TO WS-CURRENT-COLM-HDR.
085200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
085300     WRITE RPT-REC FROM WS-CATEGORY-SECTION-HDR
085400         AFTER ADVANCING 2.
085500     WRITE RPT-REC FROM WS-CATEGORY-COLM-HDR
085600         AFTER ADVANCING 1.
085700     ADD 2 TO WS-LINE-CTR.
085800     IF CATEGORY-ACCUM-CT = 0
085900         GO TO 495-EXIT.
086000     SET CA-IDX TO 1.
086100 496-PRINT-LOOP.
086200     IF CA-IDX > CATEGORY-ACCUM-CT
086300         GO TO 495-EXIT.
086400     MOVE CA-CATEGORY (CA-IDX) TO CR-CATEGORY-LABEL.
086500     MOVE CA-COUNT (CA-IDX) TO CR-COUNT.
086600     COMPUTE WS-AVG-DURATION ROUNDED =
086700         CA-TOTAL-DURATION (CA-IDX) / CA-COUNT (CA-IDX).
086800     COMPUTE WS-AVG-COMPLEXITY ROUNDED =
086900         CA-TOTAL-COMPLEXITY (CA-IDX) / CA-COUNT (CA-IDX).
087000     MOVE WS-AVG-DURATION TO CR-AVG-DURATION.
087100     MOVE WS-AVG-COMPLEXITY TO CR-AVG-COMPLEXITY.
087200     WRITE RPT-REC FROM CATEGORY-RPT-LINE AFTER ADVANCING 1.
087300     ADD 1 TO WS-LINE-CTR.
087400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
087500     SET CA-IDX UP BY 1.
087600     GO TO 496-PRINT-LOOP.
087700 495-EXIT.
087800     EXIT.
087900 
088000****** BATCH-FLOW STEP 5 - ROBOT UTILIZATION, ALREADY SORTED
088100****** DESCENDING BY PROC-COUNT AT 055-SORT-ROBOT-UTIL
088200 800-ROBOT-SECTION.
088300     MOVE "800-ROBOT-SECTION" TO PARA-NAME.
088400     MOVE WS-ROBOT-COLM-HDR TO WS-CURRENT-COLM-HDR.
088500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
088600     WRITE RPT-REC FROM WS-ROBOT-SECTION-HDR
088700         AFTER ADVANCING 2.
088800     WRITE RPT-REC FROM WS-ROBOT-COLM-HDR
088900         AFTER ADVANCING 1.
089000     ADD 2 TO WS-LINE-CTR.
089100     IF ROBOT-UTIL-CT = 0
089200         GO TO 800-EXIT.
089300     SET RU-IDX TO 1.
089400 810-PRINT-LOOP.
089500     IF RU-IDX > ROBOT-UTIL-CT
089600         GO TO 800-EXIT.
089700     MOVE RU-ROBOT-SERIAL (RU-IDX) TO UR-ROBOT-SERIAL.
089800     MOVE RU-ROBOT-MODEL (RU-IDX) TO UR-ROBOT-MODEL.
089900     MOVE RU-PROC-COUNT (RU-IDX) TO UR-PROC-COUNT.
090000     MOVE RU-OPER-HOURS (RU-IDX) TO UR-OPER-HOURS.
090100     WRITE RPT-REC FROM ROBOT-UTIL-RPT-LINE AFTER ADVANCING 1.
090200     ADD 1 TO WS-LINE-CTR.
090300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
090400     SET RU-IDX UP BY 1.
090500     GO TO 810-PRINT-LOOP.
090600 800-EXIT.
090700     EXIT.
090800 
090900 700-WRITE-PAGE-HDR.
091000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
091100     ADD 1 TO WS-PAGE-CTR.
091200     MOVE WS-PAGE-CTR TO PAGE-NBR-O.
091300     WRITE RPT-REC FROM WS-PAGE-HDR
091400         AFTER ADVANCING NEXT-PAGE.
091500     MOVE ZERO TO WS-LINE-CTR.
091600 700-EXIT.
091700     EXIT.
091800 
091900****** REPRINTS THE PAGE HEADING AND THE ACTIVE SECTION'S COLUMN
092000****** HEADING WHEN A SECTION RUNS LONG ENOUGH TO OVERFLOW A PAGE
092100 790-CHECK-PAGINATION.
092200     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
092300     IF WS-LINE-CTR > WS-MAX-LINES
092400         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
092500         WRITE RPT-REC FROM WS-CURRENT-COLM-HDR
092600             AFTER ADVANCING 2
092700         ADD 2 TO WS-LINE-CTR.
092800 790-EXIT.
092900     EXIT.
093000 
093100 090-OPEN-FILES.
093200     MOVE "090-OPEN-FILES" TO PARA-NAME.
093300     OPEN OUTPUT SYSOUT.
093400     OPEN INPUT  MAINTDLY.
093500     OPEN INPUT  ROBTDIM.
093600     OPEN OUTPUT SUMRPT.
093700 090-EXIT.
093800     EXIT.
093900 
094000 850-CLOSE-FILES.
094100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
094200     CLOSE SYSOUT, MAINTDLY, ROBTDIM, SUMRPT.
094300 850-EXIT.
094400     EXIT.
094500 
094600 950-CLEANUP.
094700     MOVE "950-CLEANUP" TO PARA-NAME.
094800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
094900     DISPLAY "** MAINTENANCE RECORDS READ **".
095000     DISPLAY MAINT-RECORDS-READ.
095100     DISPLAY "** MAINTENANCE FLAG LINES WRITTEN (M3/M4) **".
095200     DISPLAY MAINT-FLAGS-WRITTEN.
095300     DISPLAY "** PROC-FACT RECORDS READ **".
095400     DISPLAY PROCFACT-RECORDS-READ.
095500     DISPLAY "** PROC-FACT RECORDS WITH AN OUTCOME **".
095600     DISPLAY PROCFACT-WITH-OUTCOME.
095700     DISPLAY "** ROBOT-DIM RECORDS READ **".
095800     DISPLAY ROBTDIM-RECORDS-READ.
095900     DISPLAY "******** NORMAL END OF JOB MNTRPT ********".
096000 950-EXIT.
096100     EXIT.
096200 
096300 1000-ABEND-RTN.
096400     WRITE SYSOUT-REC FROM ABEND-REC.
096500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
096600     DISPLAY "*** ABNORMAL END OF JOB - MNTRPT ***" UPON CONSOLE.
096700     DIVIDE ZERO-VAL INTO ONE-VAL.
