000100******************************************************************
000200* PROCFACT  -  PROCEDURE FACT RECORD                             *
000300* READ AT START OF THE FACT-PROCEDURES STEP TO ENFORCE           *
000400* IDEMPOTENCY BY PROC-ID, THEN APPENDED TO.  FIXED 220 BYTES.    *
000500*                                                                *
000600* 102289 RJH  ADDED FOR ROBOTICS SURGERY DATA WAREHOUSE PROJECT  *
000700******************************************************************
000800 01  PROC-FACT-REC.
000900     05  PF-PROC-KEY             PIC 9(09).
001000     05  PF-PROC-ID              PIC X(36).
001100     05  PF-ROBOT-KEY            PIC 9(07).
001200     05  PF-SURGEON-KEY          PIC 9(07).
001300     05  PF-FACILITY-KEY         PIC 9(07).
001400     05  PF-START-DATE-KEY       PIC 9(08).
001500     05  PF-START-TIME-KEY       PIC 9(06).
001600     05  PF-END-DATE-KEY         PIC 9(08).
001700     05  PF-END-TIME-KEY         PIC 9(06).
001800     05  PF-PROC-TYPE            PIC X(30).
001900     05  PF-PROC-CATEGORY        PIC X(15).
002000     05  PF-PATIENT-ID           PIC X(10).
002100     05  PF-PATIENT-AGE          PIC 9(03).
002200     05  PF-PATIENT-GENDER       PIC X(06).
002300     05  PF-DURATION-MIN         PIC 9(04).
002400     05  PF-COMPLEXITY           PIC 9V9.
002500     05  PF-SUCCESS-STATUS       PIC X(12).
002600     05  PF-BLOOD-LOSS-ML        PIC 9(05).
002700     05  PF-STAY-DAYS            PIC 9(03).
002800     05  PF-SATISFACTION         PIC 9(02)V9.
002900     05  PF-READMIT-30D          PIC X(01).
003000     05  PF-PROC-STATUS          PIC X(12).
003100     05  FILLER                  PIC X(20).
