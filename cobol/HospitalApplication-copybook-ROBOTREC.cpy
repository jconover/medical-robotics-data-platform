000100******************************************************************
000200* ROBOTREC  -  SURGICAL ROBOT MASTER INPUT RECORD                *
000300* ONE ROW PER ROBOT, AS RECEIVED FROM THE DEVICE MANAGEMENT      *
000400* SYSTEM EXTRACT.  FIXED 199-BYTE SEQUENTIAL RECORD.             *
000500*                                                                *
000600* 102289 RJH  ADDED FOR ROBOTICS SURGERY DATA WAREHOUSE PROJECT  *
000700* 030394 RJH  FIRMWARE-VERSION WIDENED PER VENDOR REQUEST #1140  *
000800******************************************************************
000900 01  ROBOT-DALY-REC.
001000     05  RD-ROBOT-ID             PIC X(36).
001100     05  RD-ROBOT-SERIAL         PIC X(12).
001200     05  RD-ROBOT-MODEL          PIC X(20).
001300     05  RD-MANUFACTURER         PIC X(20).
001400     05  RD-FACILITY-ID          PIC X(08).
001500     05  RD-FACILITY-NAME        PIC X(35).
001600     05  RD-INSTALL-DATE         PIC 9(08).
001700     05  RD-STATUS               PIC X(12).
001800         88  RD-OPERATIONAL      VALUE "operational ".
001900         88  RD-IN-MAINT         VALUE "maintenance ".
002000         88  RD-RETIRED          VALUE "retired     ".
002100     05  RD-LAST-MAINT-DATE      PIC 9(08).
002200     05  RD-FIRMWARE-VERSION     PIC X(10).
002300     05  FILLER                  PIC X(30).
