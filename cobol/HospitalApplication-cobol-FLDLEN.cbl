000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FLDLEN.
000400 AUTHOR. R J HARMON.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM RETURNS THE TRIMMED LENGTH OF A 60
001400*          BYTE TEXT FIELD (TRAILING SPACES REMOVED).  EDITOUTC
001500*          USES IT AGAINST THE COMPLICATIONS FIELD SO RULE E5
001600*          CAN TELL A TRUE "none" ENTRY FROM A PADDED, BLANK OR
001700*          GARBAGE VALUE BEFORE COMPARING IT.
001800*
001900******************************************************************
002000* CHANGE LOG                                                     *
002100******************************************************************
002200* 031191 RJH  INITIAL VERSION - TICKET DW-0113                   *
002300* 050692 RJH  BUILT REVERSE-SCAN BY HAND, NO INTRINSIC FUNCTIONS *
002400*             PER SHOP STANDARD - SEE CLCLBCST FOR PRECEDENT     *
002500* 091798 JLK  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, N/C    *
002600******************************************************************
002700 
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300 
003400 DATA DIVISION.
003500 FILE SECTION.
003600 
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05  SCAN-IDX                PIC S9(4) COMP.
004000     05  TEMP-TXT                PIC X(60).
004100     05  TRAILING-SPACE-CT       PIC S9(4) COMP VALUE ZERO.
004200     05  MORE-TO-SCAN-SW         PIC X(01) VALUE "Y".
004300         88  MORE-TO-SCAN        VALUE "Y".
004400         88  NO-MORE-TO-SCAN     VALUE "N".
004500     05  FILLER                  PIC X(01).
004600 
004700 LINKAGE SECTION.
004800 01  TEXT1                       PIC X(60).
004900 01  RETURN-LTH                  PIC S9(4) COMP.
005000 
005100 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005200     MOVE TEXT1 TO TEMP-TXT.
005300     INSPECT TEMP-TXT REPLACING ALL LOW-VALUES BY SPACES.
005400     MOVE ZERO TO TRAILING-SPACE-CT.
005500     MOVE 60 TO SCAN-IDX.
005600     MOVE "Y" TO MORE-TO-SCAN-SW.
005700     PERFORM 100-SCAN-FROM-RIGHT THRU 100-EXIT
005800         UNTIL NO-MORE-TO-SCAN.
005900     COMPUTE RETURN-LTH = 60 - TRAILING-SPACE-CT.
006000     GOBACK.
006100 
006200 100-SCAN-FROM-RIGHT.
006300     IF SCAN-IDX < 1
006400         MOVE "N" TO MORE-TO-SCAN-SW
006500         GO TO 100-EXIT.
006600     IF TEMP-TXT (SCAN-IDX:1) NOT = SPACE
006700         MOVE "N" TO MORE-TO-SCAN-SW
006800         GO TO 100-EXIT.
006900     ADD 1 TO TRAILING-SPACE-CT.
007000     SUBTRACT 1 FROM SCAN-IDX.
007100 100-EXIT.
007200     EXIT.
