000100******************************************************************
000200* FACLDIM  -  FACILITY DIMENSION INPUT RECORD                    *
000300* REFERENCE LIST OF HOSPITAL FACILITIES, SORTED BY FACILITY-ID.  *
000400* MAINTAINED BY THE FACILITIES MASTER SYSTEM, NOT BY THIS SUITE. *
000500* FIXED 52-BYTE RECORD.                                          *
000600*                                                                *
000700* 102289 RJH  ADDED FOR ROBOTICS SURGERY DATA WAREHOUSE PROJECT  *
000800******************************************************************
000900 01  FACL-DIM-REC.
001000     05  FL-FACILITY-KEY         PIC 9(07).
001100     05  FL-FACILITY-ID          PIC X(08).
001200     05  FL-FACILITY-NAME        PIC X(35).
001300     05  FL-IS-CURRENT           PIC X(01).
001400         88  FL-CURRENT          VALUE "Y".
001500         88  FL-NOT-CURRENT      VALUE "N".
001600     05  FILLER                  PIC X(01).
