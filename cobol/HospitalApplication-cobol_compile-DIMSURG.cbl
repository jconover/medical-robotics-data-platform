000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DIMSURG.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/18/91.
000600 DATE-COMPILED. 03/18/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM DERIVES THE SURGEON DIMENSION FROM THE
001300*          DAILY SURGICAL PROCEDURE FILE AND SLOWLY-CHANGING-
001400*          DIMENSION (TYPE 2) MERGES IT AGAINST THE EXISTING
001500*          SURGEON DIMENSION.
001600*
001700*          ONE CANDIDATE ROW IS BUILT PER DISTINCT SURGEON-ID
001800*          FOUND ON THE PROCEDURE FILE.  EACH CANDIDATE IS THEN
001900*          COMPARED TO THE CURRENT DIMENSION ROW FOR THAT
002000*          SURGEON, IF ONE EXISTS.  A DIFFERENCE IN NAME OR
002100*          SPECIALIZATION EXPIRES THE OLD ROW AND INSERTS A NEW
002200*          CURRENT ROW WITH A NEW SURROGATE KEY.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE               -  DDS0001.PROCDALY
002700*          INPUT/OUTPUT FILE        -  DDS0001.SURGDIM  (RE-READ
002800*                                      AS SURGDMO, SEE BELOW)
002900*          DUMP FILE                -  SYSOUT
003000*
003100******************************************************************
003200* CHANGE LOG                                                     *
003300******************************************************************
003400* 031891 JS   INITIAL VERSION - TICKET DW-0121                   *
003500* 062391 JS   ADDED SCD2 EXPIRE/INSERT LOGIC FOR NAME OR SPEC     *
003600*             CHANGES PER REQUEST FROM DATA ARCHITECTURE         *
003700* 110293 JS   WIDENED CANDIDATE-TABLE TO 500 ROWS - SURGEON       *
003800*             ROSTER GROWTH AT THE NORTH CAMPUS                  *
003900* 091798 JLK  Y2K REVIEW - ADDED CENTURY WINDOW ON ACCEPT FROM    *
004000*             DATE (WS-SYSDATE), 50/50 SPLIT PER SHOP STANDARD   *
004100* 042500 RJH  CORRECTED EXPIRATION-DATE CALC TO USE CALENDAR DAY  *
004200*             DECREMENT INSTEAD OF STRAIGHT SUBTRACT 1 - MONTH   *
004300*             BOUNDARY BUG FOUND IN YEAR-END TESTING             *
004400******************************************************************
004500 
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500 
005600     SELECT PROCDALY
005700     ASSIGN TO UT-S-PROCDLY
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS PFCODE.
006000 
006100     SELECT SURGDIM
006200     ASSIGN TO UT-S-SURGDIM
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS SFCODE.
006500 
006600     SELECT SURGDMO
006700     ASSIGN TO UT-S-SURGDMO
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000 
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000 
008100 FD  PROCDALY
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 256 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS PROC-DALY-REC-DATA.
008700 01  PROC-DALY-REC-DATA PIC X(256).
008800 
008900****** EXISTING SURGEON DIMENSION AS OF LAST NIGHT'S RUN - READ
009000****** IN FULL AT 050-LOAD-SURGDIM-TABLE, NOT RE-READ AFTERWARD
009100 FD  SURGDIM
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 146 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SURG-DIM-REC-DATA.
009700 01  SURG-DIM-REC-DATA PIC X(146).
009800 
009900****** MERGED SURGEON DIMENSION - REBUILT IN FULL EVERY RUN FROM
010000****** THE IN-MEMORY TABLE AT 950-CLEANUP
010100 FD  SURGDMO
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 146 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SURG-DIM-OUT-DATA.
010700 01  SURG-DIM-OUT-DATA PIC X(146).
010800 
010900 WORKING-STORAGE SECTION.
011000 
011100 01  FILE-STATUS-CODES.
011200     05  PFCODE                  PIC X(2).
011300         88  CODE-READ-OK        VALUE SPACES, "00".
011400     05  SFCODE                  PIC X(2).
011500         88  CODE-READ-OK2       VALUE SPACES, "00".
011600     05  OFCODE                  PIC X(2).
011700         88  CODE-WRITE-OK       VALUE SPACES, "00".
011800 
011900 COPY PROCDALY.
012000 
012100 COPY SURGDIM.
012200 
012300 01  SURG-DIM-TABLE-AREA.
012400     05  SURG-DIM-TABLE-CT       PIC 9(05) COMP VALUE ZERO.
012500     05  SURG-DIM-TABLE OCCURS 500 TIMES
012600             ASCENDING KEY IS ST-SURGEON-ID, ST-IS-CURRENT
012700             INDEXED BY ST-IDX, ST-IDX2.
012800         10  ST-SURGEON-KEY      PIC 9(07).
012900         10  ST-SURGEON-ID       PIC X(09).
013000         10  ST-SURGEON-NAME     PIC X(30).
013100         10  ST-SPECIALIZATION   PIC X(20).
013200         10  ST-YEARS-EXPERIENCE PIC 9(02).
013300         10  ST-CERT-LEVEL       PIC X(20).
013400         10  ST-EFFECTIVE-DATE   PIC 9(08).
013500         10  ST-EXPIRATION-DATE  PIC 9(08).
013600         10  ST-IS-CURRENT       PIC X(01).
013700             88  ST-CURRENT      VALUE "Y".
013800             88  ST-NOT-CURRENT  VALUE "N".
013900     05  FILLER                  PIC X(41).
014000 
014100 01  SORT-WORK-FIELDS.
014200     05  SRT-IDX-1               PIC 9(05) COMP.
014300     05  SRT-IDX-2               PIC 9(05) COMP.
014400     05  SRT-SWAPPED-SW          PIC X(01) VALUE "Y".
014500         88  SRT-A-SWAP-HAPPENED VALUE "Y".
014600         88  SRT-NO-SWAP-HAPPENED VALUE "N".
014700     05  SRT-HOLD-ENTRY          PIC X(105).
014800 
014900 01  CANDIDATE-TABLE-AREA.
015000     05  CANDIDATE-TABLE-CT      PIC 9(05) COMP VALUE ZERO.
015100     05  CANDIDATE-TABLE OCCURS 500 TIMES INDEXED BY CD-IDX.
015200         10  CD-SURGEON-ID       PIC X(09).
015300         10  CD-SURGEON-NAME     PIC X(30).
015400         10  CD-EARLIEST-DATE    PIC 9(08).
015500         10  CD-EARLIEST-DATE-R REDEFINES CD-EARLIEST-DATE.
015600             15  CD-EARL-YY      PIC 9(04).
015700             15  CD-EARL-MM      PIC 9(02).
015800             15  CD-EARL-DD      PIC 9(02).
015900     05  FILLER                  PIC X(05).
016000 
016100 01  DATE-WORK-FIELDS.
016200     05  WS-SYSDATE              PIC 9(06).
016300     05  WS-SYSDATE-R REDEFINES WS-SYSDATE.
016400         10  WS-SY-YY            PIC 9(02).
016500         10  WS-SY-MM            PIC 9(02).
016600         10  WS-SY-DD            PIC 9(02).
016700     05  WS-RUN-DATE             PIC 9(08).
016800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
016900         10  WS-RUN-YY           PIC 9(04).
017000         10  WS-RUN-MM           PIC 9(02).
017100         10  WS-RUN-DD           PIC 9(02).
017200     05  WS-PRIOR-DATE           PIC 9(08).
017300     05  WS-PRIOR-DATE-R REDEFINES WS-PRIOR-DATE.
017400         10  WS-PRIOR-YY         PIC 9(04).
017500         10  WS-PRIOR-MM         PIC 9(02).
017600         10  WS-PRIOR-DD         PIC 9(02).
017700     05  WS-LEAP-Q               PIC 9(04) COMP.
017800     05  WS-LEAP-R               PIC 9(04) COMP.
017900     05  WS-LEAP-SW              PIC X(01).
018000         88  WS-IS-LEAP          VALUE "Y".
018100 
018200 01  DAYS-IN-MONTH-DEFN.
018300     05  FILLER PIC 9(02) VALUE 31.
018400     05  FILLER PIC 9(02) VALUE 28.
018500     05  FILLER PIC 9(02) VALUE 31.
018600     05  FILLER PIC 9(02) VALUE 30.
018700     05  FILLER PIC 9(02) VALUE 31.
018800     05  FILLER PIC 9(02) VALUE 30.
018900     05  FILLER PIC 9(02) VALUE 31.
019000     05  FILLER PIC 9(02) VALUE 31.
019100     05  FILLER PIC 9(02) VALUE 30.
019200     05  FILLER PIC 9(02) VALUE 31.
019300     05  FILLER PIC 9(02) VALUE 30.
019400     05  FILLER PIC 9(02) VALUE 31.
019500 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-DEFN.
019600     05  DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
019700 
019800 01  MISC-WS-FLDS.
019900     05  WS-NEXT-SURG-KEY        PIC 9(07).
020000     05  MATCH-FOUND-SW          PIC X(01) VALUE "N".
020100         88  SURGEON-MATCHED     VALUE "Y".
020200         88  SURGEON-NOT-MATCHED VALUE "N".
020300     05  WS-YEARS-EXP            PIC 9(02).
020400 
020500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020600     05  RECORDS-READ            PIC 9(07) COMP.
020700     05  ROWS-INSERTED           PIC 9(05) COMP.
020800     05  ROWS-EXPIRED            PIC 9(05) COMP.
020900     05  ROWS-UNCHANGED          PIC 9(05) COMP.
021000     05  ROWS-WRITTEN            PIC 9(05) COMP.
021100 
021200 01  FLAGS-AND-SWITCHES.
021300     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
021400         88  NO-MORE-DATA        VALUE "N".
021500 
021600 COPY ABENDREC.
021700 
021800 PROCEDURE DIVISION.
021900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022000     PERFORM 100-MAINLINE THRU 100-EXIT
022100             UNTIL NO-MORE-DATA.
022200     PERFORM 200-MERGE-CANDIDATES THRU 200-EXIT
022300             VARYING CD-IDX FROM 1 BY 1
022400             UNTIL CD-IDX > CANDIDATE-TABLE-CT.
022500     PERFORM 950-CLEANUP THRU 950-EXIT.
022600     MOVE +0 TO RETURN-CODE.
022700     GOBACK.
022800 
022900 000-HOUSEKEEPING.
023000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023100     DISPLAY "******** BEGIN JOB DIMSURG ********".
023200     MOVE "DIMSURG" TO ABEND-PROGRAM.
023300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023400     ACCEPT WS-SYSDATE FROM DATE.
023500     IF WS-SY-YY < 50
023600         COMPUTE WS-RUN-YY = 2000 + WS-SY-YY
023700     ELSE
023800         COMPUTE WS-RUN-YY = 1900 + WS-SY-YY.
023900     MOVE WS-SY-MM TO WS-RUN-MM.
024000     MOVE WS-SY-DD TO WS-RUN-DD.
024100     PERFORM 380-CALC-PRIOR-DAY THRU 380-EXIT.
024200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024300     PERFORM 050-LOAD-SURGDIM-TABLE THRU 050-EXIT.
024400     PERFORM 075-SORT-SURGDIM-TABLE THRU 075-EXIT.
024500     MOVE 1 TO WS-NEXT-SURG-KEY.
024600     PERFORM 060-FIND-NEXT-KEY THRU 060-EXIT
024700             VARYING ST-IDX FROM 1 BY 1
024800             UNTIL ST-IDX > SURG-DIM-TABLE-CT.
024900     PERFORM 900-READ-PROCDALY THRU 900-EXIT.
025000 000-EXIT.
025100     EXIT.
025200 
025300 050-LOAD-SURGDIM-TABLE.
025400     MOVE "050-LOAD-SURGDIM-TABLE" TO PARA-NAME.
025500     READ SURGDIM INTO SURG-DIM-REC
025600         AT END GO TO 050-EXIT
025700     END-READ.
025800 050-READ-LOOP.
025900     ADD 1 TO SURG-DIM-TABLE-CT.
026000     SET ST-IDX TO SURG-DIM-TABLE-CT.
026100     MOVE SG-SURGEON-KEY TO ST-SURGEON-KEY (ST-IDX).
026200     MOVE SG-SURGEON-ID TO ST-SURGEON-ID (ST-IDX).
026300     MOVE SG-SURGEON-NAME TO ST-SURGEON-NAME (ST-IDX).
026400     MOVE SG-SPECIALIZATION TO ST-SPECIALIZATION (ST-IDX).
026500     MOVE SG-YEARS-EXPERIENCE TO ST-YEARS-EXPERIENCE (ST-IDX).
026600     MOVE SG-CERT-LEVEL TO ST-CERT-LEVEL (ST-IDX).
026700     MOVE SG-EFFECTIVE-DATE TO ST-EFFECTIVE-DATE (ST-IDX).
026800     MOVE SG-EXPIRATION-DATE TO ST-EXPIRATION-DATE (ST-IDX).
026900     MOVE SG-IS-CURRENT TO ST-IS-CURRENT (ST-IDX).
027000     READ SURGDIM INTO SURG-DIM-REC
027100         AT END GO TO 050-EXIT
027200     END-READ.
027300     IF SURG-DIM-TABLE-CT < 500
027400         GO TO 050-READ-LOOP.
027500 050-EXIT.
027600     EXIT.
027700 
027800****** BUBBLE SORT ASCENDING BY (SURGEON-ID, IS-CURRENT) SO
027900****** 200-MERGE-CANDIDATES CAN SEARCH ALL (BINARY SEARCH) FOR
028000****** THE CURRENT ROW OF A GIVEN SURGEON, PER THE DATA
028100****** WAREHOUSE DESIGN'S "SORTED TABLE, BINARY SEARCH" RULE.
028200 075-SORT-SURGDIM-TABLE.
028300     MOVE "075-SORT-SURGDIM-TABLE" TO PARA-NAME.
028400     IF SURG-DIM-TABLE-CT < 2
028500         GO TO 075-EXIT.
028600     MOVE "Y" TO SRT-SWAPPED-SW.
028700 075-OUTER-PASS.
028800     IF SRT-NO-SWAP-HAPPENED
028900         GO TO 075-EXIT.
029000     MOVE "N" TO SRT-SWAPPED-SW.
029100     MOVE 1 TO SRT-IDX-1.
029200 075-INNER-PASS.
029300     IF SRT-IDX-1 >= SURG-DIM-TABLE-CT
029400         GO TO 075-OUTER-PASS.
029500     COMPUTE SRT-IDX-2 = SRT-IDX-1 + 1.
029600     SET ST-IDX  TO SRT-IDX-1.
029700     SET ST-IDX2 TO SRT-IDX-2.
029800     IF ST-SURGEON-ID (ST-IDX) > ST-SURGEON-ID (ST-IDX2)
029900        OR (ST-SURGEON-ID (ST-IDX) = ST-SURGEON-ID (ST-IDX2)
030000            AND ST-IS-CURRENT (ST-IDX) > ST-IS-CURRENT (ST-IDX2))
030100         MOVE SURG-DIM-TABLE (ST-IDX)  TO SRT-HOLD-ENTRY
030200         MOVE SURG-DIM-TABLE (ST-IDX2) TO SURG-DIM-TABLE (ST-IDX)
030300         MOVE SRT-HOLD-ENTRY           TO SURG-DIM-TABLE (ST-IDX2)
030400         MOVE "Y" TO SRT-SWAPPED-SW.
030500     ADD 1 TO SRT-IDX-1.
030600     GO TO 075-INNER-PASS.
030700 075-EXIT.
030800     EXIT.
030900 
031000 060-FIND-NEXT-KEY.
031100     IF ST-SURGEON-KEY (ST-IDX) >= WS-NEXT-SURG-KEY
031200         COMPUTE WS-NEXT-SURG-KEY = ST-SURGEON-KEY (ST-IDX) + 1.
031300 060-EXIT.
031400     EXIT.
031500 
031600 100-MAINLINE.
031700     MOVE "100-MAINLINE" TO PARA-NAME.
031800     IF PD-SURGEON-ID NOT = SPACES
031900         PERFORM 150-UPDATE-CANDIDATE THRU 150-EXIT.
032000     PERFORM 900-READ-PROCDALY THRU 900-EXIT.
032100 100-EXIT.
032200     EXIT.
032300 
032400****** MAINTAINS ONE CANDIDATE ROW PER DISTINCT SURGEON-ID,
032500****** CARRYING FORWARD THE EARLIEST START-TS DATE SEEN
032600 150-UPDATE-CANDIDATE.
032700     MOVE "150-UPDATE-CANDIDATE" TO PARA-NAME.
032800     MOVE "N" TO MATCH-FOUND-SW.
032900     IF CANDIDATE-TABLE-CT = 0
033000         GO TO 150-ADD-NEW.
033100     PERFORM 160-SEARCH-CANDIDATE THRU 160-EXIT
033200             VARYING CD-IDX FROM 1 BY 1
033300             UNTIL CD-IDX > CANDIDATE-TABLE-CT
033400                 OR SURGEON-MATCHED.
033500     IF SURGEON-MATCHED
033600         IF PD-START-DATE < CD-EARLIEST-DATE (CD-IDX)
033700             MOVE PD-START-DATE TO CD-EARLIEST-DATE (CD-IDX)
033800             MOVE PD-SURGEON-NAME TO CD-SURGEON-NAME (CD-IDX)
033900         END-IF
034000         GO TO 150-EXIT.
034100 150-ADD-NEW.
034200     ADD 1 TO CANDIDATE-TABLE-CT.
034300     SET CD-IDX TO CANDIDATE-TABLE-CT.
034400     MOVE PD-SURGEON-ID TO CD-SURGEON-ID (CD-IDX).
034500     MOVE PD-SURGEON-NAME TO CD-SURGEON-NAME (CD-IDX).
034600     MOVE PD-START-DATE TO CD-EARLIEST-DATE (CD-IDX).
034700 150-EXIT.
034800     EXIT.
034900 
035000 160-SEARCH-CANDIDATE.
035100     IF CD-SURGEON-ID (CD-IDX) = PD-SURGEON-ID
035200         MOVE "Y" TO MATCH-FOUND-SW.
035300 160-EXIT.
035400     EXIT.
035500 
035600****** RULE S1-S4 - BUILD THE FINAL CANDIDATE, COMPARE TO THE
035700****** CURRENT DIMENSION ROW (IF ANY), EXPIRE/INSERT AS NEEDED
035800 200-MERGE-CANDIDATES.
035900     MOVE "200-MERGE-CANDIDATES" TO PARA-NAME.
036000     PERFORM 250-CALC-YEARS-EXP THRU 250-EXIT.
036100     MOVE "N" TO MATCH-FOUND-SW.
036200     IF SURG-DIM-TABLE-CT = 0
036300         GO TO 270-INSERT-NEW.
036400     SEARCH ALL SURG-DIM-TABLE
036500         AT END
036600             MOVE "N" TO MATCH-FOUND-SW
036700         WHEN ST-SURGEON-ID (ST-IDX) = CD-SURGEON-ID (CD-IDX)
036800             AND ST-CURRENT (ST-IDX)
036900             MOVE "Y" TO MATCH-FOUND-SW.
037000     IF SURGEON-NOT-MATCHED
037100         GO TO 270-INSERT-NEW.
037200     IF ST-SURGEON-NAME (ST-IDX) = CD-SURGEON-NAME (CD-IDX)
037300             AND ST-SPECIALIZATION (ST-IDX) = "General Surgery    "
037400         ADD 1 TO ROWS-UNCHANGED
037500         GO TO 200-EXIT.
037600****** S2/S3 - EXPIRE THE OLD CURRENT ROW
037700     MOVE WS-PRIOR-DATE TO ST-EXPIRATION-DATE (ST-IDX).
037800     MOVE "N" TO ST-IS-CURRENT (ST-IDX).
037900     ADD 1 TO ROWS-EXPIRED.
038000 270-INSERT-NEW.
038100     ADD 1 TO SURG-DIM-TABLE-CT.
038200     SET ST-IDX TO SURG-DIM-TABLE-CT.
038300     MOVE WS-NEXT-SURG-KEY TO ST-SURGEON-KEY (ST-IDX).
038400     ADD 1 TO WS-NEXT-SURG-KEY.
038500     MOVE CD-SURGEON-ID (CD-IDX) TO ST-SURGEON-ID (ST-IDX).
038600     MOVE CD-SURGEON-NAME (CD-IDX) TO ST-SURGEON-NAME (ST-IDX).
038700     MOVE "General Surgery    " TO ST-SPECIALIZATION (ST-IDX).
038800     MOVE WS-YEARS-EXP TO ST-YEARS-EXPERIENCE (ST-IDX).
038900     MOVE "Board Certified     " TO ST-CERT-LEVEL (ST-IDX).
039000     MOVE CD-EARLIEST-DATE (CD-IDX) TO ST-EFFECTIVE-DATE (ST-IDX).
039100     MOVE ZERO TO ST-EXPIRATION-DATE (ST-IDX).
039200     MOVE "Y" TO ST-IS-CURRENT (ST-IDX).
039300     ADD 1 TO ROWS-INSERTED.
039400 200-EXIT.
039500     EXIT.
039600 
039700****** S1 - WHOLE YEARS (FLOOR) BETWEEN EARLIEST PROCEDURE DATE
039800****** AND THE RUN DATE
039900 250-CALC-YEARS-EXP.
040000     MOVE "250-CALC-YEARS-EXP" TO PARA-NAME.
040100     COMPUTE WS-YEARS-EXP =
040200         WS-RUN-YY - CD-EARL-YY (CD-IDX).
040300     IF WS-RUN-MM < CD-EARL-MM (CD-IDX)
040400         SUBTRACT 1 FROM WS-YEARS-EXP
040500     ELSE
040600         IF WS-RUN-MM = CD-EARL-MM (CD-IDX)
040700                 AND WS-RUN-DD < CD-EARL-DD (CD-IDX)
040800             SUBTRACT 1 FROM WS-YEARS-EXP.
040900 250-EXIT.
041000     EXIT.
041100 
041200****** RUN DATE MINUS ONE CALENDAR DAY, CORRECT ACROSS MONTH
041300****** AND YEAR BOUNDARIES (RULE S3)
041400 380-CALC-PRIOR-DAY.
041500     MOVE "380-CALC-PRIOR-DAY" TO PARA-NAME.
041600     MOVE WS-RUN-DATE TO WS-PRIOR-DATE.
041700     IF WS-PRIOR-DD > 1
041800         SUBTRACT 1 FROM WS-PRIOR-DD
041900         GO TO 380-EXIT.
042000     IF WS-PRIOR-MM = 1
042100         MOVE 12 TO WS-PRIOR-MM
042200         SUBTRACT 1 FROM WS-PRIOR-YY
042300         MOVE 31 TO WS-PRIOR-DD
042400         GO TO 380-EXIT.
042500     SUBTRACT 1 FROM WS-PRIOR-MM.
042600     MOVE DAYS-IN-MONTH (WS-PRIOR-MM) TO WS-PRIOR-DD.
042700     IF WS-PRIOR-MM = 2
042800         PERFORM 385-CHECK-LEAP-YEAR THRU 385-EXIT
042900         IF WS-IS-LEAP
043000             MOVE 29 TO WS-PRIOR-DD.
043100 380-EXIT.
043200     EXIT.
043300 
043400 385-CHECK-LEAP-YEAR.
043500     MOVE "N" TO WS-LEAP-SW.
043600     DIVIDE WS-PRIOR-YY BY 4 GIVING WS-LEAP-Q
043700         REMAINDER WS-LEAP-R.
043800     IF WS-LEAP-R = 0
043900         MOVE "Y" TO WS-LEAP-SW
044000         DIVIDE WS-PRIOR-YY BY 100 GIVING WS-LEAP-Q
044100             REMAINDER WS-LEAP-R
044200         IF WS-LEAP-R = 0
044300             MOVE "N" TO WS-LEAP-SW
044400             DIVIDE WS-PRIOR-YY BY 400 GIVING WS-LEAP-Q
044500                 REMAINDER WS-LEAP-R
044600             IF WS-LEAP-R = 0
044700                 MOVE "Y" TO WS-LEAP-SW.
044800 385-EXIT.
044900     EXIT.
045000 
045100 800-OPEN-FILES.
045200     MOVE "800-OPEN-FILES" TO PARA-NAME.
045300     OPEN OUTPUT SYSOUT.
045400     OPEN INPUT  PROCDALY.
045500     OPEN INPUT  SURGDIM.
045600     OPEN OUTPUT SURGDMO.
045700 800-EXIT.
045800     EXIT.
045900 
046000 850-CLOSE-FILES.
046100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
046200     CLOSE SYSOUT, PROCDALY, SURGDIM, SURGDMO.
046300 850-EXIT.
046400     EXIT.
046500 
046600 900-READ-PROCDALY.
046700     MOVE "900-READ-PROCDALY" TO PARA-NAME.
046800     READ PROCDALY INTO PROC-DALY-REC
046900         AT END MOVE "N" TO MORE-DATA-SW
047000         GO TO 900-EXIT
047100     END-READ.
047200     ADD 1 TO RECORDS-READ.
047300 900-EXIT.
047400     EXIT.
047500 
047600 910-WRITE-SURGDIM-ROW.
047700     MOVE "910-WRITE-SURGDIM-ROW" TO PARA-NAME.
047800     SET ST-IDX TO SRT-IDX-1.
047900     MOVE ST-SURGEON-KEY (ST-IDX) TO SG-SURGEON-KEY.
048000     MOVE ST-SURGEON-ID (ST-IDX) TO SG-SURGEON-ID.
048100     MOVE ST-SURGEON-NAME (ST-IDX) TO SG-SURGEON-NAME.
048200     MOVE ST-SPECIALIZATION (ST-IDX) TO SG-SPECIALIZATION.
048300     MOVE ST-YEARS-EXPERIENCE (ST-IDX) TO SG-YEARS-EXPERIENCE.
048400     MOVE ST-CERT-LEVEL (ST-IDX) TO SG-CERT-LEVEL.
048500     MOVE ST-EFFECTIVE-DATE (ST-IDX) TO SG-EFFECTIVE-DATE.
048600     MOVE ST-EXPIRATION-DATE (ST-IDX) TO SG-EXPIRATION-DATE.
048700     MOVE ST-IS-CURRENT (ST-IDX) TO SG-IS-CURRENT.
048800     WRITE SURG-DIM-OUT-DATA FROM SURG-DIM-REC.
048900     ADD 1 TO ROWS-WRITTEN.
049000 910-EXIT.
049100     EXIT.
049200 
049300 950-CLEANUP.
049400     MOVE "950-CLEANUP" TO PARA-NAME.
049500     PERFORM 910-WRITE-SURGDIM-ROW THRU 910-EXIT
049600             VARYING SRT-IDX-1 FROM 1 BY 1
049700             UNTIL SRT-IDX-1 > SURG-DIM-TABLE-CT.
049800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049900     DISPLAY "** PROCEDURE RECORDS READ **".
050000     DISPLAY RECORDS-READ.
050100     DISPLAY "** SURGEON DIMENSION ROWS INSERTED **".
050200     DISPLAY ROWS-INSERTED.
050300     DISPLAY "** SURGEON DIMENSION ROWS EXPIRED **".
050400     DISPLAY ROWS-EXPIRED.
050500     DISPLAY "** SURGEON DIMENSION ROWS UNCHANGED **".
050600     DISPLAY ROWS-UNCHANGED.
050700     DISPLAY "** SURGEON DIMENSION ROWS WRITTEN **".
050800     DISPLAY ROWS-WRITTEN.
050900     DISPLAY "******** NORMAL END OF JOB DIMSURG ********".
051000 950-EXIT.
051100     EXIT.
051200 
051300 1000-ABEND-RTN.
051400     WRITE SYSOUT-REC FROM ABEND-REC.
051500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051600     DISPLAY "*** ABNORMAL END OF JOB - DIMSURG ***" UPON CONSOLE.
051700     DIVIDE ZERO-VAL INTO ONE-VAL.
