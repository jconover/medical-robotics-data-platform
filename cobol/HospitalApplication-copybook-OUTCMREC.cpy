000100******************************************************************
000200* OUTCMREC  -  PROCEDURE OUTCOME INPUT RECORD                    *
000300* ONE ROW PER COMPLETED PROCEDURE.  FIXED 164-BYTE RECORD.       *
000400*                                                                *
000500* 102289 RJH  ADDED FOR ROBOTICS SURGERY DATA WAREHOUSE PROJECT  *
000600******************************************************************
000700 01  OUTCM-DALY-REC.
000800     05  OD-OUTCOME-ID           PIC X(36).
000900     05  OD-PROC-ID              PIC X(36).
001000     05  OD-SUCCESS-STATUS       PIC X(12).
001100         88  OD-SUCCESSFUL       VALUE "successful  ".
001200         88  OD-COMPLICATED      VALUE "complicated ".
001300         88  OD-FAILED           VALUE "failed      ".
001400     05  OD-BLOOD-LOSS-ML        PIC 9(05).
001500     05  OD-COMPLICATIONS        PIC X(60).
001600     05  OD-STAY-DAYS            PIC 9(03).
001700     05  OD-READMIT-30D          PIC X(01).
001800         88  OD-READMIT-YES      VALUE "Y".
001900         88  OD-READMIT-NO       VALUE "N".
002000     05  OD-SATISFACTION         PIC 9(02).
002100     05  OD-RECOVERY-SCORE       PIC 9(03).
002200     05  OD-FOLLOWUP-REQ         PIC X(01).
002300         88  OD-FOLLOWUP-YES     VALUE "Y".
002400         88  OD-FOLLOWUP-NO      VALUE "N".
002500     05  FILLER                  PIC X(05).
