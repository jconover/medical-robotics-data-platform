000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EDITOUTC.
000300 AUTHOR. R J HARMON.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY SURGICAL PROCEDURE FILE
001300*          AGAINST THE PROCEDURE OUTCOME FILE PRODUCED BY THE
001400*          ROBOTICS SURGERY PLATFORM.
001500*
001600*          IT CONTAINS A SINGLE RECORD FOR EVERY ROBOTIC
001700*          PROCEDURE PERFORMED DURING THE DAY.
001800*
001900*          THE PROGRAM EDITS EACH PROCEDURE AGAINST A NUMBER OF
002000*          CONSISTENCY CRITERIA, MATCHES IT TO ITS OUTCOME
002100*          RECORD WHERE ONE EXISTS, AND WRITES ONE LINE PER
002200*          FAILED EDIT TO THE EDIT-REPORT FILE, PLUS A TRAILER
002300*          OF READ/VALID/INVALID TOTALS AND A COUNT PER RULE.
002400*
002500******************************************************************
002600*
002700*          INPUT FILE              -   DDS0001.PROCDALY
002800*          INPUT FILE              -   DDS0001.OUTCMDLY
002900*          OUTPUT FILE PRODUCED    -   DDS0001.EDITRPT
003000*          DUMP FILE               -   SYSOUT
003100*
003200******************************************************************
003300* CHANGE LOG                                                     *
003400******************************************************************
003500* 031491 RJH  INITIAL VERSION - TICKET DW-0101                   *
003600* 052391 RJH  ADDED E09 BLOOD LOSS PLAUSIBILITY MULTIPLIERS       *
003700* 091592 RJH  ADDED E12 DURATION SANITY VIA CALL TO DURFACTR      *
003800* 030893 RJH  ADDED E05 COMPLICATIONS CHECK VIA CALL TO FLDLEN    *
003900* 112094 RJH  OUTCOME TABLE WIDENED TO 3000 ROWS - VOLUME GROWTH  *
004000* 081798 JLK  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS IN THIS PGM,  *
004100*             N/C REQUIRED                                       *
004200* 040502 RJH  CORRECTED E06/E07/E08 BAND EDITS FOR "complicated"  *
004300*             STATUS PER AUDIT FINDING AU-2002-114                *
004400******************************************************************
004500 
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500 
005600     SELECT PROCDALY
005700     ASSIGN TO UT-S-PROCDLY
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS PFCODE.
006000 
006100     SELECT OUTCMDLY
006200     ASSIGN TO UT-S-OUTCMDLY
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500 
006600     SELECT EDITRPT
006700     ASSIGN TO UT-S-EDITRPT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS EFCODE.
007000 
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000 
008100****** SORTED ASCENDING BY START-TS BY THE FEEDER JOB
008200 FD  PROCDALY
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 256 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS PROC-DALY-REC-DATA.
008800 01  PROC-DALY-REC-DATA PIC X(256).
008900 
009000****** ONE ROW PER COMPLETED PROCEDURE, NOT NECESSARILY IN
009100****** PROC-ID ORDER - LOADED TO A TABLE AND SORTED AT 000-HSKPG
009200 FD  OUTCMDLY
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 164 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS OUTCM-DALY-REC-DATA.
009800 01  OUTCM-DALY-REC-DATA PIC X(164).
009900 
010000 FD  EDITRPT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 132 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS EDIT-REPORT-REC.
010600 01  EDIT-REPORT-REC PIC X(132).
010700 
010800 WORKING-STORAGE SECTION.
010900 
011000 01  FILE-STATUS-CODES.
011100     05  PFCODE                  PIC X(2).
011200         88  CODE-READ-OK        VALUE SPACES, "00".
011300         88  CODE-EOF            VALUE "10".
011400     05  OFCODE                  PIC X(2).
011500         88  CODE-READ-OK2       VALUE SPACES, "00".
011600     05  EFCODE                  PIC X(2).
011700         88  CODE-WRITE-OK       VALUE SPACES, "00".
011800 
011900 COPY PROCDALY.
012000 
012100 COPY OUTCMREC.
012200 
012300 01  OUTCOME-TABLE-AREA.
012400     05  OUTCOME-TABLE-CT        PIC 9(05) COMP VALUE ZERO.
012500     05  OUTCOME-TABLE OCCURS 3000 TIMES
012600             ASCENDING KEY IS OT-PROC-ID
012700             INDEXED BY OT-IDX, OT-IDX2.
012800         10  OT-PROC-ID          PIC X(36).
012900         10  OT-SUCCESS-STATUS   PIC X(12).
013000             88  OT-SUCCESSFUL   VALUE "successful  ".
013100             88  OT-COMPLICATED  VALUE "complicated ".
013200             88  OT-FAILED       VALUE "failed      ".
013300         10  OT-BLOOD-LOSS-ML    PIC 9(05).
013400         10  OT-COMPLICATIONS    PIC X(60).
013500         10  OT-STAY-DAYS        PIC 9(03).
013600         10  OT-READMIT-30D      PIC X(01).
013700         10  OT-SATISFACTION     PIC 9(02).
013800         10  OT-RECOVERY-SCORE   PIC 9(03).
013900         10  OT-FOLLOWUP-REQ     PIC X(01).
014000             88  OT-FOLLOWUP-YES VALUE "Y".
014100     05  FILLER                  PIC X(10).
014200 
014300 01  SORT-WORK-FIELDS.
014400     05  SRT-IDX-1               PIC 9(05) COMP.
014500     05  SRT-IDX-2               PIC 9(05) COMP.
014600     05  SRT-SWAPPED-SW          PIC X(01) VALUE "Y".
014700         88  SRT-A-SWAP-HAPPENED VALUE "Y".
014800         88  SRT-NO-SWAP-HAPPENED VALUE "N".
014900     05  SRT-HOLD-ENTRY          PIC X(123).
015000 
015100 01  MATCH-WORK-FIELDS.
015200     05  MATCH-FOUND-SW          PIC X(01) VALUE "N".
015300         88  OUTCOME-MATCHED     VALUE "Y".
015400         88  OUTCOME-NOT-MATCHED VALUE "N".
015500 
015600 01  EDIT-DETAIL-LINE.
015700     05  ED-RULE-ID              PIC X(03).
015800     05  FILLER                  PIC X(02) VALUE SPACES.
015900     05  ED-PROC-ID              PIC X(36).
016000     05  FILLER                  PIC X(02) VALUE SPACES.
016100     05  ED-MESSAGE              PIC X(60).
016200     05  FILLER                  PIC X(29) VALUE SPACES.
016300 
016400 01  EDIT-TRAILER-LINE.
016500     05  ED-TRL-LABEL            PIC X(40).
016600     05  ED-TRL-COUNT            PIC ZZZ,ZZ9.
016700     05  FILLER                  PIC X(85) VALUE SPACES.
016800 
016900 01  WS-DAYNUM-WORK.
017000     05  WS-DN-YYYYMMDD          PIC 9(08).
017100     05  WS-DN-YYYYMMDD-R REDEFINES WS-DN-YYYYMMDD.
017200         10  WS-DN-YY            PIC 9(04).
017300         10  WS-DN-MM            PIC 9(02).
017400         10  WS-DN-DD            PIC 9(02).
017500     05  WS-DN-CUM-DAYS          PIC 9(03).
017600     05  WS-DN-LEAP-SW           PIC X(01).
017700         88  WS-DN-IS-LEAP       VALUE "Y".
017800     05  WS-DN-Q                 PIC 9(07) COMP.
017900     05  WS-DN-R                 PIC 9(07) COMP.
018000     05  WS-DN-RESULT            PIC 9(09) COMP.
018100 
018200 01  CUM-DAYS-TABLE-DEFN.
018300     05  FILLER PIC 9(03) VALUE 000.
018400     05  FILLER PIC 9(03) VALUE 031.
018500     05  FILLER PIC 9(03) VALUE 059.
018600     05  FILLER PIC 9(03) VALUE 090.
018700     05  FILLER PIC 9(03) VALUE 120.
018800     05  FILLER PIC 9(03) VALUE 151.
018900     05  FILLER PIC 9(03) VALUE 181.
019000     05  FILLER PIC 9(03) VALUE 212.
019100     05  FILLER PIC 9(03) VALUE 243.
019200     05  FILLER PIC 9(03) VALUE 273.
019300     05  FILLER PIC 9(03) VALUE 304.
019400     05  FILLER PIC 9(03) VALUE 334.
019500 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-TABLE-DEFN.
019600     05  CUM-DAYS OCCURS 12 TIMES PIC 9(03).
019700 
019800 01  ELAPSED-WORK-FIELDS.
019900     05  WS-START-DAYNUM         PIC 9(09) COMP.
020000     05  WS-END-DAYNUM           PIC 9(09) COMP.
020100     05  WS-START-MINOFDAY       PIC 9(05) COMP.
020200     05  WS-END-MINOFDAY         PIC 9(05) COMP.
020300     05  WS-ELAPSED-MIN          PIC S9(09) COMP.
020400     05  WS-DURATION-DIFF        PIC S9(09) COMP.
020450     05  WS-TIME-HHMMSS          PIC 9(06).
020460     05  WS-TIME-HHMMSS-R REDEFINES WS-TIME-HHMMSS.
020470         10  WS-HH               PIC 9(02).
020480         10  WS-MM               PIC 9(02).
020490         10  WS-SS               PIC 9(02).
020800 
020900 01  DURFACTR-LINKAGE.
021000     05  DF-DURATION-MIN         PIC 9(04).
021100     05  DF-COMPLEXITY           PIC 9V99.
021200     05  DF-MAX-ALLOWED-MIN      PIC 9(04).
021300     05  DF-DURATION-OK-SW       PIC X(01).
021400         88  DF-DURATION-OK      VALUE "Y".
021500         88  DF-DURATION-TOO-LONG VALUE "H".
021600         88  DF-DURATION-TOO-SHORT VALUE "L".
021700     05  FILLER                  PIC X(01).
021800 
021900 01  FLDLEN-TEXT1                PIC X(60).
022000 01  FLDLEN-RETURN-LTH           PIC S9(4) COMP.
022100 
022200 01  MISC-WS-FLDS.
022300     05  RETURN-CD               PIC S9(04) COMP VALUE 0.
022400 
022500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022600     05  RECORDS-READ            PIC 9(07) COMP.
022700     05  RECORDS-VALID           PIC 9(07) COMP.
022800     05  RECORDS-INVALID         PIC 9(07) COMP.
022900 
023000 01  RULE-COUNTS.
023100     05  E01-CT                  PIC 9(05) COMP.
023200     05  E02-CT                  PIC 9(05) COMP.
023300     05  E03-CT                  PIC 9(05) COMP.
023400     05  E04-CT                  PIC 9(05) COMP.
023500     05  E05-CT                  PIC 9(05) COMP.
023600     05  E06-CT                  PIC 9(05) COMP.
023700     05  E07-CT                  PIC 9(05) COMP.
023800     05  E08-CT                  PIC 9(05) COMP.
023900     05  E09-CT                  PIC 9(05) COMP.
024000     05  E10-CT                  PIC 9(05) COMP.
024100     05  E11-CT                  PIC 9(05) COMP.
024200     05  E12-CT                  PIC 9(05) COMP.
024300 
024400 01  FLAGS-AND-SWITCHES.
024500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
024600         88  NO-MORE-DATA        VALUE "N".
024700     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
024800         88  RECORD-ERROR-FOUND  VALUE "Y".
024900         88  VALID-RECORD        VALUE "N".
025000 
025100 COPY ABENDREC.
025200 
025300 PROCEDURE DIVISION.
025400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025500     PERFORM 100-MAINLINE THRU 100-EXIT
025600             UNTIL NO-MORE-DATA.
025700     PERFORM 999-CLEANUP THRU 999-EXIT.
025800     MOVE +0 TO RETURN-CODE.
025900     GOBACK.
026000 
026100 000-HOUSEKEEPING.
026200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026300     DISPLAY "******** BEGIN JOB EDITOUTC ********".
026400     MOVE "EDITOUTC" TO ABEND-PROGRAM.
026500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, RULE-COUNTS.
026600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026700     PERFORM 050-LOAD-OUTCOME-TABLE THRU 050-EXIT.
026800     PERFORM 075-SORT-OUTCOME-TABLE THRU 075-EXIT.
026900     PERFORM 900-READ-PROCDALY THRU 900-EXIT.
027000 000-EXIT.
027100     EXIT.
027200 
027300 050-LOAD-OUTCOME-TABLE.
027400     MOVE "050-LOAD-OUTCOME-TABLE" TO PARA-NAME.
027500     READ OUTCMDLY INTO OUTCM-DALY-REC
027600         AT END GO TO 050-EXIT
027700     END-READ.
027800 050-READ-LOOP.
027900     ADD 1 TO OUTCOME-TABLE-CT.
028000     SET OT-IDX TO OUTCOME-TABLE-CT.
028100     MOVE OD-PROC-ID TO OT-PROC-ID (OT-IDX).
028200     MOVE OD-SUCCESS-STATUS TO OT-SUCCESS-STATUS (OT-IDX).
028300     MOVE OD-BLOOD-LOSS-ML TO OT-BLOOD-LOSS-ML (OT-IDX).
028400     MOVE OD-COMPLICATIONS TO OT-COMPLICATIONS (OT-IDX).
028500     MOVE OD-STAY-DAYS TO OT-STAY-DAYS (OT-IDX).
028600     MOVE OD-READMIT-30D TO OT-READMIT-30D (OT-IDX).
028700     MOVE OD-SATISFACTION TO OT-SATISFACTION (OT-IDX).
028800     MOVE OD-RECOVERY-SCORE TO OT-RECOVERY-SCORE (OT-IDX).
028900     MOVE OD-FOLLOWUP-REQ TO OT-FOLLOWUP-REQ (OT-IDX).
029000     READ OUTCMDLY INTO OUTCM-DALY-REC
029100         AT END GO TO 050-EXIT
029200     END-READ.
029300     IF OUTCOME-TABLE-CT < 3000
029400         GO TO 050-READ-LOOP.
029500 050-EXIT.
029600     EXIT.
029700 
029800****** BUBBLE SORT OF THE OUTCOME TABLE ASCENDING BY PROC-ID
029900****** SO 400-OUTCOME-EDITS CAN USE SEARCH ALL (BINARY SEARCH)
030000****** AGAINST IT, AS CALLED FOR BY THE DATA WAREHOUSE DESIGN.
030100 075-SORT-OUTCOME-TABLE.
030200     MOVE "075-SORT-OUTCOME-TABLE" TO PARA-NAME.
030300     IF OUTCOME-TABLE-CT < 2
030400         GO TO 075-EXIT.
030500     MOVE "Y" TO SRT-SWAPPED-SW.
030600 075-OUTER-PASS.
030700     IF SRT-NO-SWAP-HAPPENED
030800         GO TO 075-EXIT.
030900     MOVE "N" TO SRT-SWAPPED-SW.
031000     MOVE 1 TO SRT-IDX-1.
031100 075-INNER-PASS.
031200     IF SRT-IDX-1 >= OUTCOME-TABLE-CT
031300         GO TO 075-OUTER-PASS.
031400     COMPUTE SRT-IDX-2 = SRT-IDX-1 + 1.
031500     SET OT-IDX  TO SRT-IDX-1.
031600     SET OT-IDX2 TO SRT-IDX-2.
031700     IF OT-PROC-ID (OT-IDX) > OT-PROC-ID (OT-IDX2)
031800         MOVE OUTCOME-TABLE (OT-IDX)  TO SRT-HOLD-ENTRY
031900         MOVE OUTCOME-TABLE (OT-IDX2) TO OUTCOME-TABLE (OT-IDX)
032000         MOVE SRT-HOLD-ENTRY          TO OUTCOME-TABLE (OT-IDX2)
032100         MOVE "Y" TO SRT-SWAPPED-SW.
032200     ADD 1 TO SRT-IDX-1.
032300     GO TO 075-INNER-PASS.
032400 075-EXIT.
032500     EXIT.
032600 
032700 100-MAINLINE.
032800     MOVE "100-MAINLINE" TO PARA-NAME.
032900     MOVE "N" TO ERROR-FOUND-SW.
033000     PERFORM 200-SEARCH-OUTCOME THRU 200-EXIT.
033100     PERFORM 300-PROCEDURE-EDITS THRU 300-EXIT.
033200     IF OUTCOME-MATCHED
033300         PERFORM 400-OUTCOME-EDITS THRU 400-EXIT.
033400     IF RECORD-ERROR-FOUND
033500         ADD 1 TO RECORDS-INVALID
033600     ELSE
033700         ADD 1 TO RECORDS-VALID.
033800     PERFORM 900-READ-PROCDALY THRU 900-EXIT.
033900 100-EXIT.
034000     EXIT.
034100 
034200 200-SEARCH-OUTCOME.
034300     MOVE "200-SEARCH-OUTCOME" TO PARA-NAME.
034400     MOVE "N" TO MATCH-FOUND-SW.
034500     IF OUTCOME-TABLE-CT = 0
034600         GO TO 200-EXIT.
034700     SEARCH ALL OUTCOME-TABLE
034800         AT END
034900             MOVE "N" TO MATCH-FOUND-SW
035000         WHEN OT-PROC-ID (OT-IDX) = PD-PROC-ID
035100             MOVE "Y" TO MATCH-FOUND-SW.
035200 200-EXIT.
035300     EXIT.
035400 
035500****** EDITS THAT DEPEND ONLY ON THE PROCEDURE RECORD ITSELF -
035600****** RULES E02, E03, E11, E12.
035700 300-PROCEDURE-EDITS.
035800     MOVE "300-PROCEDURE-EDITS" TO PARA-NAME.
035900 
036000****** E02 - DURATION-MIN WITHIN 1 MINUTE OF END-TS MINUS START-TS
036100     MOVE PD-START-DATE TO WS-DN-YYYYMMDD.
036200     PERFORM 380-CALC-DAY-NUMBER THRU 380-EXIT.
036300     MOVE WS-DN-RESULT TO WS-START-DAYNUM.
036400     MOVE PD-END-DATE TO WS-DN-YYYYMMDD.
036500     PERFORM 380-CALC-DAY-NUMBER THRU 380-EXIT.
036600     MOVE WS-DN-RESULT TO WS-END-DAYNUM.
036700     MOVE PD-START-HHMMSS TO WS-TIME-HHMMSS.
036800     COMPUTE WS-START-MINOFDAY = (WS-HH * 60) + WS-MM.
037100     MOVE PD-END-HHMMSS TO WS-TIME-HHMMSS.
037400     COMPUTE WS-END-MINOFDAY = (WS-HH * 60) + WS-MM.
037500     COMPUTE WS-ELAPSED-MIN =
037600         ((WS-END-DAYNUM - WS-START-DAYNUM) * 1440)
037700              + (WS-END-MINOFDAY - WS-START-MINOFDAY).
037800     COMPUTE WS-DURATION-DIFF =
037900         PD-DURATION-MIN - WS-ELAPSED-MIN.
038000     IF WS-DURATION-DIFF > 1 OR WS-DURATION-DIFF < -1
038100         ADD 1 TO E02-CT
038200         MOVE "E02" TO ED-RULE-ID
038300         MOVE "DURATION-MIN NOT WITHIN 1 MIN OF END MINUS START"
038400              TO ED-MESSAGE
038500         MOVE "Y" TO ERROR-FOUND-SW
038600         PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT.
038700 
038800****** E03 - COMPLEXITY MUST BE 1.00 - 5.00 INCLUSIVE
038900     IF PD-COMPLEXITY < 1.00 OR PD-COMPLEXITY > 5.00
039000         ADD 1 TO E03-CT
039100         MOVE "E03" TO ED-RULE-ID
039200         MOVE "COMPLEXITY OUTSIDE 1.00 - 5.00" TO ED-MESSAGE
039300         MOVE "Y" TO ERROR-FOUND-SW
039400         PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT.
039500 
039600****** E11 - PATIENT AGE 18-85, GENDER MALE/FEMALE/OTHER
039700     IF PD-PATIENT-AGE < 18 OR PD-PATIENT-AGE > 85
039800         ADD 1 TO E11-CT
039900         MOVE "E11" TO ED-RULE-ID
040000         MOVE "PATIENT AGE OUTSIDE 18 - 85" TO ED-MESSAGE
040100         MOVE "Y" TO ERROR-FOUND-SW
040200         PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT.
040300     IF NOT PD-GENDER-MALE AND NOT PD-GENDER-FEMALE
040400             AND NOT PD-GENDER-OTHER
040500         ADD 1 TO E11-CT
040600         MOVE "E11" TO ED-RULE-ID
040700         MOVE "PATIENT GENDER NOT MALE/FEMALE/OTHER" TO ED-MESSAGE
040800         MOVE "Y" TO ERROR-FOUND-SW
040900         PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT.
041000 
041100****** E12 - EXPECTED DURATION SANITY, VIA DURFACTR SUBPROGRAM
041200     MOVE PD-DURATION-MIN TO DF-DURATION-MIN.
041300     MOVE PD-COMPLEXITY TO DF-COMPLEXITY.
041400     CALL "DURFACTR" USING DURFACTR-LINKAGE, RETURN-CD.
041500     IF NOT DF-DURATION-OK
041600         ADD 1 TO E12-CT
041700         MOVE "E12" TO ED-RULE-ID
041800         MOVE "DURATION-MIN FAILS EXPECTED-DURATION SANITY CHECK"
041900              TO ED-MESSAGE
042000         MOVE "Y" TO ERROR-FOUND-SW
042100         PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT.
042200 300-EXIT.
042300     EXIT.
042400 
042500****** EDITS THAT DEPEND ON A MATCHED OUTCOME RECORD - RULES
042600****** E01, E04, E05, E06, E07, E08, E09, E10.
042700 400-OUTCOME-EDITS.
042800     MOVE "400-OUTCOME-EDITS" TO PARA-NAME.
042900 
043000****** E01 - AN OUTCOME MAY ONLY EXIST FOR A COMPLETED PROCEDURE
043100     IF NOT PD-STATUS-COMPLETED
043200         ADD 1 TO E01-CT
043300         MOVE "E01" TO ED-RULE-ID
043400         MOVE "OUTCOME RECORDED FOR A NON-COMPLETED PROCEDURE"
043500              TO ED-MESSAGE
043600         MOVE "Y" TO ERROR-FOUND-SW
043700         PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT.
043800 
043900****** E04 - SUCCESS-STATUS MUST BE AN ENUMERATED VALUE
044000     IF NOT OT-SUCCESSFUL (OT-IDX) AND NOT OT-COMPLICATED (OT-IDX)
044100             AND NOT OT-FAILED (OT-IDX)
044200         ADD 1 TO E04-CT
044300         MOVE "E04" TO ED-RULE-ID
044400         MOVE "SUCCESS-STATUS NOT successful/complicated/failed"
044500              TO ED-MESSAGE
044600         MOVE "Y" TO ERROR-FOUND-SW
044700         PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT
044800         GO TO 400-EXIT.
044900 
045000****** E05 - COMPLICATIONS MUST BE "none" ONLY WHEN SUCCESSFUL
045100     MOVE OT-COMPLICATIONS (OT-IDX) TO FLDLEN-TEXT1.
045200     CALL "FLDLEN" USING FLDLEN-TEXT1, FLDLEN-RETURN-LTH.
045300     IF OT-SUCCESSFUL (OT-IDX)
045400         IF FLDLEN-RETURN-LTH NOT = 4 OR
045500                 OT-COMPLICATIONS (OT-IDX) (1:4) NOT = "none"
045600             ADD 1 TO E05-CT
045700             MOVE "E05" TO ED-RULE-ID
045800             MOVE "SUCCESSFUL OUTCOME MUST HAVE COMPLICATIONS none"
045900                  TO ED-MESSAGE
046000             MOVE "Y" TO ERROR-FOUND-SW
046100             PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT
046200     ELSE
046300         IF FLDLEN-RETURN-LTH = 4 AND
046400                 OT-COMPLICATIONS (OT-IDX) (1:4) = "none"
046500             ADD 1 TO E05-CT
046600             MOVE "E05" TO ED-RULE-ID
046700             MOVE "NON-SUCCESSFUL OUTCOME MAY NOT BE none"
046800                  TO ED-MESSAGE
046900             MOVE "Y" TO ERROR-FOUND-SW
047000             PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT.
047100 
047200****** E06 - HOSPITAL STAY BANDS BY SUCCESS STATUS
047300     IF OT-SUCCESSFUL (OT-IDX)
047400         IF OT-STAY-DAYS (OT-IDX) < 1 OR OT-STAY-DAYS (OT-IDX) > 4
047500             PERFORM 440-E06-ERROR THRU 440-EXIT
047600     ELSE IF OT-COMPLICATED (OT-IDX)
047700         IF OT-STAY-DAYS (OT-IDX) < 3 OR OT-STAY-DAYS (OT-IDX) > 10
047800             PERFORM 440-E06-ERROR THRU 440-EXIT
047900     ELSE IF OT-FAILED (OT-IDX)
048000         IF OT-STAY-DAYS (OT-IDX) < 7 OR OT-STAY-DAYS (OT-IDX) > 21
048100             PERFORM 440-E06-ERROR THRU 440-EXIT.
048200 
048300****** E07 - SATISFACTION BANDS BY SUCCESS STATUS
048400     IF OT-SUCCESSFUL (OT-IDX)
048500         IF OT-SATISFACTION (OT-IDX) < 7
048600                 OR OT-SATISFACTION (OT-IDX) > 10
048700             PERFORM 450-E07-ERROR THRU 450-EXIT
048800     ELSE IF OT-COMPLICATED (OT-IDX)
048900         IF OT-SATISFACTION (OT-IDX) < 4
049000                 OR OT-SATISFACTION (OT-IDX) > 8
049100             PERFORM 450-E07-ERROR THRU 450-EXIT
049200     ELSE IF OT-FAILED (OT-IDX)
049300         IF OT-SATISFACTION (OT-IDX) < 1
049400                 OR OT-SATISFACTION (OT-IDX) > 5
049500             PERFORM 450-E07-ERROR THRU 450-EXIT.
049600 
049700****** E08 - RECOVERY-SCORE BANDS BY SUCCESS STATUS
049800     IF OT-SUCCESSFUL (OT-IDX)
049900         IF OT-RECOVERY-SCORE (OT-IDX) < 80
050000                 OR OT-RECOVERY-SCORE (OT-IDX) > 100
050100             PERFORM 460-E08-ERROR THRU 460-EXIT
050200     ELSE IF OT-COMPLICATED (OT-IDX)
050300         IF OT-RECOVERY-SCORE (OT-IDX) < 50
050400                 OR OT-RECOVERY-SCORE (OT-IDX) > 85
050500             PERFORM 460-E08-ERROR THRU 460-EXIT
050600     ELSE IF OT-FAILED (OT-IDX)
050700         IF OT-RECOVERY-SCORE (OT-IDX) < 20
050800                 OR OT-RECOVERY-SCORE (OT-IDX) > 60
050900             PERFORM 460-E08-ERROR THRU 460-EXIT.
051000 
051100****** E09 - BLOOD LOSS PLAUSIBILITY MULTIPLIERS OFF A 50-500 BASE
051200     IF OT-SUCCESSFUL (OT-IDX)
051300         IF OT-BLOOD-LOSS-ML (OT-IDX) < 50
051400                 OR OT-BLOOD-LOSS-ML (OT-IDX) > 500
051500             PERFORM 470-E09-ERROR THRU 470-EXIT
051600     ELSE IF OT-COMPLICATED (OT-IDX)
051700         IF OT-BLOOD-LOSS-ML (OT-IDX) < 75
051800                 OR OT-BLOOD-LOSS-ML (OT-IDX) > 1500
051900             PERFORM 470-E09-ERROR THRU 470-EXIT
052000     ELSE IF OT-FAILED (OT-IDX)
052100         IF OT-BLOOD-LOSS-ML (OT-IDX) < 100
052200                 OR OT-BLOOD-LOSS-ML (OT-IDX) > 2000
052300             PERFORM 470-E09-ERROR THRU 470-EXIT.
052400 
052500****** E10 - FOLLOWUP-REQ MUST BE Y WHEN NOT successful
052600     IF NOT OT-SUCCESSFUL (OT-IDX)
052700         IF NOT OT-FOLLOWUP-YES (OT-IDX)
052800             ADD 1 TO E10-CT
052900             MOVE "E10" TO ED-RULE-ID
053000             MOVE "FOLLOWUP-REQ MUST BE Y WHEN NOT successful"
053100                  TO ED-MESSAGE
053200             MOVE "Y" TO ERROR-FOUND-SW
053300             PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT.
053400 400-EXIT.
053500     EXIT.
053600 
053700 440-E06-ERROR.
053800     ADD 1 TO E06-CT.
053900     MOVE "E06" TO ED-RULE-ID.
054000     MOVE "HOSPITAL STAY OUTSIDE PLAUSIBLE BAND" TO ED-MESSAGE.
054100     MOVE "Y" TO ERROR-FOUND-SW.
054200     PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT.
054300 440-EXIT.
054400     EXIT.
054500 
054600 450-E07-ERROR.
054700     ADD 1 TO E07-CT.
054800     MOVE "E07" TO ED-RULE-ID.
054900     MOVE "SATISFACTION OUTSIDE PLAUSIBLE BAND" TO ED-MESSAGE.
055000     MOVE "Y" TO ERROR-FOUND-SW.
055100     PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT.
055200 450-EXIT.
055300     EXIT.
055400 
055500 460-E08-ERROR.
055600     ADD 1 TO E08-CT.
055700     MOVE "E08" TO ED-RULE-ID.
055800     MOVE "RECOVERY-SCORE OUTSIDE PLAUSIBLE BAND" TO ED-MESSAGE.
055900     MOVE "Y" TO ERROR-FOUND-SW.
056000     PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT.
056100 460-EXIT.
056200     EXIT.
056300 
056400 470-E09-ERROR.
056500     ADD 1 TO E09-CT.
056600     MOVE "E09" TO ED-RULE-ID.
056700     MOVE "BLOOD-LOSS-ML OUTSIDE PLAUSIBLE BAND" TO ED-MESSAGE.
056800     MOVE "Y" TO ERROR-FOUND-SW.
056900     PERFORM 710-WRITE-EDIT-LINE THRU 710-EXIT.
057000 470-EXIT.
057100     EXIT.
057200 
057300****** DAY-NUMBER CALCULATION - CONVERTS A YYYYMMDD DATE INTO A
057400****** MONOTONIC DAY COUNT SO ELAPSED-TIME ARITHMETIC CAN CROSS
057500****** MONTH AND YEAR BOUNDARIES WITHOUT AN INTRINSIC FUNCTION.
057600 380-CALC-DAY-NUMBER.
057700     MOVE "380-CALC-DAY-NUMBER" TO PARA-NAME.
057800     MOVE "N" TO WS-DN-LEAP-SW.
057900     DIVIDE WS-DN-YY BY 4 GIVING WS-DN-Q REMAINDER WS-DN-R.
058000     IF WS-DN-R = 0
058100         MOVE "Y" TO WS-DN-LEAP-SW
058200         DIVIDE WS-DN-YY BY 100 GIVING WS-DN-Q REMAINDER WS-DN-R
058300         IF WS-DN-R = 0
058400             MOVE "N" TO WS-DN-LEAP-SW
058500             DIVIDE WS-DN-YY BY 400 GIVING WS-DN-Q
058600                 REMAINDER WS-DN-R
058700             IF WS-DN-R = 0
058800                 MOVE "Y" TO WS-DN-LEAP-SW.
058900     MOVE CUM-DAYS (WS-DN-MM) TO WS-DN-CUM-DAYS.
059000     COMPUTE WS-DN-RESULT =
059100         (WS-DN-YY * 365) + WS-DN-CUM-DAYS + WS-DN-DD.
059200     DIVIDE WS-DN-YY BY 4 GIVING WS-DN-Q REMAINDER WS-DN-R.
059300     ADD WS-DN-Q TO WS-DN-RESULT.
059400     DIVIDE WS-DN-YY BY 100 GIVING WS-DN-Q REMAINDER WS-DN-R.
059500     SUBTRACT WS-DN-Q FROM WS-DN-RESULT.
059600     DIVIDE WS-DN-YY BY 400 GIVING WS-DN-Q REMAINDER WS-DN-R.
059700     ADD WS-DN-Q TO WS-DN-RESULT.
059800     IF WS-DN-IS-LEAP AND WS-DN-MM > 2
059900         ADD 1 TO WS-DN-RESULT.
060000 380-EXIT.
060100     EXIT.
060200
060800 710-WRITE-EDIT-LINE.
060900     MOVE "710-WRITE-EDIT-LINE" TO PARA-NAME.
061000     MOVE PD-PROC-ID TO ED-PROC-ID.
061100     WRITE EDIT-REPORT-REC FROM EDIT-DETAIL-LINE.
061200 710-EXIT.
061300     EXIT.
061400 
061500 800-OPEN-FILES.
061600     MOVE "800-OPEN-FILES" TO PARA-NAME.
061700     OPEN OUTPUT SYSOUT.
061800     OPEN INPUT  PROCDALY.
061900     OPEN INPUT  OUTCMDLY.
062000     OPEN OUTPUT EDITRPT.
062100 800-EXIT.
062200     EXIT.
062300 
062400 850-CLOSE-FILES.
062500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
062600     CLOSE SYSOUT, PROCDALY, OUTCMDLY, EDITRPT.
062700 850-EXIT.
062800     EXIT.
062900 
063000 900-READ-PROCDALY.
063100     MOVE "900-READ-PROCDALY" TO PARA-NAME.
063200     READ PROCDALY INTO PROC-DALY-REC
063300         AT END MOVE "N" TO MORE-DATA-SW
063400         GO TO 900-EXIT
063500     END-READ.
063600     ADD 1 TO RECORDS-READ.
063700 900-EXIT.
063800     EXIT.
063900 
064000 999-CLEANUP.
064100     MOVE "999-CLEANUP" TO PARA-NAME.
064200     MOVE "TOTAL PROCEDURE RECORDS READ" TO ED-TRL-LABEL.
064300     MOVE RECORDS-READ TO ED-TRL-COUNT.
064400     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
064500     MOVE "TOTAL RECORDS VALID" TO ED-TRL-LABEL.
064600     MOVE RECORDS-VALID TO ED-TRL-COUNT.
064700     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
064800     MOVE "TOTAL RECORDS INVALID" TO ED-TRL-LABEL.
064900     MOVE RECORDS-INVALID TO ED-TRL-COUNT.
065000     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
065100     MOVE "RULE E01 FAILURE COUNT" TO ED-TRL-LABEL.
065200     MOVE E01-CT TO ED-TRL-COUNT.
065300     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
065400     MOVE "RULE E02 FAILURE COUNT" TO ED-TRL-LABEL.
065500     MOVE E02-CT TO ED-TRL-COUNT.
065600     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
065700     MOVE "RULE E03 FAILURE COUNT" TO ED-TRL-LABEL.
065800     MOVE E03-CT TO ED-TRL-COUNT.
065900     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
066000     MOVE "RULE E04 FAILURE COUNT" TO ED-TRL-LABEL.
066100     MOVE E04-CT TO ED-TRL-COUNT.
066200     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
066300     MOVE "RULE E05 FAILURE COUNT" TO ED-TRL-LABEL.
066400     MOVE E05-CT TO ED-TRL-COUNT.
066500     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
066600     MOVE "RULE E06 FAILURE COUNT" TO ED-TRL-LABEL.
066700     MOVE E06-CT TO ED-TRL-COUNT.
066800     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
066900     MOVE "RULE E07 FAILURE COUNT" TO ED-TRL-LABEL.
067000     MOVE E07-CT TO ED-TRL-COUNT.
067100     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
067200     MOVE "RULE E08 FAILURE COUNT" TO ED-TRL-LABEL.
067300     MOVE E08-CT TO ED-TRL-COUNT.
067400     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
067500     MOVE "RULE E09 FAILURE COUNT" TO ED-TRL-LABEL.
067600     MOVE E09-CT TO ED-TRL-COUNT.
067700     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
067800     MOVE "RULE E10 FAILURE COUNT" TO ED-TRL-LABEL.
067900     MOVE E10-CT TO ED-TRL-COUNT.
068000     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
068100     MOVE "RULE E11 FAILURE COUNT" TO ED-TRL-LABEL.
068200     MOVE E11-CT TO ED-TRL-COUNT.
068300     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
068400     MOVE "RULE E12 FAILURE COUNT" TO ED-TRL-LABEL.
068500     MOVE E12-CT TO ED-TRL-COUNT.
068600     WRITE EDIT-REPORT-REC FROM EDIT-TRAILER-LINE.
068700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
068800     DISPLAY "** PROCEDURE RECORDS READ **".
068900     DISPLAY RECORDS-READ.
069000     DISPLAY "** RECORDS VALID **".
069100     DISPLAY RECORDS-VALID.
069200     DISPLAY "** RECORDS INVALID **".
069300     DISPLAY RECORDS-INVALID.
069400     DISPLAY "******** NORMAL END OF JOB EDITOUTC ********".
069500 999-EXIT.
069600     EXIT.
069700 
069800 1000-ABEND-RTN.
069900     WRITE SYSOUT-REC FROM ABEND-REC.
070000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
070100     DISPLAY "*** ABNORMAL END OF JOB - EDITOUTC ***" UPON CONSOLE.
070200     DIVIDE ZERO-VAL INTO ONE-VAL.
