000100******************************************************************
000200* TELEFACT  -  TELEMETRY FACT RECORD                             *
000300* WRITTEN BY THE TELEMETRY-LOAD STEP, ONE ROW PER KEPT SAMPLE.   *
000400* FIXED 168-BYTE RECORD.                                         *
000500*                                                                *
000600* 102289 RJH  ADDED FOR ROBOTICS SURGERY DATA WAREHOUSE PROJECT  *
000700******************************************************************
000800 01  TELE-FACT-REC.
000900     05  TF-PROC-KEY             PIC 9(09).
001000     05  TF-TIMESTAMP-KEY        PIC 9(06).
001100     05  TF-SAMPLE-TS            PIC 9(14).
001200     05  TF-ARM-POS-X            PIC S9(06)V9(04).
001300     05  TF-ARM-POS-Y            PIC S9(06)V9(04).
001400     05  TF-ARM-POS-Z            PIC S9(06)V9(04).
001500     05  TF-ARM-ROT-X            PIC S9(06)V9(04).
001600     05  TF-ARM-ROT-Y            PIC S9(06)V9(04).
001700     05  TF-ARM-ROT-Z            PIC S9(06)V9(04).
001800     05  TF-FORCE-FEEDBACK       PIC S9(06)V9(04).
001900     05  TF-TOOL-TYPE            PIC X(15).
002000     05  TF-TOOL-ACTIVE          PIC X(01).
002100     05  TF-CAMERA-ZOOM          PIC 9(03)V99.
002200     05  TF-LIGHTING-LEVEL       PIC 9(03).
002300     05  TF-SYSTEM-TEMP          PIC 9(03)V99.
002400     05  TF-MOTOR-CURRENT        PIC 9(04)V9(04).
002500     05  TF-NET-LATENCY-MS       PIC 9(05).
002600     05  TF-VIDEO-FPS            PIC 9(03).
002700     05  FILLER                  PIC X(24).
