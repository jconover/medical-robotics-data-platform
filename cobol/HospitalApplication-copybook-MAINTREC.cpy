000100******************************************************************
000200* MAINTREC  -  ROBOT MAINTENANCE EVENT INPUT RECORD              *
000300* SORTED BY MAINT-TYPE THEN MAINT-DATE BY THE FEEDER JOB.        *
000400* FIXED 148-BYTE RECORD.                                         *
000500*                                                                *
000600* NOTE - THIS LAYOUT IS FULLY PACKED TO THE INTERFACE'S 148-BYTE *
000700* RECORD LENGTH WITH NO SLACK BYTES LEFT FOR A TRAILING FILLER - *
000800* IF A FUTURE FIELD IS ADDED THE RECORD LENGTH MUST GROW WITH IT.*
000900*                                                                *
001000* 102289 RJH  ADDED FOR ROBOTICS SURGERY DATA WAREHOUSE PROJECT  *
001100******************************************************************
001200 01  MAINT-DALY-REC.
001300     05  MD-MAINT-ID             PIC X(36).
001400     05  MD-ROBOT-ID             PIC X(36).
001500     05  MD-MAINT-DATE           PIC 9(08).
001600     05  MD-MAINT-TYPE           PIC X(12).
001700         88  MD-TYPE-ROUTINE     VALUE "routine     ".
001800         88  MD-TYPE-EMERGENCY   VALUE "emergency   ".
001900         88  MD-TYPE-UPGRADE     VALUE "upgrade     ".
002000         88  MD-TYPE-CALIBRATION VALUE "calibration ".
002100     05  MD-TECH-ID              PIC X(09).
002200     05  MD-PARTS-REPLACED       PIC X(25).
002300         88  MD-NO-PARTS         VALUE "None                     ".
002400     05  MD-DOWNTIME-HRS         PIC 9(03)V99.
002500     05  MD-NEXT-MAINT-DATE      PIC 9(08).
002600     05  MD-COST                 PIC 9(07)V99.
