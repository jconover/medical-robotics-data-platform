000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TELELOAD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/25/91.
000700 DATE-COMPILED. 03/25/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM LOADS THE INTRA-OPERATIVE TELEMETRY FACT
001400*          TABLE.  EACH FLATTENED SENSOR SAMPLE IS MATCHED TO ITS
001500*          OWNING PROCEDURE IN THE FACT STORE, GIVEN A CLOCK-TIME
001600*          KEY, AND WRITTEN ONCE - SAMPLES WITH NO TIMESTAMP, NO
001700*          MATCHING PROCEDURE, OR A KEY ALREADY WRITTEN THIS RUN
001800*          ARE COUNTED AND DROPPED.
001900*
002000******************************************************************
002100*
002200*          INPUT FILE               -  DDS0001.TELEMREC
002300*          INPUT FILE               -  DDS0001.PROCFACT
002400*          OUTPUT FILE              -  DDS0001.TELEFACT
002500*          DUMP FILE                -  SYSOUT
002600*
002700******************************************************************
002800* CHANGE LOG                                                     *
002900******************************************************************
003000* 032591 JS   INITIAL VERSION - TICKET DW-0144                   *
003100* 091798 JLK  Y2K REVIEW - ADDED CENTURY WINDOW ON ACCEPT FROM    *
003200*             DATE (WS-SYSDATE), 50/50 SPLIT PER SHOP STANDARD   *
003300* 040503 RJH  RAISED DUP-CHECK-TABLE TO 20000 ENTRIES - VENDOR   *
003400*             FIRMWARE UPGRADE RAISED SAMPLE RATE, TICKET DW-0201*
003500******************************************************************
003600 
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SYSOUT
004400     ASSIGN TO UT-S-SYSOUT
004500       ORGANIZATION IS SEQUENTIAL.
004600 
004700     SELECT TELEMREC
004800     ASSIGN TO UT-S-TELEMREC
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS TFCODE.
005100 
005200     SELECT PROCFACT
005300     ASSIGN TO UT-S-PROCFACT
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS XFCODE.
005600 
005700     SELECT TELEFACT
005800     ASSIGN TO UT-S-TELEFACT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100 
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 130 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC  PIC X(130).
007100 
007200****** FLATTENED ARM/SENSOR SAMPLES, GROUPED BY PROCEDURE BY THE
007300****** UPSTREAM EXTRACT - NOT NECESSARILY UNIQUE OR SORTED BY
007400****** SAMPLE-TS WITHIN A PROCEDURE
007500 FD  TELEMREC
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 216 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS TELEM-DALY-REC-DATA.
008100 01  TELEM-DALY-REC-DATA PIC X(216).
008200 
008300****** PROCEDURE FACT STORE - READ ONLY HERE, TO RESOLVE
008400****** PROC-ID INTO ITS SURROGATE PROC-KEY
008500 FD  PROCFACT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 220 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS PROC-FACT-REC-DATA.
009100 01  PROC-FACT-REC-DATA PIC X(220).
009200 
009300 FD  TELEFACT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 168 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS TELE-FACT-REC-DATA.
009900 01  TELE-FACT-REC-DATA PIC X(168).
010000 
010100 WORKING-STORAGE SECTION.
010200 
010300 01  FILE-STATUS-CODES.
010400     05  TFCODE                  PIC X(2).
010500         88  CODE-READ-OK        VALUE SPACES, "00".
010600     05  XFCODE                  PIC X(2).
010700         88  CODE-READ-OK2       VALUE SPACES, "00".
010800     05  OFCODE                  PIC X(2).
010900         88  CODE-WRITE-OK       VALUE SPACES, "00".
011000 
011100 COPY TELEMREC.
011200 
011300 COPY PROCFACT.
011400 
011500 COPY TELEFACT.
011600 
011700 01  PROCFACT-LOOKUP-TABLE-AREA.
011800     05  PROCFACT-LOOKUP-CT      PIC 9(05) COMP VALUE ZERO.
011900     05  PROCFACT-LOOKUP-TABLE OCCURS 5000 TIMES
012000             ASCENDING KEY IS PX-PROC-ID
012100             INDEXED BY PX-IDX, PX-IDX2.
012200         10  PX-PROC-ID          PIC X(36).
012300         10  PX-PROC-KEY         PIC 9(09).
012400     05  FILLER                  PIC X(10).
012500 
012600****** RUN-LONG DUPLICATE CHECK - THE SAME (PROC-KEY, SAMPLE-TS)
012700****** PAIR MUST NOT REACH THE FACT FILE TWICE.  BUILT AS WE GO,
012800****** NOT PRE-SORTED, SO IT IS SEARCHED LINEARLY LIKE TRMTSRCH'S
012900****** EQUIPMENT TABLE, NOT WITH SEARCH ALL.
013000 01  DUP-CHECK-TABLE-AREA.
013100     05  DUP-CHECK-CT            PIC 9(05) COMP VALUE ZERO.
013200     05  DUP-CHECK-TABLE OCCURS 20000 TIMES
013300             INDEXED BY DC-IDX.
013400         10  DC-PROC-KEY         PIC 9(09).
013500         10  DC-SAMPLE-TS        PIC 9(14).
013600     05  FILLER                  PIC X(10).
013700 
013800 01  SORT-WORK-FIELDS.
013900     05  SRT-IDX-1               PIC 9(05) COMP.
014000     05  SRT-IDX-2               PIC 9(05) COMP.
014100     05  SRT-SWAPPED-SW          PIC X(01) VALUE "Y".
014200         88  SRT-A-SWAP-HAPPENED VALUE "Y".
014300         88  SRT-NO-SWAP-HAPPENED VALUE "N".
014400     05  SRT-HOLD-FACTLKP        PIC X(45).
014500 
014600 01  DATE-WORK-FIELDS.
014700     05  WS-SYSDATE              PIC 9(06).
014800     05  WS-SYSDATE-R REDEFINES WS-SYSDATE.
014900         10  WS-SY-YY            PIC 9(02).
015000         10  WS-SY-MM            PIC 9(02).
015100         10  WS-SY-DD            PIC 9(02).
015200     05  WS-RUN-DATE             PIC 9(08).
015300     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015400         10  WS-RUN-YY           PIC 9(04).
015500         10  WS-RUN-MM           PIC 9(02).
015600         10  WS-RUN-DD           PIC 9(02).
015700 
015800 01  TIME-SPLIT-WORK.
015900     05  WS-SAMPLE-TS            PIC 9(14).
016000     05  WS-SAMPLE-TS-R REDEFINES WS-SAMPLE-TS.
016100         10  WS-TS-YYYYMMDD      PIC 9(08).
016200         10  WS-TS-HH            PIC 9(02).
016300         10  WS-TS-MM            PIC 9(02).
016400         10  WS-TS-SS            PIC 9(02).
016500 
016600 01  MISC-WS-FLDS.
016700     05  PROC-FOUND-SW           PIC X(01) VALUE "N".
016800         88  PROC-MATCHED        VALUE "Y".
016900     05  DUP-FOUND-SW            PIC X(01) VALUE "N".
017000         88  DUP-MATCHED         VALUE "Y".
017100 
017200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017300     05  RECORDS-READ            PIC 9(07) COMP.
017400     05  RECORDS-REJECTED        PIC 9(07) COMP.
017500     05  RECORDS-UNMATCHED       PIC 9(07) COMP.
017600     05  RECORDS-DUPLICATE       PIC 9(07) COMP.
017700     05  RECORDS-WRITTEN         PIC 9(07) COMP.
017800 
017900 01  FLAGS-AND-SWITCHES.
018000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
018100         88  NO-MORE-DATA        VALUE "N".
018200 
018300 COPY ABENDREC.
018400 
018500 PROCEDURE DIVISION.
018600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018700     PERFORM 100-MAINLINE THRU 100-EXIT
018800             UNTIL NO-MORE-DATA.
018900     PERFORM 950-CLEANUP THRU 950-EXIT.
019000     MOVE +0 TO RETURN-CODE.
019100     GOBACK.
019200 
019300 000-HOUSEKEEPING.
019400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019500     DISPLAY "******** BEGIN JOB TELELOAD ********".
019600     MOVE "TELELOAD" TO ABEND-PROGRAM.
019700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019800     ACCEPT WS-SYSDATE FROM DATE.
019900     IF WS-SY-YY < 50
020000         COMPUTE WS-RUN-YY = 2000 + WS-SY-YY
020100     ELSE
020200         COMPUTE WS-RUN-YY = 1900 + WS-SY-YY.
020300     MOVE WS-SY-MM TO WS-RUN-MM.
020400     MOVE WS-SY-DD TO WS-RUN-DD.
020500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020600     PERFORM 050-LOAD-PROCFACT-LOOKUP THRU 050-EXIT.
020700     PERFORM 055-SORT-PROCFACT-LOOKUP THRU 055-EXIT.
020800     CLOSE PROCFACT.
020900     PERFORM 900-READ-TELEMREC THRU 900-EXIT.
021000 000-EXIT.
021100     EXIT.
021200 
021300 050-LOAD-PROCFACT-LOOKUP.
021400     MOVE "050-LOAD-PROCFACT-LOOKUP" TO PARA-NAME.
021500     READ PROCFACT INTO PROC-FACT-REC
021600         AT END GO TO 050-EXIT
021700     END-READ.
021800 050-READ-LOOP.
021900     ADD 1 TO PROCFACT-LOOKUP-CT.
022000     SET PX-IDX TO PROCFACT-LOOKUP-CT.
022100     MOVE PF-PROC-ID TO PX-PROC-ID (PX-IDX).
022200     MOVE PF-PROC-KEY TO PX-PROC-KEY (PX-IDX).
022300     READ PROCFACT INTO PROC-FACT-REC
022400         AT END GO TO 050-EXIT
022500     END-READ.
022600     IF PROCFACT-LOOKUP-CT < 5000
022700         GO TO 050-READ-LOOP.
022800 050-EXIT.
022900     EXIT.
023000 
023100 055-SORT-PROCFACT-LOOKUP.
023200     MOVE "055-SORT-PROCFACT-LOOKUP" TO PARA-NAME.
023300     IF PROCFACT-LOOKUP-CT < 2
023400         GO TO 055-EXIT.
023500     MOVE "Y" TO SRT-SWAPPED-SW.
023600 055-OUTER-PASS.
023700     IF SRT-NO-SWAP-HAPPENED
023800         GO TO 055-EXIT.
023900     MOVE "N" TO SRT-SWAPPED-SW.
024000     MOVE 1 TO SRT-IDX-1.
024100 055-INNER-PASS.
024200     IF SRT-IDX-1 >= PROCFACT-LOOKUP-CT
024300         GO TO 055-OUTER-PASS.
024400     COMPUTE SRT-IDX-2 = SRT-IDX-1 + 1.
024500     SET PX-IDX  TO SRT-IDX-1.
024600     SET PX-IDX2 TO SRT-IDX-2.
024700     IF PX-PROC-ID (PX-IDX) > PX-PROC-ID (PX-IDX2)
024800         MOVE PROCFACT-LOOKUP-TABLE (PX-IDX)  TO SRT-HOLD-FACTLKP
024900         MOVE PROCFACT-LOOKUP-TABLE (PX-IDX2) TO
025000             PROCFACT-LOOKUP-TABLE (PX-IDX)
025100         MOVE SRT-HOLD-FACTLKP TO PROCFACT-LOOKUP-TABLE (PX-IDX2)
025200         MOVE "Y" TO SRT-SWAPPED-SW.
025300     ADD 1 TO SRT-IDX-1.
025400     GO TO 055-INNER-PASS.
025500 055-EXIT.
025600     EXIT.
025700 
025800****** T1 - A SAMPLE WITH NO TIMESTAMP IS REJECTED OUTRIGHT
025900 100-MAINLINE.
026000     MOVE "100-MAINLINE" TO PARA-NAME.
026100     IF TD-SAMPLE-TS = ZERO
026200         ADD 1 TO RECORDS-REJECTED
026300     ELSE
026400         PERFORM 200-DERIVE-TIMESTAMP-KEY THRU 200-EXIT
026500         PERFORM 300-RESOLVE-PROC-KEY THRU 300-EXIT
026600         IF PROC-MATCHED
026700             PERFORM 400-CHECK-DUPLICATE THRU 400-EXIT
026800             IF DUP-MATCHED
026900                 ADD 1 TO RECORDS-DUPLICATE
027000             ELSE
027100                 PERFORM 700-WRITE-TELEFACT THRU 700-EXIT
027200         ELSE
027300             ADD 1 TO RECORDS-UNMATCHED.
027400     PERFORM 900-READ-TELEMREC THRU 900-EXIT.
027500 100-EXIT.
027600     EXIT.
027700 
027800****** T2 - TIMESTAMP-KEY DROPS THE SECONDS
027900 200-DERIVE-TIMESTAMP-KEY.
028000     MOVE "200-DERIVE-TIMESTAMP-KEY" TO PARA-NAME.
028100     MOVE TD-SAMPLE-TS TO WS-SAMPLE-TS.
028200     COMPUTE TF-TIMESTAMP-KEY = WS-TS-HH * 10000 + WS-TS-MM * 100.
028300 200-EXIT.
028400     EXIT.
028500 
028600****** T3 - NO MATCHING PROCEDURE FACT MEANS THE SAMPLE IS NOT
028700****** WRITTEN
028800 300-RESOLVE-PROC-KEY.
028900     MOVE "300-RESOLVE-PROC-KEY" TO PARA-NAME.
029000     MOVE "N" TO PROC-FOUND-SW.
029100     IF PROCFACT-LOOKUP-CT > 0
029200         SEARCH ALL PROCFACT-LOOKUP-TABLE
029300             AT END
029400                 MOVE "N" TO PROC-FOUND-SW
029500             WHEN PX-PROC-ID (PX-IDX) = TD-PROC-ID
029600                 MOVE "Y" TO PROC-FOUND-SW.
029700     IF PROC-MATCHED
029800         MOVE PX-PROC-KEY (PX-IDX) TO TF-PROC-KEY.
029900 300-EXIT.
030000     EXIT.
030100 
030200****** T4 - A (PROC-KEY, SAMPLE-TS) PAIR ALREADY WRITTEN THIS
030300****** RUN IS NOT WRITTEN AGAIN
030400 400-CHECK-DUPLICATE.
030500     MOVE "400-CHECK-DUPLICATE" TO PARA-NAME.
030600     MOVE "N" TO DUP-FOUND-SW.
030700     IF DUP-CHECK-CT > 0
030800         SET DC-IDX TO 1
030900         SEARCH DUP-CHECK-TABLE
031000             AT END
031100                 MOVE "N" TO DUP-FOUND-SW
031200             WHEN DC-PROC-KEY (DC-IDX) = TF-PROC-KEY
031300                 AND DC-SAMPLE-TS (DC-IDX) = TD-SAMPLE-TS
031400                 MOVE "Y" TO DUP-FOUND-SW.
031500 400-EXIT.
031600     EXIT.
031700 
031800****** T5 - TOOL-ACTIVE NORMALIZED TO Y/N - ANYTHING BUT Y
031900****** BECOMES N
032000 700-WRITE-TELEFACT.
032100     MOVE "700-WRITE-TELEFACT" TO PARA-NAME.
032200     MOVE TD-SAMPLE-TS TO TF-SAMPLE-TS.
032300     MOVE TD-ARM-POS-X TO TF-ARM-POS-X.
032400     MOVE TD-ARM-POS-Y TO TF-ARM-POS-Y.
032500     MOVE TD-ARM-POS-Z TO TF-ARM-POS-Z.
032600     MOVE TD-ARM-ROT-X TO TF-ARM-ROT-X.
032700     MOVE TD-ARM-ROT-Y TO TF-ARM-ROT-Y.
032800     MOVE TD-ARM-ROT-Z TO TF-ARM-ROT-Z.
032900     MOVE TD-FORCE-FEEDBACK TO TF-FORCE-FEEDBACK.
033000     MOVE TD-TOOL-TYPE TO TF-TOOL-TYPE.
033100     IF TD-TOOL-IS-ACTIVE
033200         MOVE "Y" TO TF-TOOL-ACTIVE
033300     ELSE
033400         MOVE "N" TO TF-TOOL-ACTIVE.
033500     MOVE TD-CAMERA-ZOOM TO TF-CAMERA-ZOOM.
033600     MOVE TD-LIGHTING-LEVEL TO TF-LIGHTING-LEVEL.
033700     MOVE TD-SYSTEM-TEMP TO TF-SYSTEM-TEMP.
033800     MOVE TD-MOTOR-CURRENT TO TF-MOTOR-CURRENT.
033900     MOVE TD-NET-LATENCY-MS TO TF-NET-LATENCY-MS.
034000     MOVE TD-VIDEO-FPS TO TF-VIDEO-FPS.
034100     WRITE TELE-FACT-REC-DATA FROM TELE-FACT-REC.
034200     ADD 1 TO RECORDS-WRITTEN.
034300     ADD 1 TO DUP-CHECK-CT.
034400     SET DC-IDX TO DUP-CHECK-CT.
034500     MOVE TF-PROC-KEY TO DC-PROC-KEY (DC-IDX).
034600     MOVE TD-SAMPLE-TS TO DC-SAMPLE-TS (DC-IDX).
034700 700-EXIT.
034800     EXIT.
034900 
035000 800-OPEN-FILES.
035100     MOVE "800-OPEN-FILES" TO PARA-NAME.
035200     OPEN OUTPUT SYSOUT.
035300     OPEN INPUT  TELEMREC.
035400     OPEN INPUT  PROCFACT.
035500     OPEN OUTPUT TELEFACT.
035600 800-EXIT.
035700     EXIT.
035800 
035900 850-CLOSE-FILES.
036000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036100     CLOSE SYSOUT, TELEMREC, TELEFACT.
036200 850-EXIT.
036300     EXIT.
036400 
036500 900-READ-TELEMREC.
036600     MOVE "900-READ-TELEMREC" TO PARA-NAME.
036700     READ TELEMREC INTO TELEM-DALY-REC
036800         AT END MOVE "N" TO MORE-DATA-SW
036900         GO TO 900-EXIT
037000     END-READ.
037100     ADD 1 TO RECORDS-READ.
037200 900-EXIT.
037300     EXIT.
037400 
037500 950-CLEANUP.
037600     MOVE "950-CLEANUP" TO PARA-NAME.
037700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037800     DISPLAY "** TELEMETRY SAMPLES READ **".
037900     DISPLAY RECORDS-READ.
038000     DISPLAY "** SAMPLES REJECTED - NO TIMESTAMP **".
038100     DISPLAY RECORDS-REJECTED.
038200     DISPLAY "** SAMPLES UNMATCHED - NO PROCEDURE FACT **".
038300     DISPLAY RECORDS-UNMATCHED.
038400     DISPLAY "** SAMPLES SKIPPED - DUPLICATE **".
038500     DISPLAY RECORDS-DUPLICATE.
038600     DISPLAY "** TELEMETRY FACT ROWS WRITTEN **".
038700     DISPLAY RECORDS-WRITTEN.
038800     DISPLAY "******** NORMAL END OF JOB TELELOAD ********".
038900 950-EXIT.
039000     EXIT.
039100 
039200 1000-ABEND-RTN.
039300     WRITE SYSOUT-REC FROM ABEND-REC.
039400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039500     DISPLAY "*** ABNORMAL END OF JOB - TELELOAD ***" UPON CONSOLE.
039600     DIVIDE ZERO-VAL INTO ONE-VAL.
