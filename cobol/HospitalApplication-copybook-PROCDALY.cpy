000100******************************************************************
000200* PROCDALY  -  DAILY SURGICAL PROCEDURE INPUT RECORD             *
000300* ONE ROW PER ROBOTIC PROCEDURE, SORTED ASCENDING BY START TS    *
000400* BY THE FEEDER JOB BEFORE THIS SUITE IS RUN.  FIXED 256 BYTES.  *
000500*                                                                *
000600* 102289 RJH  ADDED FOR ROBOTICS SURGERY DATA WAREHOUSE PROJECT  *
000700* 061192 RJH  PD-PATIENT-GENDER WIDENED TO HOLD "Other" VALUE    *
000800******************************************************************
000900 01  PROC-DALY-REC.
001000     05  PD-PROC-ID              PIC X(36).
001100     05  PD-ROBOT-ID             PIC X(36).
001200     05  PD-PROC-TYPE            PIC X(30).
001300     05  PD-PROC-CATEGORY        PIC X(15).
001400         88  PD-CAT-UROLOGICAL     VALUE "urological     ".
001500         88  PD-CAT-GYNECOLOGICAL  VALUE "gynecological  ".
001600         88  PD-CAT-CARDIAC        VALUE "cardiac        ".
001700         88  PD-CAT-THORACIC       VALUE "thoracic       ".
001800         88  PD-CAT-GENERAL        VALUE "general        ".
001900         88  PD-CAT-ORTHOPEDIC     VALUE "orthopedic     ".
002000     05  PD-START-TS             PIC 9(14).
002100     05  PD-START-TS-R REDEFINES PD-START-TS.
002200         10  PD-START-DATE       PIC 9(08).
002300         10  PD-START-HHMMSS     PIC 9(06).
002400     05  PD-END-TS               PIC 9(14).
002500     05  PD-END-TS-R REDEFINES PD-END-TS.
002600         10  PD-END-DATE         PIC 9(08).
002700         10  PD-END-HHMMSS       PIC 9(06).
002800     05  PD-DURATION-MIN         PIC 9(04).
002900     05  PD-SURGEON-ID           PIC X(09).
003000     05  PD-SURGEON-NAME         PIC X(30).
003100     05  PD-PATIENT-ID           PIC X(10).
003200     05  PD-PATIENT-AGE          PIC 9(03).
003300     05  PD-PATIENT-GENDER       PIC X(06).
003400         88  PD-GENDER-MALE      VALUE "Male  ".
003500         88  PD-GENDER-FEMALE    VALUE "Female".
003600         88  PD-GENDER-OTHER     VALUE "Other ".
003700     05  PD-COMPLEXITY           PIC 9V99.
003800     05  PD-PROC-STATUS          PIC X(12).
003900         88  PD-STATUS-COMPLETED VALUE "completed   ".
004000         88  PD-STATUS-INPROG    VALUE "in_progress ".
004100         88  PD-STATUS-ABORTED   VALUE "aborted     ".
004200         88  PD-STATUS-CANCELLED VALUE "cancelled   ".
004300     05  FILLER                  PIC X(34).
