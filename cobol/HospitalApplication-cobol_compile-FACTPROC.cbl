000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FACTPROC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/91.
000700 DATE-COMPILED. 03/21/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BUILDS THE PROCEDURE FACT TABLE FOR THE
001400*          ROBOTICS SURGERY DATA WAREHOUSE.  IT SELECTS EACH
001500*          PROCEDURE IN THE RUN WINDOW, RESOLVES ITS DIMENSION
001600*          KEYS, LEFT-JOINS THE MATCHING OUTCOME (IF ANY), AND
001700*          APPENDS ONE FACT ROW PER NEW PROC-ID TO THE FACT
001800*          STORE.  A PROC-ID ALREADY ON THE FACT STORE IS NEVER
001900*          WRITTEN TWICE.
002000*
002100*          THE RUN WINDOW DEFAULTS TO YESTERDAY THROUGH TODAY -
002200*          THIS SHOP HAS NO OVERRIDE PARAMETER CARD FOR THIS JOB.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE               -  DDS0001.PROCDALY
002700*          INPUT FILE               -  DDS0001.OUTCMDLY
002800*          INPUT FILE               -  DDS0001.SURGDIM
002900*          INPUT FILE               -  DDS0001.ROBTDIM
003000*          INPUT/OUTPUT FILE        -  DDS0001.PROCFACT
003100*          DUMP FILE                -  SYSOUT
003200*
003300******************************************************************
003400* CHANGE LOG                                                     *
003500******************************************************************
003600* 032191 JS   INITIAL VERSION - TICKET DW-0131                   *
003700* 091798 JLK  Y2K REVIEW - ADDED CENTURY WINDOW ON ACCEPT FROM    *
003800*             DATE (WS-SYSDATE), 50/50 SPLIT PER SHOP STANDARD   *
003900* 051202 RJH  PROC-FACT STORE NOW OPENED EXTEND INSTEAD OF A     *
004000*             REBUILD-THE-WHOLE-FILE PASS - VOLUME GROWTH        *
004100*             PROBLEM FLAGGED BY OPS, TICKET DW-0188             *
004200******************************************************************
004300 
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300 
005400     SELECT PROCDALY
005500     ASSIGN TO UT-S-PROCDLY
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS PFCODE.
005800 
005900     SELECT OUTCMDLY
006000     ASSIGN TO UT-S-OUTCMDLY
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OCCODE.
006300 
006400     SELECT SURGDIM
006500     ASSIGN TO UT-S-SURGDIM
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS SFCODE.
006800 
006900     SELECT ROBTDIM
007000     ASSIGN TO UT-S-ROBTDIM
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS RFCODE.
007300 
007400     SELECT PROCFACT
007500     ASSIGN TO UT-S-PROCFACT
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS XFCODE.
007800 
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800 
008900 FD  PROCDALY
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 256 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS PROC-DALY-REC-DATA.
009500 01  PROC-DALY-REC-DATA PIC X(256).
009600 
009700 FD  OUTCMDLY
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 164 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS OUTCM-DALY-REC-DATA.
010300 01  OUTCM-DALY-REC-DATA PIC X(164).
010400 
010500****** CURRENT SURGEON DIMENSION AS OF LAST NIGHT'S DIMSURG RUN
010600 FD  SURGDIM
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 146 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SURG-DIM-REC-DATA.
011200 01  SURG-DIM-REC-DATA PIC X(146).
011300 
011400****** CURRENT ROBOT DIMENSION AS OF LAST NIGHT'S DIMROBOT RUN
011500 FD  ROBTDIM
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 204 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS ROBT-DIM-REC-DATA.
012100 01  ROBT-DIM-REC-DATA PIC X(204).
012200 
012300****** FACT STORE - READ IN FULL AT START FOR THE IDEMPOTENCY
012400****** CHECK, THEN RE-OPENED EXTEND SO NEW ROWS ARE APPENDED
012500****** WITHOUT A REBUILD-THE-WHOLE-FILE PASS
012600 FD  PROCFACT
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 220 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS PROC-FACT-REC-DATA.
013200 01  PROC-FACT-REC-DATA PIC X(220).
013300 
013400 WORKING-STORAGE SECTION.
013500 
013600 01  FILE-STATUS-CODES.
013700     05  PFCODE                  PIC X(2).
013800         88  CODE-READ-OK        VALUE SPACES, "00".
013900     05  OCCODE                  PIC X(2).
014000         88  CODE-READ-OK2       VALUE SPACES, "00".
014100     05  SFCODE                  PIC X(2).
014200         88  CODE-READ-OK3       VALUE SPACES, "00".
014300     05  RFCODE                  PIC X(2).
014400         88  CODE-READ-OK4       VALUE SPACES, "00".
014500     05  XFCODE                  PIC X(2).
014600         88  CODE-READ-OK5       VALUE SPACES, "00".
014700 
014800 COPY PROCDALY.
014900 
015000 COPY OUTCMREC.
015100 
015200 COPY SURGDIM.
015300 
015400 COPY ROBTDIM.
015500 
015600 COPY PROCFACT.
015700 
015800 01  SURG-LOOKUP-TABLE-AREA.
015900     05  SURG-LOOKUP-CT          PIC 9(05) COMP VALUE ZERO.
016000     05  SURG-LOOKUP-TABLE OCCURS 500 TIMES
016100             ASCENDING KEY IS SL-SURGEON-ID, SL-IS-CURRENT
016200             INDEXED BY SL-IDX, SL-IDX2.
016300         10  SL-SURGEON-ID       PIC X(09).
016400         10  SL-SURGEON-KEY      PIC 9(07).
016500         10  SL-IS-CURRENT       PIC X(01).
016600     05  FILLER                  PIC X(10).
016700 
016800 01  ROBOT-LOOKUP-TABLE-AREA.
016900     05  ROBOT-LOOKUP-CT         PIC 9(05) COMP VALUE ZERO.
017000     05  ROBOT-LOOKUP-TABLE OCCURS 300 TIMES
017100             ASCENDING KEY IS RL-ROBOT-ID, RL-IS-CURRENT
017200             INDEXED BY RL-IDX, RL-IDX2.
017300         10  RL-ROBOT-ID         PIC X(36).
017400         10  RL-ROBOT-KEY        PIC 9(07).
017500         10  RL-FACILITY-KEY     PIC 9(07).
017600         10  RL-IS-CURRENT       PIC X(01).
017700     05  FILLER                  PIC X(10).
017800 
017900 01  OUTCOME-LOOKUP-TABLE-AREA.
018000     05  OUTCOME-LOOKUP-CT       PIC 9(05) COMP VALUE ZERO.
018100     05  OUTCOME-LOOKUP-TABLE OCCURS 3000 TIMES
018200             ASCENDING KEY IS OT-PROC-ID
018300             INDEXED BY OT-IDX, OT-IDX2.
018400         10  OT-PROC-ID          PIC X(36).
018500         10  OT-SUCCESS-STATUS   PIC X(12).
018600         10  OT-BLOOD-LOSS-ML    PIC 9(05).
018700         10  OT-STAY-DAYS        PIC 9(03).
018800         10  OT-SATISFACTION     PIC 9(02).
018900         10  OT-READMIT-30D      PIC X(01).
019000     05  FILLER                  PIC X(10).
019100 
019200 01  PROCFACT-LOOKUP-TABLE-AREA.
019300     05  PROCFACT-LOOKUP-CT      PIC 9(05) COMP VALUE ZERO.
019400     05  PROCFACT-LOOKUP-TABLE OCCURS 5000 TIMES
019500             ASCENDING KEY IS PX-PROC-ID
019600             INDEXED BY PX-IDX, PX-IDX2.
019700         10  PX-PROC-ID          PIC X(36).
019800         10  PX-PROC-KEY         PIC 9(09).
019900     05  FILLER                  PIC X(10).
020000 
020100 01  SORT-WORK-FIELDS.
020200     05  SRT-IDX-1               PIC 9(05) COMP.
020300     05  SRT-IDX-2               PIC 9(05) COMP.
020400     05  SRT-SWAPPED-SW          PIC X(01) VALUE "Y".
020500         88  SRT-A-SWAP-HAPPENED VALUE "Y".
020600         88  SRT-NO-SWAP-HAPPENED VALUE "N".
020700     05  SRT-HOLD-SURGLKP        PIC X(17).
020800     05  SRT-HOLD-ROBOTLKP       PIC X(51).
020900     05  SRT-HOLD-OUTCMLKP       PIC X(59).
021000     05  SRT-HOLD-FACTLKP        PIC X(45).
021100 
021200 01  DATE-WORK-FIELDS.
021300     05  WS-SYSDATE              PIC 9(06).
021400     05  WS-SYSDATE-R REDEFINES WS-SYSDATE.
021500         10  WS-SY-YY            PIC 9(02).
021600         10  WS-SY-MM            PIC 9(02).
021700         10  WS-SY-DD            PIC 9(02).
021800     05  WS-RUN-DATE             PIC 9(08).
021900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
022000         10  WS-RUN-YY           PIC 9(04).
022100         10  WS-RUN-MM           PIC 9(02).
022200         10  WS-RUN-DD           PIC 9(02).
022300     05  WS-WINDOW-START-DATE    PIC 9(08).
022400     05  WS-WSD-R REDEFINES WS-WINDOW-START-DATE.
022500         10  WS-WSD-YY           PIC 9(04).
022600         10  WS-WSD-MM           PIC 9(02).
022700         10  WS-WSD-DD           PIC 9(02).
022800     05  WS-WINDOW-END-DATE      PIC 9(08).
022900     05  WS-LEAP-Q               PIC 9(04) COMP.
023000     05  WS-LEAP-R               PIC 9(04) COMP.
023100     05  WS-LEAP-SW              PIC X(01).
023200         88  WS-IS-LEAP          VALUE "Y".
023300 
023400 01  DAYS-IN-MONTH-DEFN.
023500     05  FILLER PIC 9(02) VALUE 31.
023600     05  FILLER PIC 9(02) VALUE 28.
023700     05  FILLER PIC 9(02) VALUE 31.
023800     05  FILLER PIC 9(02) VALUE 30.
023900     05  FILLER PIC 9(02) VALUE 31.
024000     05  FILLER PIC 9(02) VALUE 30.
024100     05  FILLER PIC 9(02) VALUE 31.
024200     05  FILLER PIC 9(02) VALUE 31.
024300     05  FILLER PIC 9(02) VALUE 30.
024400     05  FILLER PIC 9(02) VALUE 31.
024500     05  FILLER PIC 9(02) VALUE 30.
024600     05  FILLER PIC 9(02) VALUE 31.
024700 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-DEFN.
024800     05  DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
024900 
025000 01  TIME-SPLIT-WORK.
025100     05  WS-HHMMSS               PIC 9(06).
025200     05  WS-HHMMSS-R REDEFINES WS-HHMMSS.
025300         10  WS-HH               PIC 9(02).
025400         10  WS-MM               PIC 9(02).
025500         10  WS-SS               PIC 9(02).
025600 
025700 01  MISC-WS-FLDS.
025800     05  WS-NEXT-PROC-KEY        PIC 9(09).
025900     05  SURGEON-FOUND-SW        PIC X(01) VALUE "N".
026000         88  SURGEON-MATCHED     VALUE "Y".
026100     05  ROBOT-FOUND-SW          PIC X(01) VALUE "N".
026200         88  ROBOT-MATCHED       VALUE "Y".
026300     05  OUTCOME-FOUND-SW        PIC X(01) VALUE "N".
026400         88  OUTCOME-MATCHED     VALUE "Y".
026500     05  ALREADY-ON-FILE-SW      PIC X(01) VALUE "N".
026600         88  PROC-ALREADY-ON-FILE VALUE "Y".
026700 
026800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
026900     05  RECORDS-READ            PIC 9(07) COMP.
027000     05  RECORDS-SELECTED        PIC 9(07) COMP.
027100     05  ROWS-SKPD-EXISTING      PIC 9(07) COMP.
027200     05  ROWS-WRITTEN            PIC 9(07) COMP.
027300 
027400 01  FLAGS-AND-SWITCHES.
027500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
027600         88  NO-MORE-DATA        VALUE "N".
027700 
027800 COPY ABENDREC.
027900 
028000 PROCEDURE DIVISION.
028100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028200     PERFORM 100-MAINLINE THRU 100-EXIT
028300             UNTIL NO-MORE-DATA.
028400     PERFORM 950-CLEANUP THRU 950-EXIT.
028500     MOVE +0 TO RETURN-CODE.
028600     GOBACK.
028700 
028800 000-HOUSEKEEPING.
028900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029000     DISPLAY "******** BEGIN JOB FACTPROC ********".
029100     MOVE "FACTPROC" TO ABEND-PROGRAM.
029200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
029300     ACCEPT WS-SYSDATE FROM DATE.
029400     IF WS-SY-YY < 50
029500         COMPUTE WS-RUN-YY = 2000 + WS-SY-YY
029600     ELSE
029700         COMPUTE WS-RUN-YY = 1900 + WS-SY-YY.
029800     MOVE WS-SY-MM TO WS-RUN-MM.
029900     MOVE WS-SY-DD TO WS-RUN-DD.
030000     MOVE WS-RUN-DATE TO WS-WINDOW-END-DATE.
030100     PERFORM 380-CALC-WINDOW-START THRU 380-EXIT.
030200     PERFORM 800-OPEN-INPUT-FILES THRU 800-EXIT.
030300     PERFORM 050-LOAD-SURG-LOOKUP THRU 050-EXIT.
030400     PERFORM 055-SORT-SURG-LOOKUP THRU 055-EXIT.
030500     PERFORM 060-LOAD-ROBOT-LOOKUP THRU 060-EXIT.
030600     PERFORM 065-SORT-ROBOT-LOOKUP THRU 065-EXIT.
030700     PERFORM 070-LOAD-OUTCOME-LOOKUP THRU 070-EXIT.
030800     PERFORM 075-SORT-OUTCOME-LOOKUP THRU 075-EXIT.
030900     PERFORM 080-LOAD-PROCFACT-LOOKUP THRU 080-EXIT.
031000     PERFORM 085-SORT-PROCFACT-LOOKUP THRU 085-EXIT.
031100     MOVE 1 TO WS-NEXT-PROC-KEY.
031200     PERFORM 090-FIND-NEXT-KEY THRU 090-EXIT
031300             VARYING PX-IDX FROM 1 BY 1
031400             UNTIL PX-IDX > PROCFACT-LOOKUP-CT.
031500     CLOSE PROCFACT.
031600     OPEN EXTEND PROCFACT.
031700     PERFORM 900-READ-PROCDALY THRU 900-EXIT.
031800 000-EXIT.
031900     EXIT.
032000 
032100 050-LOAD-SURG-LOOKUP.
032200     MOVE "050-LOAD-SURG-LOOKUP" TO PARA-NAME.
032300     READ SURGDIM INTO SURG-DIM-REC
032400         AT END GO TO 050-EXIT
032500     END-READ.
032600 050-READ-LOOP.
032700     ADD 1 TO SURG-LOOKUP-CT.
032800     SET SL-IDX TO SURG-LOOKUP-CT.
032900     MOVE SG-SURGEON-ID TO SL-SURGEON-ID (SL-IDX).
033000     MOVE SG-SURGEON-KEY TO SL-SURGEON-KEY (SL-IDX).
033100     MOVE SG-IS-CURRENT TO SL-IS-CURRENT (SL-IDX).
033200     READ SURGDIM INTO SURG-DIM-REC
033300         AT END GO TO 050-EXIT
033400     END-READ.
033500     IF SURG-LOOKUP-CT < 500
033600         GO TO 050-READ-LOOP.
033700 050-EXIT.
033800     EXIT.
033900 
034000 055-SORT-SURG-LOOKUP.
034100     MOVE "055-SORT-SURG-LOOKUP" TO PARA-NAME.
034200     IF SURG-LOOKUP-CT < 2
034300         GO TO 055-EXIT.
034400     MOVE "Y" TO SRT-SWAPPED-SW.
034500 055-OUTER-PASS.
034600     IF SRT-NO-SWAP-HAPPENED
034700         GO TO 055-EXIT.
034800     MOVE "N" TO SRT-SWAPPED-SW.
034900     MOVE 1 TO SRT-IDX-1.
035000 055-INNER-PASS.
035100     IF SRT-IDX-1 >= SURG-LOOKUP-CT
035200         GO TO 055-OUTER-PASS.
035300     COMPUTE SRT-IDX-2 = SRT-IDX-1 + 1.
035400     SET SL-IDX  TO SRT-IDX-1.
035500     SET SL-IDX2 TO SRT-IDX-2.
035600     IF SL-SURGEON-ID (SL-IDX) > SL-SURGEON-ID (SL-IDX2)
035700        OR (SL-SURGEON-ID (SL-IDX) = SL-SURGEON-ID (SL-IDX2)
035800           AND SL-IS-CURRENT (SL-IDX) > SL-IS-CURRENT (SL-IDX2))
035900         MOVE SURG-LOOKUP-TABLE (SL-IDX)  TO SRT-HOLD-SURGLKP
036000         MOVE SURG-LOOKUP-TABLE (SL-IDX2) TO
036100             SURG-LOOKUP-TABLE (SL-IDX)
036200         MOVE SRT-HOLD-SURGLKP TO SURG-LOOKUP-TABLE (SL-IDX2)
036300         MOVE "Y" TO SRT-SWAPPED-SW.
036400     ADD 1 TO SRT-IDX-1.
036500     GO TO 055-INNER-PASS.
036600 055-EXIT.
036700     EXIT.
036800 
036900 060-LOAD-ROBOT-LOOKUP.
037000     MOVE "060-LOAD-ROBOT-LOOKUP" TO PARA-NAME.
037100     READ ROBTDIM INTO ROBT-DIM-REC
037200         AT END GO TO 060-EXIT
037300     END-READ.
037400 060-READ-LOOP.
037500     ADD 1 TO ROBOT-LOOKUP-CT.
037600     SET RL-IDX TO ROBOT-LOOKUP-CT.
037700     MOVE RB-ROBOT-ID TO RL-ROBOT-ID (RL-IDX).
037800     MOVE RB-ROBOT-KEY TO RL-ROBOT-KEY (RL-IDX).
037900     MOVE RB-FACILITY-KEY TO RL-FACILITY-KEY (RL-IDX).
038000     MOVE RB-IS-CURRENT TO RL-IS-CURRENT (RL-IDX).
038100     READ ROBTDIM INTO ROBT-DIM-REC
038200         AT END GO TO 060-EXIT
038300     END-READ.
038400     IF ROBOT-LOOKUP-CT < 300
038500         GO TO 060-READ-LOOP.
038600 060-EXIT.
038700     EXIT.
038800 
038900 065-SORT-ROBOT-LOOKUP.
039000     MOVE "065-SORT-ROBOT-LOOKUP" TO PARA-NAME.
039100     IF ROBOT-LOOKUP-CT < 2
039200         GO TO 065-EXIT.
039300     MOVE "Y" TO SRT-SWAPPED-SW.
039400 065-OUTER-PASS.
039500     IF SRT-NO-SWAP-HAPPENED
039600         GO TO 065-EXIT.
039700     MOVE "N" TO SRT-SWAPPED-SW.
039800     MOVE 1 TO SRT-IDX-1.
039900 065-INNER-PASS.
040000     IF SRT-IDX-1 >= ROBOT-LOOKUP-CT
040100         GO TO 065-OUTER-PASS.
040200     COMPUTE SRT-IDX-2 = SRT-IDX-1 + 1.
040300     SET RL-IDX  TO SRT-IDX-1.
040400     SET RL-IDX2 TO SRT-IDX-2.
040500     IF RL-ROBOT-ID (RL-IDX) > RL-ROBOT-ID (RL-IDX2)
040600        OR (RL-ROBOT-ID (RL-IDX) = RL-ROBOT-ID (RL-IDX2)
040700           AND RL-IS-CURRENT (RL-IDX) > RL-IS-CURRENT (RL-IDX2))
040800         MOVE ROBOT-LOOKUP-TABLE (RL-IDX)  TO SRT-HOLD-ROBOTLKP
040900         MOVE ROBOT-LOOKUP-TABLE (RL-IDX2) TO
041000             ROBOT-LOOKUP-TABLE (RL-IDX)
041100         MOVE SRT-HOLD-ROBOTLKP TO ROBOT-LOOKUP-TABLE (RL-IDX2)
041200         MOVE "Y" TO SRT-SWAPPED-SW.
041300     ADD 1 TO SRT-IDX-1.
041400     GO TO 065-INNER-PASS.
041500 065-EXIT.
041600     EXIT.
041700 
041800 070-LOAD-OUTCOME-LOOKUP.
041900     MOVE "070-LOAD-OUTCOME-LOOKUP" TO PARA-NAME.
042000     READ OUTCMDLY INTO OUTCM-DALY-REC
042100         AT END GO TO 070-EXIT
042200     END-READ.
042300 070-READ-LOOP.
042400     ADD 1 TO OUTCOME-LOOKUP-CT.
042500     SET OT-IDX TO OUTCOME-LOOKUP-CT.
042600     MOVE OD-PROC-ID TO OT-PROC-ID (OT-IDX).
042700     MOVE OD-SUCCESS-STATUS TO OT-SUCCESS-STATUS (OT-IDX).
042800     MOVE OD-BLOOD-LOSS-ML TO OT-BLOOD-LOSS-ML (OT-IDX).
042900     MOVE OD-STAY-DAYS TO OT-STAY-DAYS (OT-IDX).
043000     MOVE OD-SATISFACTION TO OT-SATISFACTION (OT-IDX).
043100     MOVE OD-READMIT-30D TO OT-READMIT-30D (OT-IDX).
043200     READ OUTCMDLY INTO OUTCM-DALY-REC
043300         AT END GO TO 070-EXIT
043400     END-READ.
043500     IF OUTCOME-LOOKUP-CT < 3000
043600         GO TO 070-READ-LOOP.
043700 070-EXIT.
043800     EXIT.
043900 
044000 075-SORT-OUTCOME-LOOKUP.
044100     MOVE "075-SORT-OUTCOME-LOOKUP" TO PARA-NAME.
044200     IF OUTCOME-LOOKUP-CT < 2
044300         GO TO 075-EXIT.
044400     MOVE "Y" TO SRT-SWAPPED-SW.
044500 075-OUTER-PASS.
044600     IF SRT-NO-SWAP-HAPPENED
044700         GO TO 075-EXIT.
044800     MOVE "N" TO SRT-SWAPPED-SW.
044900     MOVE 1 TO SRT-IDX-1.
045000 075-INNER-PASS.
045100     IF SRT-IDX-1 >= OUTCOME-LOOKUP-CT
045200         GO TO 075-OUTER-PASS.
045300     COMPUTE SRT-IDX-2 = SRT-IDX-1 + 1.
045400     SET OT-IDX  TO SRT-IDX-1.
045500     SET OT-IDX2 TO SRT-IDX-2.
045600     IF OT-PROC-ID (OT-IDX) > OT-PROC-ID (OT-IDX2)
045700         MOVE OUTCOME-LOOKUP-TABLE (OT-IDX)  TO SRT-HOLD-OUTCMLKP
045800         MOVE OUTCOME-LOOKUP-TABLE (OT-IDX2) TO
045900             OUTCOME-LOOKUP-TABLE (OT-IDX)
046000         MOVE SRT-HOLD-OUTCMLKP TO OUTCOME-LOOKUP-TABLE (OT-IDX2)
046100         MOVE "Y" TO SRT-SWAPPED-SW.
046200     ADD 1 TO SRT-IDX-1.
046300     GO TO 075-INNER-PASS.
046400 075-EXIT.
046500     EXIT.
046600 
046700 080-LOAD-PROCFACT-LOOKUP.
046800     MOVE "080-LOAD-PROCFACT-LOOKUP" TO PARA-NAME.
046900     OPEN INPUT PROCFACT.
047000     READ PROCFACT INTO PROC-FACT-REC
047100         AT END GO TO 080-EXIT
047200     END-READ.
047300 080-READ-LOOP.
047400     ADD 1 TO PROCFACT-LOOKUP-CT.
047500     SET PX-IDX TO PROCFACT-LOOKUP-CT.
047600     MOVE PF-PROC-ID TO PX-PROC-ID (PX-IDX).
047700     MOVE PF-PROC-KEY TO PX-PROC-KEY (PX-IDX).
047800     READ PROCFACT INTO PROC-FACT-REC
047900         AT END GO TO 080-EXIT
048000     END-READ.
048100     IF PROCFACT-LOOKUP-CT < 5000
048200         GO TO 080-READ-LOOP.
048300 080-EXIT.
048400     EXIT.
048500 
048600 085-SORT-PROCFACT-LOOKUP.
048700     MOVE "085-SORT-PROCFACT-LOOKUP" TO PARA-NAME.
048800     IF PROCFACT-LOOKUP-CT < 2
048900         GO TO 085-EXIT.
049000     MOVE "Y" TO SRT-SWAPPED-SW.
049100 085-OUTER-PASS.
049200     IF SRT-NO-SWAP-HAPPENED
049300         GO TO 085-EXIT.
049400     MOVE "N" TO SRT-SWAPPED-SW.
049500     MOVE 1 TO SRT-IDX-1.
049600 085-INNER-PASS.
049700     IF SRT-IDX-1 >= PROCFACT-LOOKUP-CT
049800         GO TO 085-OUTER-PASS.
049900     COMPUTE SRT-IDX-2 = SRT-IDX-1 + 1.
050000     SET PX-IDX  TO SRT-IDX-1.
050100     SET PX-IDX2 TO SRT-IDX-2.
050200     IF PX-PROC-ID (PX-IDX) > PX-PROC-ID (PX-IDX2)
050300         MOVE PROCFACT-LOOKUP-TABLE (PX-IDX)  TO SRT-HOLD-FACTLKP
050400         MOVE PROCFACT-LOOKUP-TABLE (PX-IDX2) TO
050500             PROCFACT-LOOKUP-TABLE (PX-IDX)
050600         MOVE SRT-HOLD-FACTLKP TO PROCFACT-LOOKUP-TABLE (PX-IDX2)
050700         MOVE "Y" TO SRT-SWAPPED-SW.
050800     ADD 1 TO SRT-IDX-1.
050900     GO TO 085-INNER-PASS.
051000 085-EXIT.
051100     EXIT.
051200 
051300 090-FIND-NEXT-KEY.
051400     IF PX-PROC-KEY (PX-IDX) >= WS-NEXT-PROC-KEY
051500         COMPUTE WS-NEXT-PROC-KEY = PX-PROC-KEY (PX-IDX) + 1.
051600 090-EXIT.
051700     EXIT.
051800 
051900****** WS-WINDOW-START-DATE DEFAULTS TO THE RUN DATE MINUS ONE
052000****** CALENDAR DAY, CORRECT ACROSS MONTH/YEAR BOUNDARIES
052100 380-CALC-WINDOW-START.
052200     MOVE "380-CALC-WINDOW-START" TO PARA-NAME.
052300     MOVE WS-RUN-DATE TO WS-WINDOW-START-DATE.
052400     IF WS-WSD-DD > 1
052500         SUBTRACT 1 FROM WS-WSD-DD
052600         GO TO 380-EXIT.
052700     IF WS-WSD-MM = 1
052800         MOVE 12 TO WS-WSD-MM
052900         SUBTRACT 1 FROM WS-WSD-YY
053000         MOVE 31 TO WS-WSD-DD
053100         GO TO 380-EXIT.
053200     SUBTRACT 1 FROM WS-WSD-MM.
053300     MOVE DAYS-IN-MONTH (WS-WSD-MM) TO WS-WSD-DD.
053400     IF WS-WSD-MM = 2
053500         PERFORM 385-CHECK-LEAP-YEAR THRU 385-EXIT
053600         IF WS-IS-LEAP
053700             MOVE 29 TO WS-WSD-DD.
053800 380-EXIT.
053900     EXIT.
054000 
054100 385-CHECK-LEAP-YEAR.
054200     MOVE "N" TO WS-LEAP-SW.
054300     DIVIDE WS-WSD-YY BY 4 GIVING WS-LEAP-Q
054400         REMAINDER WS-LEAP-R.
054500     IF WS-LEAP-R = 0
054600         MOVE "Y" TO WS-LEAP-SW
054700         DIVIDE WS-WSD-YY BY 100 GIVING WS-LEAP-Q
054800             REMAINDER WS-LEAP-R
054900         IF WS-LEAP-R = 0
055000             MOVE "N" TO WS-LEAP-SW
055100             DIVIDE WS-WSD-YY BY 400 GIVING WS-LEAP-Q
055200                 REMAINDER WS-LEAP-R
055300             IF WS-LEAP-R = 0
055400                 MOVE "Y" TO WS-LEAP-SW.
055500 385-EXIT.
055600     EXIT.
055700 
055800****** F3 - SELECTION WINDOW IS INCLUSIVE OF START, EXCLUSIVE
055900****** OF END
056000 100-MAINLINE.
056100     MOVE "100-MAINLINE" TO PARA-NAME.
056200     IF PD-START-DATE >= WS-WINDOW-START-DATE
056300        AND PD-START-DATE < WS-WINDOW-END-DATE
056400         ADD 1 TO RECORDS-SELECTED
056500         PERFORM 200-DERIVE-KEYS THRU 200-EXIT
056600         PERFORM 300-RESOLVE-DIM-KEYS THRU 300-EXIT
056700         PERFORM 400-JOIN-OUTCOME THRU 400-EXIT
056800         PERFORM 500-CHECK-IDEMPOTENT THRU 500-EXIT.
056900     PERFORM 900-READ-PROCDALY THRU 900-EXIT.
057000 100-EXIT.
057100     EXIT.
057200 
057300****** F1, F2 - DATE AND TIME KEYS FOR START AND END TIMESTAMPS
057400 200-DERIVE-KEYS.
057500     MOVE "200-DERIVE-KEYS" TO PARA-NAME.
057600     MOVE PD-START-DATE TO PF-START-DATE-KEY.
057700     MOVE PD-START-HHMMSS TO WS-HHMMSS.
057800     COMPUTE PF-START-TIME-KEY = WS-HH * 10000 + WS-MM * 100.
057900     MOVE PD-END-DATE TO PF-END-DATE-KEY.
058000     MOVE PD-END-HHMMSS TO WS-HHMMSS.
058100     COMPUTE PF-END-TIME-KEY = WS-HH * 10000 + WS-MM * 100.
058200 200-EXIT.
058300     EXIT.
058400 
058500****** F6 - ROBOT-KEY, SURGEON-KEY, FACILITY-KEY (VIA THE
058600****** ROBOT'S CURRENT DIMENSION ROW); UNMATCHED = ZERO
058700 300-RESOLVE-DIM-KEYS.
058800     MOVE "300-RESOLVE-DIM-KEYS" TO PARA-NAME.
058900     MOVE "N" TO SURGEON-FOUND-SW.
059000     IF SURG-LOOKUP-CT > 0
059100         SEARCH ALL SURG-LOOKUP-TABLE
059200             AT END
059300                 MOVE "N" TO SURGEON-FOUND-SW
059400             WHEN SL-SURGEON-ID (SL-IDX) = PD-SURGEON-ID
059500                 AND SL-IS-CURRENT (SL-IDX) = "Y"
059600                 MOVE "Y" TO SURGEON-FOUND-SW.
059700     IF SURGEON-MATCHED
059800         MOVE SL-SURGEON-KEY (SL-IDX) TO PF-SURGEON-KEY
059900     ELSE
060000         MOVE ZERO TO PF-SURGEON-KEY.
060100 
060200     MOVE "N" TO ROBOT-FOUND-SW.
060300     IF ROBOT-LOOKUP-CT > 0
060400         SEARCH ALL ROBOT-LOOKUP-TABLE
060500             AT END
060600                 MOVE "N" TO ROBOT-FOUND-SW
060700             WHEN RL-ROBOT-ID (RL-IDX) = PD-ROBOT-ID
060800                 AND RL-IS-CURRENT (RL-IDX) = "Y"
060900                 MOVE "Y" TO ROBOT-FOUND-SW.
061000     IF ROBOT-MATCHED
061100         MOVE RL-ROBOT-KEY (RL-IDX) TO PF-ROBOT-KEY
061200         MOVE RL-FACILITY-KEY (RL-IDX) TO PF-FACILITY-KEY
061300     ELSE
061400         MOVE ZERO TO PF-ROBOT-KEY
061500         MOVE ZERO TO PF-FACILITY-KEY.
061600 
061700     MOVE PD-PROC-ID TO PF-PROC-ID.
061800     MOVE PD-PROC-TYPE TO PF-PROC-TYPE.
061900     MOVE PD-PROC-CATEGORY TO PF-PROC-CATEGORY.
062000     MOVE PD-PATIENT-ID TO PF-PATIENT-ID.
062100     MOVE PD-PATIENT-AGE TO PF-PATIENT-AGE.
062200     MOVE PD-PATIENT-GENDER TO PF-PATIENT-GENDER.
062300     MOVE PD-DURATION-MIN TO PF-DURATION-MIN.
062400     MOVE PD-COMPLEXITY TO PF-COMPLEXITY.
062500     MOVE PD-PROC-STATUS TO PF-PROC-STATUS.
062600 300-EXIT.
062700     EXIT.
062800 
062900****** F5 - LEFT-JOIN THE OUTCOME BY PROC-ID; MISSING OUTCOME
063000****** LEAVES THE FACT'S OUTCOME FIELDS BLANK/ZERO
063100 400-JOIN-OUTCOME.
063200     MOVE "400-JOIN-OUTCOME" TO PARA-NAME.
063300     MOVE "N" TO OUTCOME-FOUND-SW.
063400     IF OUTCOME-LOOKUP-CT > 0
063500         SEARCH ALL OUTCOME-LOOKUP-TABLE
063600             AT END
063700                 MOVE "N" TO OUTCOME-FOUND-SW
063800             WHEN OT-PROC-ID (OT-IDX) = PD-PROC-ID
063900                 MOVE "Y" TO OUTCOME-FOUND-SW.
064000     IF OUTCOME-MATCHED
064100         MOVE OT-SUCCESS-STATUS (OT-IDX) TO PF-SUCCESS-STATUS
064200         MOVE OT-BLOOD-LOSS-ML (OT-IDX) TO PF-BLOOD-LOSS-ML
064300         MOVE OT-STAY-DAYS (OT-IDX) TO PF-STAY-DAYS
064400         MOVE OT-SATISFACTION (OT-IDX) TO PF-SATISFACTION
064500         MOVE OT-READMIT-30D (OT-IDX) TO PF-READMIT-30D
064600     ELSE
064700         MOVE SPACES TO PF-SUCCESS-STATUS
064800         MOVE ZERO TO PF-BLOOD-LOSS-ML
064900         MOVE ZERO TO PF-STAY-DAYS
065000         MOVE ZERO TO PF-SATISFACTION
065100         MOVE SPACES TO PF-READMIT-30D.
065200 400-EXIT.
065300     EXIT.
065400 
065500****** F4 - A PROC-ID ALREADY ON THE FACT STORE IS NEVER
065600****** INSERTED AGAIN
065700 500-CHECK-IDEMPOTENT.
065800     MOVE "500-CHECK-IDEMPOTENT" TO PARA-NAME.
065900     MOVE "N" TO ALREADY-ON-FILE-SW.
066000     IF PROCFACT-LOOKUP-CT > 0
066100         SEARCH ALL PROCFACT-LOOKUP-TABLE
066200             AT END
066300                 MOVE "N" TO ALREADY-ON-FILE-SW
066400             WHEN PX-PROC-ID (PX-IDX) = PD-PROC-ID
066500                 MOVE "Y" TO ALREADY-ON-FILE-SW.
066600     IF PROC-ALREADY-ON-FILE
066700         ADD 1 TO ROWS-SKPD-EXISTING
066800     ELSE
066900         PERFORM 700-WRITE-PROCFACT THRU 700-EXIT.
067000 500-EXIT.
067100     EXIT.
067200 
067300 700-WRITE-PROCFACT.
067400     MOVE "700-WRITE-PROCFACT" TO PARA-NAME.
067500     MOVE WS-NEXT-PROC-KEY TO PF-PROC-KEY.
067600     ADD 1 TO WS-NEXT-PROC-KEY.
067700     WRITE PROC-FACT-REC-DATA FROM PROC-FACT-REC.
067800     ADD 1 TO ROWS-WRITTEN.
067900 700-EXIT.
068000     EXIT.
068100 
068200 800-OPEN-INPUT-FILES.
068300     MOVE "800-OPEN-INPUT-FILES" TO PARA-NAME.
068400     OPEN OUTPUT SYSOUT.
068500     OPEN INPUT  PROCDALY.
068600     OPEN INPUT  OUTCMDLY.
068700     OPEN INPUT  SURGDIM.
068800     OPEN INPUT  ROBTDIM.
068900 800-EXIT.
069000     EXIT.
069100 
069200 850-CLOSE-FILES.
069300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
069400     CLOSE SYSOUT, PROCDALY, OUTCMDLY, SURGDIM, ROBTDIM, PROCFACT.
069500 850-EXIT.
069600     EXIT.
069700 
069800 900-READ-PROCDALY.
069900     MOVE "900-READ-PROCDALY" TO PARA-NAME.
070000     READ PROCDALY INTO PROC-DALY-REC
070100         AT END MOVE "N" TO MORE-DATA-SW
070200         GO TO 900-EXIT
070300     END-READ.
070400     ADD 1 TO RECORDS-READ.
070500 900-EXIT.
070600     EXIT.
070700 
070800 950-CLEANUP.
070900     MOVE "950-CLEANUP" TO PARA-NAME.
071000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071100     DISPLAY "** PROCEDURE RECORDS READ **".
071200     DISPLAY RECORDS-READ.
071300     DISPLAY "** PROCEDURE RECORDS SELECTED **".
071400     DISPLAY RECORDS-SELECTED.
071500     DISPLAY "** ROWS SKIPPED - ALREADY ON FACT STORE **".
071600     DISPLAY ROWS-SKPD-EXISTING.
071700     DISPLAY "** FACT ROWS WRITTEN **".
071800     DISPLAY ROWS-WRITTEN.
071900     DISPLAY "******** NORMAL END OF JOB FACTPROC ********".
072000 950-EXIT.
072100     EXIT.
072200 
072300 1000-ABEND-RTN.
072400     WRITE SYSOUT-REC FROM ABEND-REC.
072500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
072600     DISPLAY "*** ABNORMAL END OF JOB - FACTPROC ***" UPON CONSOLE.
072700     DIVIDE ZERO-VAL INTO ONE-VAL.
